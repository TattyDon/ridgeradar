000100***************************************************************
000200* SNAPREC  - MARKET SNAPSHOT RECORD
000300* ONE ENTRY PER RUNNER PER CAPTURE.  LADDER IS FLATTENED
000400* TO THE BEST THREE PRICE LEVELS PER SIDE.  SOURCE FILE
000500* IS SORTED BY MARKET ID THEN CAPTURED-AT ASCENDING.
000600***************************************************************
000700        01  SNAP-RECORD.
000800            05  SNAP-MARKET-ID          PIC 9(9).
000900            05  SNAP-CAPTURED-AT        PIC 9(14).
001000            05  SNAP-RUNNER-ID          PIC 9(9).
001100            05  SNAP-TOTAL-MATCHED      PIC 9(13)V99.
001200            05  SNAP-BACK-LEVELS.
001300                10  SNAP-BACK-ENTRY OCCURS 3 TIMES.
001400                    15  SNAP-BACK-PRICE     PIC 9(4)V99.
001500                    15  SNAP-BACK-SIZE      PIC 9(10)V99.
001600            05  SNAP-LAY-LEVELS.
001700                10  SNAP-LAY-ENTRY OCCURS 3 TIMES.
001800                    15  SNAP-LAY-PRICE      PIC 9(4)V99.
001900                    15  SNAP-LAY-SIZE       PIC 9(10)V99.
002000            05  SNAP-LAST-TRADED        PIC 9(4)V99.
002100            05  FILLER                  PIC X(09).
