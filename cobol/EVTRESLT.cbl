000100**********************************************************
000200* PROGRAM-ID. EVTRESLT.
000300* AUTHOR.     R. KEMNER.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 02/14/96.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     EVENT RESULTS CAPTURE.  TWO PASSES OVER AN IN-MEMORY
001100*     TABLE OF RESULT RECORDS BUILT FROM THE MARKET MASTER,
001200*     THE RUNNER FILE AND THE EXISTING RESULTS FILE:
001300*
001400*     PASS 1 - FOR EVERY MATCH_ODDS MARKET 2-48 HOURS PAST
001500*     KICKOFF IN AN ENABLED COMPETITION WITH NO RESULT YET,
001600*     IF A RUNNER HAS SETTLED WINNER, DERIVE A HEURISTIC
001700*     SCORELINE FROM ITS ROLE (DRAW/HOME/AWAY) AND ADD A
001800*     NEW RESULT ENTRY WITH SOURCE betfair.
001900*
002000*     PASS 2 - FOR EVERY RESULT ENTRY STILL CARRYING SOURCE
002100*     betfair, LOOK FOR THE SAME EVENT'S CORRECT_SCORE
002200*     MARKET AND ITS WINNER RUNNER; PARSE THE WINNER'S NAME
002300*     AS "H - A" AND, IF IT PARSES, OVERWRITE THE SCORELINE
002400*     AND SET SOURCE betfair_correct_score.
002500*
002600*     THE RESULTS FILE IS READ IN WHOLE AND REWRITTEN IN
002700*     WHOLE EACH RUN - SEE 190/400 BELOW - THE SAME SHAPE
002800*     AS MKTCLOSE'S CLOSING/CLOSGOUT PAIR.
002900**********************************************************
003000*                   C H A N G E   L O G
003100**********************************************************
003200* DATE     BY   TICKET    DESCRIPTION
003300* -------- ---- --------- ------------------------------
003400* 02/14/96 RK   RR-0141   ORIGINAL VERSION - PASS 1 ONLY.
003500* 09/03/96 RK   RR-0158   PASS 2 CORRECT-SCORE REFINEMENT
003600*                         ADDED.
003700* 02/02/98 RK   RR-0263   Y2K - TIMESTAMP ARITHMETIC NOW
003800*                         FULL CCYY, SEE 782 BELOW.
003900* 10/19/99 RK   RR-0263   Y2K REGRESSION SIGNOFF.
004000* 04/11/01 LTV  RR-0296   SCORELINE PARSE NOW TOLERATES A
004100*                         TWO-DIGIT GOAL COUNT.
004200* 10/08/02 JTW  RR-0309   DISASTER-RECOVERY TEST RUN - NO
004300*                         SOURCE CHANGE REQUIRED.
004400* 05/21/04 SAK  RR-0325   ANNUAL AUDIT OF WINNER SCAN -
004500*                         NO CHANGE REQUIRED.
004600* 11/30/05 LTV  RR-0341   COMPILER UPGRADE REGRESSION RUN -
004700*                         NO SOURCE CHANGE REQUIRED.
004800* 07/17/07 JTW  RR-0359   CORRECT-SCORE REFINEMENT REVIEWED
004900*                         PER ANALYTICS - NO CHANGE REQUIRED.
005000* 02/04/09 SAK  RR-0374   ANNUAL AUDIT OF PASS 2 SETTLEMENT -
005100*                         NO CHANGE REQUIRED.
005200**********************************************************
005300        IDENTIFICATION DIVISION.
005400        PROGRAM-ID. EVTRESLT.
005500        AUTHOR. R. KEMNER.
005600        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
005700        DATE-WRITTEN. 02/14/96.
005800        DATE-COMPILED.
005900        SECURITY. RIDGERADAR INTERNAL USE ONLY.
006000        ENVIRONMENT DIVISION.
006100        CONFIGURATION SECTION.
006200        SOURCE-COMPUTER. IBM-370.
006300        OBJECT-COMPUTER. IBM-370.
006400        SPECIAL-NAMES.
006500            C01 IS TOP-OF-FORM.
006600        INPUT-OUTPUT SECTION.
006700        FILE-CONTROL.
006800            SELECT MARKETS ASSIGN TO MARKETS
006900                FILE STATUS IS WS-MKT-STATUS.
007000            SELECT RUNNERS ASSIGN TO RUNNERS
007100                FILE STATUS IS WS-RNR-STATUS.
007200            SELECT RESULTS ASSIGN TO RESULTS
007300                FILE STATUS IS WS-RES-STATUS.
007400            SELECT RESLTOUT ASSIGN TO RESLTOUT
007500                FILE STATUS IS WS-ROU-STATUS.
007600            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
007700                FILE STATUS IS WS-RPT-STATUS.
007800        DATA DIVISION.
007900        FILE SECTION.
008000        FD  MARKETS
008100            RECORDING MODE IS F.
008200        01  MKT-FILE-RECORD.
008300            COPY MKTMSTR.
008400        FD  RUNNERS
008500            RECORDING MODE IS F.
008600        01  RNR-FILE-RECORD.
008700            COPY RNRMSTR.
008800        FD  RESULTS
008900            RECORDING MODE IS F.
009000        01  RES-FILE-RECORD.
009100            COPY RESLTREC.
009200        FD  RESLTOUT
009300            RECORDING MODE IS F.
009400        01  ROU-FILE-RECORD.
009500            COPY RESLTREC REPLACING ==RES-== BY ==ROU-==.
009600        FD  RUNSUMRY
009700            RECORDING MODE IS F.
009800        01  RPT-LINE                    PIC X(80).
009900        WORKING-STORAGE SECTION.
010000*---------------------------------------------------------
010100* FILE STATUS / END-OF-FILE SWITCHES.
010200*---------------------------------------------------------
010300        01  WS-FILE-STATUSES.
010400            05  WS-MKT-STATUS            PIC X(02) VALUE '00'.
010500            05  WS-RNR-STATUS            PIC X(02) VALUE '00'.
010600            05  WS-RES-STATUS            PIC X(02) VALUE '00'.
010700            05  WS-ROU-STATUS            PIC X(02) VALUE '00'.
010800            05  WS-RPT-STATUS            PIC X(02) VALUE '00'.
010900        01  WS-EOF-SWITCHES.
011000            05  WS-MKT-EOF-SW            PIC X(01) VALUE 'N'.
011100                88  MKT-AT-EOF               VALUE 'Y'.
011200            05  WS-RNR-EOF-SW            PIC X(01) VALUE 'N'.
011300                88  RNR-AT-EOF               VALUE 'Y'.
011400            05  WS-RES-EOF-SW            PIC X(01) VALUE 'N'.
011500                88  RES-AT-EOF               VALUE 'Y'.
011600*---------------------------------------------------------
011700* MARKET TABLE - EVERY MARKET ON THE MASTER, CARRYING ITS
011800* KICKOFF IN MINUTES SO THE 2-48 HOUR WINDOW TEST DOES NOT
011900* HAVE TO RE-SPLIT THE TIMESTAMP EVERY TIME IT IS LOOKED AT.
012000* ALSO DOUBLES AS THE LOOKUP TABLE FOR 310'S CORRECT_SCORE
012100* MARKET SEARCH.
012200*---------------------------------------------------------
012300        01  WS-MARKET-TABLE-LIMITS.
012400            05  WS-MKT-TBL-MAX           PIC S9(4) COMP VALUE 500.
012500            05  WS-MKT-TBL-USED          PIC S9(4) COMP
012600                VALUE ZERO.
012700            05  WS-MKT-OVERFLOWS         PIC S9(4) COMP
012800                VALUE ZERO.
012900        01  WS-MARKET-TABLE.
013000            05  WMT-ENTRY OCCURS 500 TIMES.
013100                10  WMT-MARKET-ID          PIC 9(9).
013200                10  WMT-EVENT-ID           PIC 9(9).
013300                10  WMT-MARKET-TYPE        PIC X(20).
013400                10  WMT-COMP-ENABLED       PIC X(01).
013500                10  WMT-COMPETITION-NAME   PIC X(50).
013600                10  WMT-KICKOFF-MINUTES    PIC S9(9) COMP-3.
013700*---------------------------------------------------------
013800* RUNNER TABLE - EVERY SELECTION ON THE MASTER, CARRYING
013900* ITS DERIVED ROLE FOR PASS 1'S HEURISTIC SCORELINE.
014000*---------------------------------------------------------
014100        01  WS-RUNNER-TABLE-LIMITS.
014200            05  WS-RNT-TBL-MAX           PIC S9(4) COMP
014300                VALUE 2000.
014400            05  WS-RNT-TBL-USED          PIC S9(4) COMP
014500                VALUE ZERO.
014600            05  WS-RNT-OVERFLOWS         PIC S9(4) COMP
014700                VALUE ZERO.
014800        01  WS-RUNNER-TABLE.
014900            05  WRT-ENTRY OCCURS 2000 TIMES.
015000                10  WRT-MARKET-ID          PIC 9(9).
015100                10  WRT-RUNNER-ID          PIC 9(9).
015200                10  WRT-NAME               PIC X(40).
015300                10  WRT-STATUS             PIC X(10).
015400                10  WRT-ROLE               PIC X(01).
015500*---------------------------------------------------------
015600* RESULT TABLE - THE WORKING IMAGE OF THE RESULTS FILE.
015700* LOADED FROM THE EXISTING FILE AT 190, ADDED TO IN PASS 1
015800* AT 200, REFINED IN PASS 2 AT 300, WRITTEN BACK OUT AT 400.
015900*---------------------------------------------------------
016000        01  WS-RESULT-TABLE-LIMITS.
016100            05  WS-RST-TBL-MAX           PIC S9(4) COMP VALUE 500.
016200            05  WS-RST-TBL-USED          PIC S9(4) COMP
016300                VALUE ZERO.
016400            05  WS-RST-OVERFLOWS         PIC S9(4) COMP
016500                VALUE ZERO.
016600        01  WS-RESULT-TABLE.
016700            05  WRS-ENTRY OCCURS 500 TIMES.
016800                10  WRS-EVENT-ID            PIC 9(9).
016900                10  WRS-STATUS              PIC X(10).
017000                10  WRS-HOME-SCORE          PIC 9(2).
017100                10  WRS-AWAY-SCORE          PIC 9(2).
017200                10  WRS-TOTAL-GOALS         PIC 9(2).
017300                10  WRS-BTTS                PIC X(01).
017400                10  WRS-SOURCE              PIC X(25).
017500*---------------------------------------------------------
017600* SUBSCRIPTS AND FOUND SWITCHES.  EACH NESTED LOOKUP OWNS
017700* ITS OWN SUBSCRIPT SO THAT IT CANNOT DISTURB THE OUTER
017800* PERFORM VARYING THAT CALLED IT - SEE MKTCLOSE FOR THE
017900* SAME DISCIPLINE.
018000*---------------------------------------------------------
018100        01  WS-SUBSCRIPTS.
018200            05  WS-MKT-IX                PIC S9(4) COMP.
018300            05  WS-RST-IX                PIC S9(4) COMP.
018400            05  WS-RNT-LOOK-IX           PIC S9(4) COMP.
018500            05  WS-RST-LOOK-IX           PIC S9(4) COMP.
018600            05  WS-CSM-LOOK-IX           PIC S9(4) COMP.
018700            05  WS-CSR-LOOK-IX           PIC S9(4) COMP.
018800            05  WS-CSM-MKT-IX            PIC S9(4) COMP
018900                VALUE ZERO.
019000            05  WS-CSR-RNR-IX            PIC S9(4) COMP
019100                VALUE ZERO.
019200            05  WS-FOUND-IX              PIC S9(4) COMP
019300                VALUE ZERO.
019400        01  WS-FOUND-SWITCHES.
019500            05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
019600                88  WS-ENTRY-FOUND           VALUE 'Y'.
019700            05  WS-ELIGIBLE-SW           PIC X(01) VALUE 'N'.
019800                88  WS-EVENT-ELIGIBLE        VALUE 'Y'.
019900            05  WS-CSM-SW                PIC X(01) VALUE 'N'.
020000                88  WS-CSM-FOUND             VALUE 'Y'.
020100            05  WS-CSR-SW                PIC X(01) VALUE 'N'.
020200                88  WS-CSR-FOUND             VALUE 'Y'.
020300            05  WS-PARSE-SW              PIC X(01) VALUE 'N'.
020400                88  WS-PARSE-OK              VALUE 'Y'.
020500        01  WS-EXCL-RESULT                PIC X(01) VALUE 'N'.
020600*---------------------------------------------------------
020700* HEURISTIC SCORELINE WORK AREA (U8 RESULT HEURISTICS).
020800*---------------------------------------------------------
020900        01  WS-NEW-SCORE-WORK.
021000            05  WS-NEW-HOME-SCORE        PIC 9(02) VALUE ZERO.
021100            05  WS-NEW-AWAY-SCORE        PIC 9(02) VALUE ZERO.
021200            05  WS-NEW-TOTAL-GOALS       PIC 9(02) VALUE ZERO.
021300            05  WS-NEW-BTTS              PIC X(01) VALUE 'N'.
021400*---------------------------------------------------------
021500* CORRECT-SCORE NAME PARSE WORK AREA.  THE WINNER NAME IS
021600* OF THE FORM "H - A" (E.G. "2 - 1") - UNSTRING SPLITS ON
021700* THE THREE-CHARACTER DELIMITER, THEN EACH SIDE IS RIGHT-
021800* TRIMMED AND CLASS-TESTED BEFORE IT IS TRUSTED AS A GOAL
021900* COUNT.  NO INTRINSIC FUNCTION IN THIS SHOP'S COBOL FOR
022000* EITHER JOB.
022100*---------------------------------------------------------
022200        01  WS-PARSE-NAME-WORK           PIC X(40).
022300        01  WS-PARSE-NAME-ALT REDEFINES WS-PARSE-NAME-WORK.
022400            05  WS-PARSE-FIRST-CHAR      PIC X(01).
022500            05  FILLER                  PIC X(39).
022600        01  WS-PARSE-FIELD-COUNT         PIC S9(4) COMP.
022700        01  WS-PARSE-HOME-TEXT           PIC X(04).
022800        01  WS-PARSE-AWAY-TEXT           PIC X(04).
022900        01  WS-PARSE-WORK                PIC X(04).
023000        01  WS-PARSE-WORK-LEN            PIC S9(4) COMP.
023100        01  WS-PARSED-HOME               PIC 9(02) VALUE ZERO.
023200        01  WS-PARSED-AWAY               PIC 9(02) VALUE ZERO.
023300*---------------------------------------------------------
023400* RUN TIMESTAMP AND MINUTE-LEVEL DATE MATH - SAME FORMULA
023500* AS MOMANLYZ/MOMSIG/COMPSTAT/MKTCLOSE, EXTENDED TO MINUTE
023600* PRECISION BY 782 FOR THE 2-48 HOUR WINDOW TEST.
023700*---------------------------------------------------------
023800        01  WS-SYSTEM-DATE-AND-TIME.
023900            05  WS-CURRENT-DATE.
024000                10  WS-CURRENT-YEAR      PIC 9(02).
024100                10  WS-CURRENT-MONTH     PIC 9(02).
024200                10  WS-CURRENT-DAY       PIC 9(02).
024300            05  WS-CURRENT-TIME.
024400                10  WS-CURRENT-HOUR      PIC 9(02).
024500                10  WS-CURRENT-MINUTE    PIC 9(02).
024600                10  WS-CURRENT-SECOND    PIC 9(02).
024700                10  WS-CURRENT-HNDSEC    PIC 9(02).
024800        01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZERO.
024900        01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
025000            05  WS-RUN-CCYY              PIC 9(04).
025100            05  FILLER                   PIC 9(10).
025200        01  WS-DAYNUM-WORK.
025300            05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
025400            05  WS-CALC-TS               PIC 9(14).
025500            05  WS-TS-YY                 PIC 9(04).
025600            05  WS-TS-MM                 PIC 9(02).
025700            05  WS-TS-DD                 PIC 9(02).
025800            05  WS-TS-HH                 PIC 9(02).
025900            05  WS-TS-MI                 PIC 9(02).
026000            05  WS-DAYNUM                PIC 9(07).
026100            05  WS-LEAP-REM              PIC 9(02).
026200        01  WS-CALC-TS-CENTURY REDEFINES WS-CALC-TS.
026300            05  WS-CALC-TS-CCYY          PIC 9(04).
026400            05  FILLER                   PIC 9(10).
026500        01  WS-TOTAL-MINUTES-WORK.
026600            05  WS-RUN-TOTAL-MINUTES     PIC S9(09) COMP-3.
026700            05  WS-MINUTES-SINCE-KICKOFF PIC S9(09) COMP-3.
026800*---------------------------------------------------------
026900* RUN TOTALS FOR THE RUN-SUMMARY REPORT.
027000*---------------------------------------------------------
027100        01  WS-RUN-TOTALS.
027200            05  WS-RT-EVENTS-CHECKED     PIC 9(07) COMP-3
027300                VALUE ZERO.
027400            05  WS-RT-RESULTS-CREATED    PIC 9(07) COMP-3
027500                VALUE ZERO.
027600            05  WS-RT-NO-SETTLEMENT      PIC 9(07) COMP-3
027700                VALUE ZERO.
027800            05  WS-RT-REFINED            PIC 9(07) COMP-3
027900                VALUE ZERO.
028000            05  WS-RT-PARSE-ERRORS       PIC 9(07) COMP-3
028100                VALUE ZERO.
028200            05  WS-RT-WRITTEN            PIC 9(07) COMP-3
028300                VALUE ZERO.
028400        01  WS-REPORT-LINE               PIC X(80).
028500        LINKAGE SECTION.
028600        PROCEDURE DIVISION.
028700        000-EVTRESLT-MAIN.
028800            PERFORM 700-OPEN-FILES THRU 700-EXIT
028900            PERFORM 705-GET-RUN-TIMESTAMP THRU 705-EXIT
029000            PERFORM 710-LOAD-CUM-DAYS THRU 710-EXIT
029100            MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
029200            PERFORM 782-SPLIT-FULL-TIMESTAMP THRU 782-EXIT
029300            PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
029400            COMPUTE WS-RUN-TOTAL-MINUTES =
029500                (WS-DAYNUM * 1440) + (WS-TS-HH * 60) + WS-TS-MI
029600            PERFORM 150-LOAD-MARKET-TABLE THRU 150-EXIT
029700            PERFORM 170-LOAD-RUNNER-TABLE THRU 170-EXIT
029800            PERFORM 190-LOAD-RESULT-TABLE THRU 190-EXIT
029900            PERFORM 200-PASS1-DERIVE-RESULTS THRU 200-EXIT
030000            PERFORM 300-PASS2-REFINE-RESULTS THRU 300-EXIT
030100            PERFORM 400-WRITE-RESULT-FILE THRU 400-EXIT
030200            PERFORM 790-CLOSE-FILES THRU 790-EXIT
030300            PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT
030400            STOP RUN.
030500*----------------------------------------------------------
030600* PRE-PASS TABLE LOADERS.
030700*----------------------------------------------------------
030800        150-LOAD-MARKET-TABLE.
030900            PERFORM 723-READ-MARKET THRU 723-EXIT
031000            PERFORM 152-LOAD-ONE-MARKET THRU 152-EXIT
031100                UNTIL MKT-AT-EOF.
031200        150-EXIT.
031300            EXIT.
031400*
031500        152-LOAD-ONE-MARKET.
031600            PERFORM 155-INSERT-MARKET-ENTRY THRU 155-EXIT
031700            PERFORM 723-READ-MARKET THRU 723-EXIT.
031800        152-EXIT.
031900            EXIT.
032000*
032100        155-INSERT-MARKET-ENTRY.
032200            ADD 1 TO WS-MKT-TBL-USED
032300            IF WS-MKT-TBL-USED > WS-MKT-TBL-MAX
032400                SUBTRACT 1 FROM WS-MKT-TBL-USED
032500                ADD 1 TO WS-MKT-OVERFLOWS
032600            ELSE
032700                MOVE MKT-ID TO WMT-MARKET-ID(WS-MKT-TBL-USED)
032800                MOVE MKT-EVENT-ID TO WMT-EVENT-ID(WS-MKT-TBL-USED)
032900                MOVE MKT-MARKET-TYPE TO
033000                    WMT-MARKET-TYPE(WS-MKT-TBL-USED)
033100                MOVE MKT-COMP-ENABLED TO
033200                    WMT-COMP-ENABLED(WS-MKT-TBL-USED)
033300                MOVE MKT-COMPETITION-NAME TO
033400                    WMT-COMPETITION-NAME(WS-MKT-TBL-USED)
033500                MOVE MKT-SCHEDULED-START TO WS-CALC-TS
033600                PERFORM 782-SPLIT-FULL-TIMESTAMP THRU 782-EXIT
033700                PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
033800                COMPUTE WMT-KICKOFF-MINUTES(WS-MKT-TBL-USED) =
033900                    (WS-DAYNUM * 1440) + (WS-TS-HH * 60) +
034000                    WS-TS-MI
034100            END-IF.
034200        155-EXIT.
034300            EXIT.
034400*
034500        170-LOAD-RUNNER-TABLE.
034600            PERFORM 721-READ-RUNNER THRU 721-EXIT
034700            PERFORM 172-LOAD-ONE-RUNNER THRU 172-EXIT
034800                UNTIL RNR-AT-EOF.
034900        170-EXIT.
035000            EXIT.
035100*
035200        172-LOAD-ONE-RUNNER.
035300            PERFORM 175-INSERT-RUNNER-ENTRY THRU 175-EXIT
035400            PERFORM 721-READ-RUNNER THRU 721-EXIT.
035500        172-EXIT.
035600            EXIT.
035700*
035800        175-INSERT-RUNNER-ENTRY.
035900            ADD 1 TO WS-RNT-TBL-USED
036000            IF WS-RNT-TBL-USED > WS-RNT-TBL-MAX
036100                SUBTRACT 1 FROM WS-RNT-TBL-USED
036200                ADD 1 TO WS-RNT-OVERFLOWS
036300            ELSE
036400                MOVE RNR-MARKET-ID TO
036500                    WRT-MARKET-ID(WS-RNT-TBL-USED)
036600                MOVE RNR-ID TO WRT-RUNNER-ID(WS-RNT-TBL-USED)
036700                MOVE RNR-NAME TO WRT-NAME(WS-RNT-TBL-USED)
036800                MOVE RNR-STATUS TO WRT-STATUS(WS-RNT-TBL-USED)
036900                MOVE RNR-ROLE TO WRT-ROLE(WS-RNT-TBL-USED)
037000            END-IF.
037100        175-EXIT.
037200            EXIT.
037300*
037400        190-LOAD-RESULT-TABLE.
037500            PERFORM 724-READ-RESULT THRU 724-EXIT
037600            PERFORM 192-LOAD-ONE-RESULT THRU 192-EXIT
037700                UNTIL RES-AT-EOF.
037800        190-EXIT.
037900            EXIT.
038000*
038100        192-LOAD-ONE-RESULT.
038200            PERFORM 195-INSERT-RESULT-FROM-FILE THRU 195-EXIT
038300            PERFORM 724-READ-RESULT THRU 724-EXIT.
038400        192-EXIT.
038500            EXIT.
038600*
038700        195-INSERT-RESULT-FROM-FILE.
038800            ADD 1 TO WS-RST-TBL-USED
038900            IF WS-RST-TBL-USED > WS-RST-TBL-MAX
039000                SUBTRACT 1 FROM WS-RST-TBL-USED
039100                ADD 1 TO WS-RST-OVERFLOWS
039200            ELSE
039300                MOVE RES-EVENT-ID TO WRS-EVENT-ID(WS-RST-TBL-USED)
039400                MOVE RES-STATUS TO WRS-STATUS(WS-RST-TBL-USED)
039500                MOVE RES-HOME-SCORE TO
039600                    WRS-HOME-SCORE(WS-RST-TBL-USED)
039700                MOVE RES-AWAY-SCORE TO
039800                    WRS-AWAY-SCORE(WS-RST-TBL-USED)
039900                MOVE RES-TOTAL-GOALS TO
040000                    WRS-TOTAL-GOALS(WS-RST-TBL-USED)
040100                MOVE RES-BTTS TO WRS-BTTS(WS-RST-TBL-USED)
040200                MOVE RES-SOURCE TO WRS-SOURCE(WS-RST-TBL-USED)
040300            END-IF.
040400        195-EXIT.
040500            EXIT.
040600*----------------------------------------------------------
040700* PASS 1 - DERIVE A HEURISTIC RESULT FROM THE MATCH_ODDS
040800* MARKET'S SETTLED WINNER.
040900*----------------------------------------------------------
041000        200-PASS1-DERIVE-RESULTS.
041100            PERFORM 205-PROCESS-ONE-MARKET THRU 205-EXIT
041200                VARYING WS-MKT-IX FROM 1 BY 1
041300                UNTIL WS-MKT-IX > WS-MKT-TBL-USED.
041400        200-EXIT.
041500            EXIT.
041600*
041700        205-PROCESS-ONE-MARKET.
041800            IF WMT-MARKET-TYPE(WS-MKT-IX) = 'MATCH_ODDS'
041900                PERFORM 210-CHECK-EVENT-ELIGIBLE THRU 210-EXIT
042000                IF WS-EVENT-ELIGIBLE
042100                    ADD 1 TO WS-RT-EVENTS-CHECKED
042200                    PERFORM 220-FIND-WINNER-RUNNER
042300                        THRU 220-EXIT
042400                    IF WS-ENTRY-FOUND
042500                        PERFORM 230-DERIVE-HEURISTIC-SCORE
042600                            THRU 230-EXIT
042700                        PERFORM 240-INSERT-NEW-RESULT
042800                            THRU 240-EXIT
042900                        ADD 1 TO WS-RT-RESULTS-CREATED
043000                    ELSE
043100                        ADD 1 TO WS-RT-NO-SETTLEMENT
043200                    END-IF
043300                END-IF
043400            END-IF.
043500        205-EXIT.
043600            EXIT.
043700*
043800        210-CHECK-EVENT-ELIGIBLE.
043900* TWO CHECKS GUARD THE WINDOW TEST BELOW - THE COMPETITION
044000* MUST BE ENABLED AND NOT HARD-EXCLUDED (U9, BELT-AND-
044100* BRACES ON TOP OF WMT-COMP-ENABLED), AND THE EVENT MUST
044200* NOT ALREADY HAVE A RESULT ENTRY.
044300            MOVE 'N' TO WS-ELIGIBLE-SW
044400            IF WMT-COMP-ENABLED(WS-MKT-IX) = 'Y'
044500                CALL 'EXCLCOMP' USING
044600                    WMT-COMPETITION-NAME(WS-MKT-IX) WS-EXCL-RESULT
044700                IF WS-EXCL-RESULT NOT = 'Y'
044800                    COMPUTE WS-MINUTES-SINCE-KICKOFF =
044900                        WS-RUN-TOTAL-MINUTES -
045000                        WMT-KICKOFF-MINUTES(WS-MKT-IX)
045100                    IF WS-MINUTES-SINCE-KICKOFF >= 120
045200                       AND WS-MINUTES-SINCE-KICKOFF <= 2880
045300                        MOVE 'N' TO WS-FOUND-SW
045400                        PERFORM 215-SCAN-RESULT-FOR-EVENT
045500                                THRU 215-EXIT
045600                                VARYING WS-RST-LOOK-IX FROM 1 BY 1
045700                                UNTIL WS-RST-LOOK-IX >
045800                                      WS-RST-TBL-USED
045900                                   OR WS-ENTRY-FOUND
046000                        IF NOT WS-ENTRY-FOUND
046100                            SET WS-EVENT-ELIGIBLE TO TRUE
046200                        END-IF
046300                    END-IF
046400                END-IF
046500            END-IF.
046600        210-EXIT.
046700            EXIT.
046800*
046900        215-SCAN-RESULT-FOR-EVENT.
047000            IF WRS-EVENT-ID(WS-RST-LOOK-IX) =
047100               WMT-EVENT-ID(WS-MKT-IX)
047200                SET WS-ENTRY-FOUND TO TRUE
047300            END-IF.
047400        215-EXIT.
047500            EXIT.
047600*
047700        220-FIND-WINNER-RUNNER.
047800* USES ITS OWN SUBSCRIPT - WS-MKT-IX IS THE OUTER DRIVING
047900* INDEX INTO WS-MARKET-TABLE FROM 200 ABOVE AND MUST NOT BE
048000* DISTURBED HERE.
048100            MOVE 'N' TO WS-FOUND-SW
048200            MOVE ZERO TO WS-FOUND-IX
048300            PERFORM 225-SCAN-RUNNER-FOR-WINNER THRU 225-EXIT
048400                    VARYING WS-RNT-LOOK-IX FROM 1 BY 1
048500                    UNTIL WS-RNT-LOOK-IX > WS-RNT-TBL-USED
048600                       OR WS-ENTRY-FOUND.
048700        220-EXIT.
048800            EXIT.
048900*
049000        225-SCAN-RUNNER-FOR-WINNER.
049100            IF WRT-MARKET-ID(WS-RNT-LOOK-IX) =
049200               WMT-MARKET-ID(WS-MKT-IX)
049300               AND WRT-STATUS(WS-RNT-LOOK-IX) = 'WINNER'
049400                SET WS-ENTRY-FOUND TO TRUE
049500                MOVE WS-RNT-LOOK-IX TO WS-FOUND-IX
049600            END-IF.
049700        225-EXIT.
049800            EXIT.
049900*
050000        230-DERIVE-HEURISTIC-SCORE.
050100* U8 RESULT HEURISTICS - DRAW 1-1, HOME WIN 2-1, AWAY WIN
050200* 1-2.  WHEN OTHER TURNS UP (IT SHOULD NOT - RNR-ROLE IS
050300* SET AT LOAD TIME FROM THE SELECTION ORDER) IT IS TREATED
050400* AS A DRAW SO A RECORD STILL GOES OUT RATHER THAN BEING
050500* SILENTLY LOST.
050600            EVALUATE WRT-ROLE(WS-FOUND-IX)
050700                WHEN 'H'
050800                    MOVE 2 TO WS-NEW-HOME-SCORE
050900                    MOVE 1 TO WS-NEW-AWAY-SCORE
051000                WHEN 'A'
051100                    MOVE 1 TO WS-NEW-HOME-SCORE
051200                    MOVE 2 TO WS-NEW-AWAY-SCORE
051300                WHEN OTHER
051400                    MOVE 1 TO WS-NEW-HOME-SCORE
051500                    MOVE 1 TO WS-NEW-AWAY-SCORE
051600            END-EVALUATE
051700            COMPUTE WS-NEW-TOTAL-GOALS =
051800                WS-NEW-HOME-SCORE + WS-NEW-AWAY-SCORE
051900            IF WS-NEW-HOME-SCORE > 0 AND WS-NEW-AWAY-SCORE > 0
052000                MOVE 'Y' TO WS-NEW-BTTS
052100            ELSE
052200                MOVE 'N' TO WS-NEW-BTTS
052300            END-IF.
052400        230-EXIT.
052500            EXIT.
052600*
052700        240-INSERT-NEW-RESULT.
052800            ADD 1 TO WS-RST-TBL-USED
052900            IF WS-RST-TBL-USED > WS-RST-TBL-MAX
053000                SUBTRACT 1 FROM WS-RST-TBL-USED
053100                ADD 1 TO WS-RST-OVERFLOWS
053200            ELSE
053300                MOVE WMT-EVENT-ID(WS-MKT-IX) TO
053400                    WRS-EVENT-ID(WS-RST-TBL-USED)
053500                MOVE 'COMPLETED' TO WRS-STATUS(WS-RST-TBL-USED)
053600                MOVE WS-NEW-HOME-SCORE TO
053700                    WRS-HOME-SCORE(WS-RST-TBL-USED)
053800                MOVE WS-NEW-AWAY-SCORE TO
053900                    WRS-AWAY-SCORE(WS-RST-TBL-USED)
054000                MOVE WS-NEW-TOTAL-GOALS TO
054100                    WRS-TOTAL-GOALS(WS-RST-TBL-USED)
054200                MOVE WS-NEW-BTTS TO WRS-BTTS(WS-RST-TBL-USED)
054300                MOVE 'betfair' TO WRS-SOURCE(WS-RST-TBL-USED)
054400            END-IF.
054500        240-EXIT.
054600            EXIT.
054700*----------------------------------------------------------
054800* PASS 2 - REFINE EVERY STILL-HEURISTIC RESULT FROM THE
054900* EVENT'S CORRECT_SCORE MARKET, WHEN ONE SETTLES AND ITS
055000* WINNER'S NAME PARSES.
055100*----------------------------------------------------------
055200        300-PASS2-REFINE-RESULTS.
055300            PERFORM 305-REFINE-ONE-RESULT THRU 305-EXIT
055400                VARYING WS-RST-IX FROM 1 BY 1
055500                UNTIL WS-RST-IX > WS-RST-TBL-USED.
055600        300-EXIT.
055700            EXIT.
055800*
055900        305-REFINE-ONE-RESULT.
056000            IF WRS-SOURCE(WS-RST-IX) = 'betfair'
056100                PERFORM 310-FIND-CORRECT-SCORE-MKT
056200                    THRU 310-EXIT
056300                IF WS-CSM-FOUND
056400                    PERFORM 320-FIND-CS-WINNER-RUNNER
056500                        THRU 320-EXIT
056600                    IF WS-CSR-FOUND
056700                        PERFORM 330-PARSE-SCORE-NAME
056800                            THRU 330-EXIT
056900                        IF WS-PARSE-OK
057000                            PERFORM 340-APPLY-REFINED-SCORE
057100                                THRU 340-EXIT
057200                            ADD 1 TO WS-RT-REFINED
057300                        ELSE
057400                            ADD 1 TO WS-RT-PARSE-ERRORS
057500                        END-IF
057600                    END-IF
057700                END-IF
057800            END-IF.
057900        305-EXIT.
058000            EXIT.
058100*
058200        310-FIND-CORRECT-SCORE-MKT.
058300* USES ITS OWN SUBSCRIPT - WS-RST-IX IS THE OUTER DRIVING
058400* INDEX INTO WS-RESULT-TABLE FROM 300 ABOVE AND MUST NOT BE
058500* DISTURBED HERE.
058600            MOVE 'N' TO WS-CSM-SW
058700            MOVE ZERO TO WS-CSM-MKT-IX
058800            PERFORM 315-SCAN-MARKET-FOR-CS THRU 315-EXIT
058900                    VARYING WS-CSM-LOOK-IX FROM 1 BY 1
059000                    UNTIL WS-CSM-LOOK-IX > WS-MKT-TBL-USED
059100                       OR WS-CSM-FOUND.
059200        310-EXIT.
059300            EXIT.
059400*
059500        315-SCAN-MARKET-FOR-CS.
059600            IF WMT-EVENT-ID(WS-CSM-LOOK-IX) =
059700               WRS-EVENT-ID(WS-RST-IX)
059800               AND WMT-MARKET-TYPE(WS-CSM-LOOK-IX) =
059900                   'CORRECT_SCORE'
060000                SET WS-CSM-FOUND TO TRUE
060100                MOVE WS-CSM-LOOK-IX TO WS-CSM-MKT-IX
060200            END-IF.
060300        315-EXIT.
060400            EXIT.
060500*
060600        320-FIND-CS-WINNER-RUNNER.
060700* USES ITS OWN SUBSCRIPT - DOES NOT DISTURB WS-CSM-MKT-IX
060800* (THE RESULT OF 310 ABOVE) OR ANY OUTER LOOP VARIABLE.
060900            MOVE 'N' TO WS-CSR-SW
061000            MOVE ZERO TO WS-CSR-RNR-IX
061100            PERFORM 325-SCAN-RUNNER-FOR-CS-WIN THRU 325-EXIT
061200                    VARYING WS-CSR-LOOK-IX FROM 1 BY 1
061300                    UNTIL WS-CSR-LOOK-IX > WS-RNT-TBL-USED
061400                       OR WS-CSR-FOUND.
061500        320-EXIT.
061600            EXIT.
061700*
061800        325-SCAN-RUNNER-FOR-CS-WIN.
061900            IF WRT-MARKET-ID(WS-CSR-LOOK-IX) =
062000               WMT-MARKET-ID(WS-CSM-MKT-IX)
062100               AND WRT-STATUS(WS-CSR-LOOK-IX) = 'WINNER'
062200                SET WS-CSR-FOUND TO TRUE
062300                MOVE WS-CSR-LOOK-IX TO WS-CSR-RNR-IX
062400            END-IF.
062500        325-EXIT.
062600            EXIT.
062700*
062800        330-PARSE-SCORE-NAME.
062900            MOVE 'N' TO WS-PARSE-SW
063000            MOVE SPACES TO WS-PARSE-NAME-WORK
063100            MOVE WRT-NAME(WS-CSR-RNR-IX) TO WS-PARSE-NAME-WORK
063200            MOVE SPACES TO WS-PARSE-HOME-TEXT
063300            MOVE SPACES TO WS-PARSE-AWAY-TEXT
063400            MOVE ZERO TO WS-PARSE-FIELD-COUNT
063500            UNSTRING WS-PARSE-NAME-WORK DELIMITED BY ' - '
063600                INTO WS-PARSE-HOME-TEXT WS-PARSE-AWAY-TEXT
063700                TALLYING IN WS-PARSE-FIELD-COUNT
063800            IF WS-PARSE-FIELD-COUNT = 2
063900                MOVE WS-PARSE-HOME-TEXT TO WS-PARSE-WORK
064000                MOVE 4 TO WS-PARSE-WORK-LEN
064100                PERFORM 335-TRIM-PARSE-FIELD THRU 335-EXIT
064200                IF WS-PARSE-WORK-LEN > 0
064300                   AND WS-PARSE-WORK(1:WS-PARSE-WORK-LEN)
064400                       IS NUMERIC
064500                    MOVE WS-PARSE-WORK(1:WS-PARSE-WORK-LEN) TO
064600                        WS-PARSED-HOME
064700                    MOVE WS-PARSE-AWAY-TEXT TO WS-PARSE-WORK
064800                    MOVE 4 TO WS-PARSE-WORK-LEN
064900                    PERFORM 335-TRIM-PARSE-FIELD THRU 335-EXIT
065000                    IF WS-PARSE-WORK-LEN > 0
065100                       AND WS-PARSE-WORK(1:WS-PARSE-WORK-LEN)
065200                           IS NUMERIC
065300                        MOVE WS-PARSE-WORK(1:WS-PARSE-WORK-LEN) TO
065400                            WS-PARSED-AWAY
065500                        SET WS-PARSE-OK TO TRUE
065600                    END-IF
065700                END-IF
065800            END-IF.
065900        330-EXIT.
066000            EXIT.
066100*
066200        335-TRIM-PARSE-FIELD.
066300            PERFORM 337-TRIM-ONE-CHAR THRU 337-EXIT
066400                UNTIL WS-PARSE-WORK-LEN = 0
066500                   OR WS-PARSE-WORK(WS-PARSE-WORK-LEN:1)
066600                      NOT = SPACE.
066700        335-EXIT.
066800            EXIT.
066900*
067000        337-TRIM-ONE-CHAR.
067100            SUBTRACT 1 FROM WS-PARSE-WORK-LEN.
067200        337-EXIT.
067300            EXIT.
067400*
067500        340-APPLY-REFINED-SCORE.
067600            MOVE WS-PARSED-HOME TO WRS-HOME-SCORE(WS-RST-IX)
067700            MOVE WS-PARSED-AWAY TO WRS-AWAY-SCORE(WS-RST-IX)
067800            COMPUTE WRS-TOTAL-GOALS(WS-RST-IX) =
067900                WS-PARSED-HOME + WS-PARSED-AWAY
068000            IF WS-PARSED-HOME > 0 AND WS-PARSED-AWAY > 0
068100                MOVE 'Y' TO WRS-BTTS(WS-RST-IX)
068200            ELSE
068300                MOVE 'N' TO WRS-BTTS(WS-RST-IX)
068400            END-IF
068500            MOVE 'betfair_correct_score' TO WRS-SOURCE(WS-RST-IX).
068600        340-EXIT.
068700            EXIT.
068800*----------------------------------------------------------
068900* WRITE THE RESULT TABLE BACK OUT IN FULL.
069000*----------------------------------------------------------
069100        400-WRITE-RESULT-FILE.
069200            PERFORM 405-WRITE-ONE-RESULT THRU 405-EXIT
069300                VARYING WS-RST-IX FROM 1 BY 1
069400                UNTIL WS-RST-IX > WS-RST-TBL-USED.
069500        400-EXIT.
069600            EXIT.
069700*
069800        405-WRITE-ONE-RESULT.
069900            MOVE WRS-EVENT-ID(WS-RST-IX) TO ROU-EVENT-ID
070000            MOVE WRS-STATUS(WS-RST-IX) TO ROU-STATUS
070100            MOVE WRS-HOME-SCORE(WS-RST-IX) TO ROU-HOME-SCORE
070200            MOVE WRS-AWAY-SCORE(WS-RST-IX) TO ROU-AWAY-SCORE
070300            MOVE WRS-TOTAL-GOALS(WS-RST-IX) TO ROU-TOTAL-GOALS
070400            MOVE WRS-BTTS(WS-RST-IX) TO ROU-BTTS
070500            MOVE WRS-SOURCE(WS-RST-IX) TO ROU-SOURCE
070600            WRITE ROU-FILE-RECORD
070700            ADD 1 TO WS-RT-WRITTEN.
070800        405-EXIT.
070900            EXIT.
071000*----------------------------------------------------------
071100* RUN TIMESTAMP AND DATE MATH.
071200*----------------------------------------------------------
071300        705-GET-RUN-TIMESTAMP.
071400            ACCEPT WS-CURRENT-DATE FROM DATE
071500            ACCEPT WS-CURRENT-TIME FROM TIME
071600            IF WS-CURRENT-YEAR < 50
071700                MOVE 20 TO WS-RUN-TIMESTAMP(1:2)
071800            ELSE
071900                MOVE 19 TO WS-RUN-TIMESTAMP(1:2)
072000            END-IF
072100            MOVE WS-CURRENT-YEAR TO WS-RUN-TIMESTAMP(3:2)
072200            MOVE WS-CURRENT-MONTH TO WS-RUN-TIMESTAMP(5:2)
072300            MOVE WS-CURRENT-DAY TO WS-RUN-TIMESTAMP(7:2)
072400            MOVE WS-CURRENT-HOUR TO WS-RUN-TIMESTAMP(9:2)
072500            MOVE WS-CURRENT-MINUTE TO WS-RUN-TIMESTAMP(11:2)
072600            MOVE WS-CURRENT-SECOND TO WS-RUN-TIMESTAMP(13:2).
072700        705-EXIT.
072800            EXIT.
072900*
073000        710-LOAD-CUM-DAYS.
073100            MOVE 0   TO WS-CUM-DAYS(1)
073200            MOVE 31  TO WS-CUM-DAYS(2)
073300            MOVE 59  TO WS-CUM-DAYS(3)
073400            MOVE 90  TO WS-CUM-DAYS(4)
073500            MOVE 120 TO WS-CUM-DAYS(5)
073600            MOVE 151 TO WS-CUM-DAYS(6)
073700            MOVE 181 TO WS-CUM-DAYS(7)
073800            MOVE 212 TO WS-CUM-DAYS(8)
073900            MOVE 243 TO WS-CUM-DAYS(9)
074000            MOVE 273 TO WS-CUM-DAYS(10)
074100            MOVE 304 TO WS-CUM-DAYS(11)
074200            MOVE 334 TO WS-CUM-DAYS(12).
074300        710-EXIT.
074400            EXIT.
074500*
074600        781-DATE-TO-DAYNUM.
074700            COMPUTE WS-DAYNUM =
074800                (365 * WS-TS-YY) + (WS-TS-YY / 4) -
074900                (WS-TS-YY / 100) + (WS-TS-YY / 400) +
075000                WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
075100            IF WS-TS-MM > 2
075200                DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
075300                    REMAINDER WS-LEAP-REM
075400                IF WS-LEAP-REM = 0
075500                    DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
075600                        REMAINDER WS-LEAP-REM
075700                    IF WS-LEAP-REM = 0
075800                        DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
075900                            REMAINDER WS-LEAP-REM
076000                        IF WS-LEAP-REM = 0
076100                            ADD 1 TO WS-DAYNUM
076200                        END-IF
076300                    ELSE
076400                        ADD 1 TO WS-DAYNUM
076500                    END-IF
076600                END-IF
076700            END-IF.
076800        781-EXIT.
076900            EXIT.
077000*
077100        782-SPLIT-FULL-TIMESTAMP.
077200* EXTENDS 780-STYLE DATE SPLITTING TO HOURS/MINUTES - THE
077300* 2-48 HOUR WINDOW TEST NEEDS MINUTE PRECISION THE SAME
077400* WAY MKTCLOSE'S 15-MINUTE WINDOW TEST DOES.
077500            MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
077600            MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
077700            MOVE WS-CALC-TS(7:2)  TO WS-TS-DD
077800            MOVE WS-CALC-TS(9:2)  TO WS-TS-HH
077900            MOVE WS-CALC-TS(11:2) TO WS-TS-MI.
078000        782-EXIT.
078100            EXIT.
078200*----------------------------------------------------------
078300* OPEN / READ / CLOSE.
078400*----------------------------------------------------------
078500        700-OPEN-FILES.
078600            OPEN INPUT MARKETS RUNNERS RESULTS
078700            OPEN OUTPUT RESLTOUT RUNSUMRY.
078800        700-EXIT.
078900            EXIT.
079000*
079100        721-READ-RUNNER.
079200            READ RUNNERS
079300                AT END MOVE 'Y' TO WS-RNR-EOF-SW.
079400        721-EXIT.
079500            EXIT.
079600*
079700        723-READ-MARKET.
079800            READ MARKETS
079900                AT END MOVE 'Y' TO WS-MKT-EOF-SW.
080000        723-EXIT.
080100            EXIT.
080200*
080300        724-READ-RESULT.
080400            READ RESULTS
080500                AT END MOVE 'Y' TO WS-RES-EOF-SW.
080600        724-EXIT.
080700            EXIT.
080800*
080900        790-CLOSE-FILES.
081000            CLOSE MARKETS RUNNERS RESULTS RESLTOUT RUNSUMRY.
081100        790-EXIT.
081200            EXIT.
081300*----------------------------------------------------------
081400* RUN SUMMARY.
081500*----------------------------------------------------------
081600        800-PRINT-RUN-SUMMARY.
081700            MOVE SPACES TO WS-REPORT-LINE
081800            MOVE 'EVTRESLT RUN SUMMARY' TO WS-REPORT-LINE
081900            WRITE RPT-LINE FROM WS-REPORT-LINE
082000            MOVE SPACES TO WS-REPORT-LINE
082100            STRING 'EVENTS CHECKED      ' DELIMITED BY SIZE
082200                WS-RT-EVENTS-CHECKED DELIMITED BY SIZE
082300                INTO WS-REPORT-LINE
082400            WRITE RPT-LINE FROM WS-REPORT-LINE
082500            MOVE SPACES TO WS-REPORT-LINE
082600            STRING 'RESULTS CREATED     ' DELIMITED BY SIZE
082700                WS-RT-RESULTS-CREATED DELIMITED BY SIZE
082800                INTO WS-REPORT-LINE
082900            WRITE RPT-LINE FROM WS-REPORT-LINE
083000            MOVE SPACES TO WS-REPORT-LINE
083100            STRING 'NO SETTLEMENT       ' DELIMITED BY SIZE
083200                WS-RT-NO-SETTLEMENT DELIMITED BY SIZE
083300                INTO WS-REPORT-LINE
083400            WRITE RPT-LINE FROM WS-REPORT-LINE
083500            MOVE SPACES TO WS-REPORT-LINE
083600            STRING 'SCORES REFINED      ' DELIMITED BY SIZE
083700                WS-RT-REFINED DELIMITED BY SIZE
083800                INTO WS-REPORT-LINE
083900            WRITE RPT-LINE FROM WS-REPORT-LINE
084000            MOVE SPACES TO WS-REPORT-LINE
084100            STRING 'PARSE ERRORS        ' DELIMITED BY SIZE
084200                WS-RT-PARSE-ERRORS DELIMITED BY SIZE
084300                INTO WS-REPORT-LINE
084400            WRITE RPT-LINE FROM WS-REPORT-LINE
084500            MOVE SPACES TO WS-REPORT-LINE
084600            STRING 'RESULT RECS WRITTEN ' DELIMITED BY SIZE
084700                WS-RT-WRITTEN DELIMITED BY SIZE
084800                INTO WS-REPORT-LINE
084900            WRITE RPT-LINE FROM WS-REPORT-LINE.
085000        800-EXIT.
085100            EXIT.
