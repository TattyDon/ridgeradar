000100***************************************************************
000200* MKTMSTR  - MARKET MASTER RECORD
000300* ONE ENTRY PER MARKET.  SOURCE FILE IS SORTED BY MARKET ID
000400* AND READ AS THE SLOWER-MOVING MASTER IN THE POSITION-AHEAD
000500* MATCH AGAINST SNAPSHOT/SCORE/PROFILE TRANSACTION FILES.
000600***************************************************************
000700        01  MKT-RECORD.
000800            05  MKT-ID                  PIC 9(9).
000900            05  MKT-EVENT-ID             PIC 9(9).
001000            05  MKT-COMPETITION-ID       PIC 9(9).
001100            05  MKT-COMPETITION-NAME     PIC X(50).
001200            05  MKT-EVENT-NAME           PIC X(50).
001300            05  MKT-MARKET-TYPE          PIC X(20).
001400            05  MKT-STATUS               PIC X(10).
001500            05  MKT-IN-PLAY              PIC X(01).
001600                88  MKT-IS-IN-PLAY           VALUE 'Y'.
001700                88  MKT-NOT-IN-PLAY          VALUE 'N'.
001800            05  MKT-COMP-ENABLED         PIC X(01).
001900                88  MKT-COMPETITION-ENABLED  VALUE 'Y'.
002000            05  MKT-SCHEDULED-START      PIC 9(14).
002100            05  FILLER                   PIC X(10).
