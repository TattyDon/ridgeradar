000100**********************************************************
000200* PROGRAM-ID. MOMSIG.
000300* AUTHOR.     D. HALVORSEN.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 11/02/93.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     SHADOW-TRADING HYPOTHESIS ENGINE.  BUILDS A MOMENTUM
001100*     SIGNAL PER RUNNER THE SAME WAY AS MOMANLYZ, RESTRICTED
001200*     TO OPEN, NOT-IN-PLAY MARKETS IN AN ENABLED COMPETITION
001300*     STARTING WITHIN THE NEXT 24 HOURS AND EXCLUDING THE
001400*     HANDICAP MARKET TYPES, THEN WALKS EVERY ENABLED
001500*     TRADING-HYPOTHESIS ROW AGAINST THAT SIGNAL IN STRICT
001600*     ENTRY-CRITERIA ORDER.  A MATCH WRITES ONE SHADOW
001700*     DECISION, PAPER STAKE 10.00, AT MOST ONCE EVER PER
001800*     MARKET/HYPOTHESIS PAIR.
001900**********************************************************
002000*                   C H A N G E   L O G
002100**********************************************************
002200* DATE     BY   TICKET    DESCRIPTION
002300* -------- ---- --------- ------------------------------
002400* 11/02/93 DH   RR-0071   ORIGINAL VERSION.
002500* 03/19/95 RK   RR-0098   SPREAD-PCT AND LIQUIDITY GUARDS.
002600* 09/08/96 DH   RR-0132   CONTRARIAN SELECTION LOGIC ADDED.
002700* 02/02/98 PQS  RR-0261   Y2K - CENTURY WINDOW ON RUN DATE.
002800* 10/19/99 PQS  RR-0261   Y2K REGRESSION SIGNOFF.
002900* 06/14/01 DMH  RR-0248   EVER-DEDUP SEEDED FROM PRIOR DECISIONS.
003000* 04/25/04 LTV  RR-0330   WINDOW-SELECTION RULE TIED TO
003100*                         MINUTES-TO-START PER ANALYTICS.
003200* 02/09/05 JTW  RR-0340   CRITERION 6 NOW MATCHES ON
003300*                         MAGNITUDE ALONE WHEN A HYPOTHESIS
003400*                         CARRIES NO DIRECTION FILTER - WAS
003500*                         UNREACHABLE FOR BLANK DIRECTION.
003600* 07/19/06 SAK  RR-0358   ANNUAL AUDIT OF DEDUP WINDOW -
003700*                         NO CHANGE REQUIRED.
003800* 01/11/08 LTV  RR-0372   COMPILER UPGRADE REGRESSION RUN -
003900*                         NO SOURCE CHANGE REQUIRED.
004000**********************************************************
004100        IDENTIFICATION DIVISION.
004200        PROGRAM-ID. MOMSIG.
004300        AUTHOR. D. HALVORSEN.
004400        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
004500        DATE-WRITTEN. 11/02/93.
004600        DATE-COMPILED.
004700        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004800        ENVIRONMENT DIVISION.
004900        CONFIGURATION SECTION.
005000        SOURCE-COMPUTER. IBM-3090.
005100        OBJECT-COMPUTER. IBM-3090.
005200        SPECIAL-NAMES.
005300            C01 IS TOP-OF-FORM
005400            CLASS NUMERIC-CLASS IS "0123456789".
005500        INPUT-OUTPUT SECTION.
005600        FILE-CONTROL.
005700            SELECT SNAPSHOTS  ASSIGN TO SNAPSHOTS
005800                ORGANIZATION IS SEQUENTIAL
005900                FILE STATUS IS WS-SNAP-STATUS.
006000            SELECT MARKETS    ASSIGN TO MARKETS
006100                ORGANIZATION IS SEQUENTIAL
006200                FILE STATUS IS WS-MKT-STATUS.
006300            SELECT RUNNERS    ASSIGN TO RUNNERS
006400                ORGANIZATION IS SEQUENTIAL
006500                FILE STATUS IS WS-RNR-STATUS.
006600            SELECT HYPOTHESES ASSIGN TO HYPOTHES
006700                ORGANIZATION IS SEQUENTIAL
006800                FILE STATUS IS WS-HYP-STATUS.
006900            SELECT SCORES     ASSIGN TO SCORES
007000                ORGANIZATION IS SEQUENTIAL
007100                FILE STATUS IS WS-SCR-STATUS.
007200            SELECT DECISIONS  ASSIGN TO DECISNS
007300                ORGANIZATION IS SEQUENTIAL
007400                FILE STATUS IS WS-SHD-STATUS.
007500            SELECT RUNSUMRY   ASSIGN TO RUNSUMRY
007600                ORGANIZATION IS LINE SEQUENTIAL
007700                FILE STATUS IS WS-SUM-STATUS.
007800        DATA DIVISION.
007900        FILE SECTION.
008000        FD  SNAPSHOTS
008100            RECORDING MODE IS F.
008200        01  SNAPSHOT-RECORD.
008300            COPY SNAPREC.
008400        FD  MARKETS
008500            RECORDING MODE IS F.
008600        01  MARKET-RECORD.
008700            COPY MKTMSTR.
008800        FD  RUNNERS
008900            RECORDING MODE IS F.
009000        01  RUNNER-RECORD.
009100            COPY RNRMSTR.
009200        FD  HYPOTHESES
009300            RECORDING MODE IS F.
009400        01  HYPOTHESIS-RECORD.
009500            COPY HYPOREC.
009600        FD  SCORES
009700            RECORDING MODE IS F.
009800        01  SCORE-RECORD.
009900            COPY SCORREC.
010000        FD  DECISIONS
010100            RECORDING MODE IS F.
010200        01  DECISION-RECORD.
010300            COPY SHADREC.
010400        FD  RUNSUMRY.
010500        01  RUNSUMRY-LINE              PIC X(132).
010600        WORKING-STORAGE SECTION.
010700        01  WS-FILE-STATUSES.
010800            05  WS-SNAP-STATUS         PIC X(02) VALUE "00".
010900            05  WS-MKT-STATUS          PIC X(02) VALUE "00".
011000            05  WS-RNR-STATUS          PIC X(02) VALUE "00".
011100            05  WS-HYP-STATUS          PIC X(02) VALUE "00".
011200            05  WS-SCR-STATUS          PIC X(02) VALUE "00".
011300            05  WS-SHD-STATUS          PIC X(02) VALUE "00".
011400            05  WS-SUM-STATUS          PIC X(02) VALUE "00".
011500        01  WS-SWITCHES.
011600            05  WS-SNAP-EOF-SW         PIC X(01) VALUE "N".
011700                88  WS-SNAP-EOF            VALUE "Y".
011800            05  WS-MKT-EOF-SW          PIC X(01) VALUE "N".
011900                88  WS-MKT-EOF             VALUE "Y".
012000            05  WS-RNR-EOF-SW          PIC X(01) VALUE "N".
012100                88  WS-RNR-EOF             VALUE "Y".
012200            05  WS-SCR-EOF-SW          PIC X(01) VALUE "N".
012300                88  WS-SCR-EOF             VALUE "Y".
012400            05  WS-HYP-EOF-SW          PIC X(01) VALUE "N".
012500                88  WS-HYP-EOF              VALUE "Y".
012600            05  WS-SHD-SEED-EOF-SW     PIC X(01) VALUE "N".
012700                88  WS-SHD-SEED-EOF        VALUE "Y".
012800        01  WS-CURRENT-MARKET.
012900            COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
013000        01  WS-SAVE-MARKET-ID          PIC 9(9) VALUE ZERO.
013100*
013200*    MARKET TYPES BARRED FROM SIGNAL GENERATION - THESE
013300*    HANDICAP LINES DO NOT MOVE THE SAME WAY A STRAIGHT
013400*    PRICE DOES SO MOMENTUM IS NOT MEANINGFUL ON THEM.
013500        01  WS-BARRED-TYPES.
013600            05  WS-BARRED-TYPE-1       PIC X(20)
013700                VALUE "ASIAN_HANDICAP".
013800            05  WS-BARRED-TYPE-2       PIC X(20)
013900                VALUE "HANDICAP".
014000*
014100*    RUNNER AND SNAPSHOT BUFFER - ONE MARKET'S WORTH, SAME
014200*    SHAPE AS THE MOMANLYZ BUFFER.
014300        01  WS-RUNNER-LIST-LIMITS.
014400            05  WS-RLIST-MAX           PIC 9(3) COMP-3 VALUE 100.
014500            05  WS-RLIST-COUNT         PIC 9(3) COMP-3 VALUE ZERO.
014600        01  WS-RUNNER-LIST.
014700            05  WS-RLIST-ENTRY OCCURS 100 TIMES.
014800                10  RLIST-RUNNER-ID    PIC 9(9).
014900                10  RLIST-RUNNER-NAME  PIC X(40).
015000        01  WS-BUFFER-LIMITS.
015100            05  WS-BUF-MAX             PIC 9(4) COMP-3 VALUE 2000.
015200            05  WS-BUF-COUNT           PIC 9(4) COMP-3 VALUE ZERO.
015300            05  WS-BUF-OVERFLOWS       PIC 9(5) COMP-3 VALUE ZERO.
015400        01  WS-SNAP-BUFFER.
015500            05  WS-BUF-ENTRY OCCURS 2000 TIMES.
015600                10  BUF-RUNNER-ID      PIC 9(9).
015700                10  BUF-CAPTURED-AT    PIC 9(14).
015800                10  BUF-BACK-PRICE     PIC 9(4)V99.
015900                10  BUF-LAY-PRICE      PIC 9(4)V99.
016000                10  BUF-TOTAL-MATCHED  PIC 9(13)V99.
016100*
016200*    LATEST EXPLOITABILITY SCORE FOR THE MARKET IN HAND -
016300*    OPTIONAL, CARRIED FORWARD WHILE SCORES IS POSITIONED.
016400        01  WS-LATEST-SCORE.
016500            05  WS-LSC-FOUND-SW        PIC X(01) VALUE "N".
016600                88  WS-LSC-FOUND           VALUE "Y".
016700            05  WS-LSC-TOTAL-SCORE     PIC 9(3)V99.
016800*
016900*    HYPOTHESIS TABLE - ALL ENABLED ROWS LOADED ONCE AT
017000*    START, SAME SMALL-MASTER IDIOM AS THE CUM-DAYS TABLE.
017100        01  WS-HYP-TABLE-LIMITS.
017200            05  WS-HYP-MAX             PIC 9(3) COMP-3 VALUE 50.
017300            05  WS-HYP-COUNT           PIC 9(3) COMP-3 VALUE ZERO.
017400        01  WS-HYP-TABLE.
017500            05  WS-HYP-ENTRY OCCURS 50 TIMES.
017600                COPY HYPOREC REPLACING ==HYP-== BY ==WHT-==.
017700        01  WS-HYP-IX                  PIC 9(3) COMP-3.
017800*
017900*    EVER-DEDUP TABLE - SEEDED FROM THE DECISIONS FILE
018000*    BEFORE ANY NEW DECISION IS WRITTEN, PER RR-0248.
018100        01  WS-DEDUP-LIMITS.
018200            05  WS-DDP-MAX             PIC 9(4) COMP-3 VALUE 2000.
018300            05  WS-DDP-COUNT           PIC 9(4) COMP-3 VALUE ZERO.
018400            05  WS-DDP-OVERFLOWS       PIC 9(5) COMP-3 VALUE ZERO.
018500        01  WS-DEDUP-TABLE.
018600            05  WS-DDP-ENTRY OCCURS 2000 TIMES.
018700                10  DDP-MARKET-ID      PIC 9(9).
018800                10  DDP-HYP-NAME       PIC X(30).
018900        01  WS-DDP-IX                  PIC 9(4) COMP-3.
019000        01  WS-DDP-MATCH-SW            PIC X(01).
019100            88  WS-DDP-MATCH               VALUE "Y".
019200*
019300*    PER-RUNNER SIGNAL SCRATCH - MATCHES THE MOMANLYZ
019400*    WINDOW-SEARCH SHAPE BUT ONLY CARRIES 30M/1H/2H.
019500        01  WS-CALC-CHANGES.
019600            05  WS-CALC-CHG-30M        PIC S9(3)V9(4).
019700            05  WS-CALC-CHG-1H         PIC S9(3)V9(4).
019800            05  WS-CALC-CHG-2H         PIC S9(3)V9(4).
019900            05  WS-CALC-PRIMARY        PIC S9(3)V9(4).
020000            05  WS-CALC-ABS            PIC 9(3)V9(4).
020100        01  WS-WINDOW-SEARCH.
020200            05  WS-WIN-LOWER           PIC 9(5) COMP-3.
020300            05  WS-WIN-UPPER           PIC 9(5) COMP-3.
020400            05  WS-WIN-FOUND-SW        PIC X(01).
020500                88  WS-WIN-FOUND           VALUE "Y".
020600            05  WS-WIN-PRICE           PIC 9(4)V99.
020700            05  WS-WIN-AGE-MINUTES     PIC S9(7) COMP-3.
020800        01  WS-SORT-IX                 PIC 9(4) COMP-3.
020900        01  WS-SORT-JX                 PIC 9(4) COMP-3.
021000        01  WS-PRINT-IX                PIC 9(3) COMP-3.
021100        01  WS-CUR-RUNNER-ID           PIC 9(9).
021200        01  WS-CUR-BACK-PRICE          PIC 9(4)V99.
021300        01  WS-CUR-LAY-PRICE           PIC 9(4)V99.
021400        01  WS-CUR-LAY-DEFAULTED-SW    PIC X(01).
021500            88  WS-CUR-LAY-DEFAULTED       VALUE "Y".
021600        01  WS-CUR-TOTAL-MATCHED       PIC 9(13)V99.
021700        01  WS-CUR-FOUND-SW            PIC X(01).
021800            88  WS-CUR-FOUND               VALUE "Y".
021900        01  WS-CUR-SPREAD-PCT          PIC 9(3)V99.
022000        01  WS-DECISION-TYPE            PIC X(04).
022100*
022200*    THREE REDEFINES OF ONE SPREAD WORK SLOT - SIGNED FOR
022300*    THE COMPUTE, UNSIGNED FOR THE COMPARE, EDITED FOR THE
022400*    TRIGGER-REASON NARRATIVE, SAME HABIT AS MKTSCORE'S
022500*    ODDS-BAND SLOT.
022600        01  WS-SPREAD-WORK.
022700            05  WS-SPW-SIGNED          PIC S9(5)V99 COMP-3.
022800        01  WS-SPREAD-WORK-UNSIGNED REDEFINES WS-SPREAD-WORK.
022900            05  WS-SPW-UNSIGNED        PIC 9(5)V99 COMP-3.
023000        01  WS-SPREAD-WORK-DISPLAY REDEFINES WS-SPREAD-WORK.
023100            05  FILLER                 PIC X(04).
023200            05  WS-SPW-DISPLAY         PIC 9(3)V99.
023300*
023400*    RUN-TIMESTAMP AND DATE-MATH SCRATCH - SAME PATTERN AS
023500*    MOMANLYZ/MKTSCORE (NO INTRINSIC FUNCTIONS AVAILABLE).
023600        01  WS-SYSTEM-DATE-AND-TIME.
023700            05  WS-CURRENT-DATE.
023800                10  WS-CURRENT-YEAR    PIC 9(2).
023900                10  WS-CURRENT-MONTH   PIC 9(2).
024000                10  WS-CURRENT-DAY     PIC 9(2).
024100            05  WS-CURRENT-TIME.
024200                10  WS-CURRENT-HOUR    PIC 9(2).
024300                10  WS-CURRENT-MINUTE  PIC 9(2).
024400                10  WS-CURRENT-SECOND  PIC 9(2).
024500        01  WS-RUN-TIMESTAMP           PIC 9(14) VALUE ZERO.
024600        01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
024700            05  WS-RUN-CCYY            PIC 9(04).
024800            05  FILLER                 PIC 9(10).
024900        01  WS-CUM-DAYS-TABLE.
025000            05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
025100        01  WS-DATE-CALC.
025200            05  WS-CALC-TS             PIC 9(14).
025300            05  WS-TS-YY               PIC 9(04).
025400            05  WS-TS-MM               PIC 9(02).
025500            05  WS-TS-DD               PIC 9(02).
025600            05  WS-TS-HH               PIC 9(02).
025700            05  WS-TS-MN               PIC 9(02).
025800            05  WS-DAYNUM              PIC 9(07) COMP-3.
025900            05  WS-MIN-OF-DAY          PIC 9(05) COMP-3.
026000            05  WS-LEAP-REM            PIC 9(05).
026100        01  WS-BASE-DAYNUM             PIC 9(07) COMP-3.
026200        01  WS-BASE-MINOFDAY           PIC 9(05) COMP-3.
026300        01  WS-OTHER-DAYNUM            PIC 9(07) COMP-3.
026400        01  WS-OTHER-MINOFDAY          PIC 9(05) COMP-3.
026500        01  WS-DIFF-MINUTES            PIC S9(07) COMP-3.
026600*
026700*    RUN TOTALS PRINTED TO THE RUN SUMMARY
026800        01  WS-RUN-TOTALS.
026900            05  WS-RT-MARKETS-READ  PIC 9(06) COMP-3 VALUE ZERO.
027000            05  WS-RT-MARKETS-ELIG  PIC 9(06) COMP-3 VALUE ZERO.
027100            05  WS-RT-SIGNALS-BUILT PIC 9(06) COMP-3 VALUE ZERO.
027200            05  WS-RT-HYP-CHECKS    PIC 9(06) COMP-3 VALUE ZERO.
027300            05  WS-RT-MATCHED       PIC 9(06) COMP-3 VALUE ZERO.
027400            05  WS-RT-CREATED       PIC 9(06) COMP-3 VALUE ZERO.
027500            05  WS-RT-SKIPPED-EXISTING
027600                PIC 9(06) COMP-3 VALUE ZERO.
027700        01  WS-REPORT-LINE             PIC X(132).
027800        01  WS-EDIT-COUNT              PIC ZZZ,ZZ9.
027900        PROCEDURE DIVISION.
028000        000-MOMSIG-MAIN.
028100            PERFORM 700-OPEN-SEED-FILES
028200            PERFORM 701-SEED-DEDUP-TABLE
028300                UNTIL WS-SHD-SEED-EOF
028400            PERFORM 702-CLOSE-SEED-FILE
028500            PERFORM 705-OPEN-MAIN-FILES
028600            PERFORM 706-GET-RUN-TIMESTAMP
028700            PERFORM 710-LOAD-CUM-DAYS
028800            PERFORM 715-LOAD-HYPOTHESES
028900                UNTIL WS-HYP-COUNT >= WS-HYP-MAX OR WS-HYP-EOF
029000            PERFORM 720-READ-MARKET
029100            PERFORM 725-READ-SNAPSHOT
029200            PERFORM 730-READ-RUNNER
029300            PERFORM 735-READ-SCORE
029400            PERFORM 100-PROCESS-MARKETS
029500                UNTIL WS-MKT-EOF
029600            PERFORM 790-CLOSE-MAIN-FILES
029700            PERFORM 850-PRINT-RUN-SUMMARY
029800            STOP RUN.
029900*----------------------------------------------------------
030000* PASS 0 - READ ANY DECISIONS ALREADY ON FILE SO A MARKET/
030100* HYPOTHESIS PAIR MATCHED ON AN EARLIER RUN IS NEVER
030200* MATCHED AGAIN.
030300*----------------------------------------------------------
030400        700-OPEN-SEED-FILES.
030500            OPEN INPUT DECISIONS
030600            .
030700        701-SEED-DEDUP-TABLE.
030800            READ DECISIONS
030900                AT END MOVE "Y" TO WS-SHD-SEED-EOF-SW
031000                NOT AT END
031100                    IF WS-DDP-COUNT < WS-DDP-MAX
031200                        ADD 1 TO WS-DDP-COUNT
031300                        MOVE SHD-MARKET-ID TO
031400                            DDP-MARKET-ID(WS-DDP-COUNT)
031500                        MOVE SHD-HYPOTHESIS-NAME TO
031600                            DDP-HYP-NAME(WS-DDP-COUNT)
031700                    ELSE
031800                        ADD 1 TO WS-DDP-OVERFLOWS
031900                    END-IF
032000            END-READ
032100            .
032200        702-CLOSE-SEED-FILE.
032300            CLOSE DECISIONS
032400            .
032500*----------------------------------------------------------
032600* MAIN PASS - DECISIONS IS REOPENED FOR EXTEND SO TODAY'S
032700* MATCHES ARE APPENDED AFTER THE SEED ROWS READ ABOVE.
032800*----------------------------------------------------------
032900        705-OPEN-MAIN-FILES.
033000            OPEN INPUT SNAPSHOTS
033100            OPEN INPUT MARKETS
033200            OPEN INPUT RUNNERS
033300            OPEN INPUT HYPOTHESES
033400            OPEN INPUT SCORES
033500            OPEN EXTEND DECISIONS
033600            OPEN OUTPUT RUNSUMRY
033700            .
033800        790-CLOSE-MAIN-FILES.
033900            CLOSE SNAPSHOTS MARKETS RUNNERS HYPOTHESES SCORES
034000            CLOSE DECISIONS RUNSUMRY
034100            .
034200*----------------------------------------------------------
034300* LOAD EVERY ENABLED HYPOTHESIS INTO WORKING STORAGE - THE
034400* MASTER IS SMALL ENOUGH TO HOLD WHOLE FOR THE RUN.
034500*----------------------------------------------------------
034600        715-LOAD-HYPOTHESES.
034700            READ HYPOTHESES
034800                AT END MOVE "Y" TO WS-HYP-EOF-SW
034900                NOT AT END
035000                    IF HYP-IS-ENABLED
035100                        ADD 1 TO WS-HYP-COUNT
035200                        MOVE HYPOTHESIS-RECORD TO
035300                            WS-HYP-ENTRY(WS-HYP-COUNT)
035400                    END-IF
035500            END-READ
035600            .
035700        100-PROCESS-MARKETS.
035800            MOVE WCM-ID TO WS-SAVE-MARKET-ID
035900            ADD 1 TO WS-RT-MARKETS-READ
036000            MOVE ZERO TO WS-BUF-COUNT
036100            MOVE ZERO TO WS-RLIST-COUNT
036200            PERFORM 110-LOAD-RUNNER-LIST
036300            PERFORM 130-BUFFER-MARKET-SNAPSHOTS
036400            PERFORM 132-POSITION-LATEST-SCORE
036500            IF WCM-STATUS = "OPEN" AND WCM-NOT-IN-PLAY
036600                AND WCM-COMPETITION-ENABLED
036700                AND WCM-MARKET-TYPE NOT = WS-BARRED-TYPE-1
036800                AND WCM-MARKET-TYPE NOT = WS-BARRED-TYPE-2
036900                PERFORM 140-MARKET-MINUTES-TO-START
037000                IF WS-DIFF-MINUTES >= 0 AND
037100                   WS-DIFF-MINUTES <= 1440
037200                    ADD 1 TO WS-RT-MARKETS-ELIG
037300                    PERFORM 150-ANALYZE-RUNNERS
037400                END-IF
037500            END-IF
037600            PERFORM 720-READ-MARKET
037700            .
037800        110-LOAD-RUNNER-LIST.
037900            PERFORM 730-READ-RUNNER
038000                UNTIL WS-RNR-EOF OR RNR-MARKET-ID >=
038100                WS-SAVE-MARKET-ID
038200            PERFORM 115-LOAD-RUNNER-LOOP
038300                UNTIL WS-RNR-EOF OR
038400                      RNR-MARKET-ID NOT = WS-SAVE-MARKET-ID
038500            .
038600        115-LOAD-RUNNER-LOOP.
038700            IF WS-RLIST-COUNT < WS-RLIST-MAX
038800                ADD 1 TO WS-RLIST-COUNT
038900                MOVE RNR-ID   TO RLIST-RUNNER-ID(WS-RLIST-COUNT)
039000                MOVE RNR-NAME TO RLIST-RUNNER-NAME(WS-RLIST-COUNT)
039100            END-IF
039200            PERFORM 730-READ-RUNNER
039300            .
039400        130-BUFFER-MARKET-SNAPSHOTS.
039500            PERFORM 725-READ-SNAPSHOT
039600                UNTIL WS-SNAP-EOF OR
039700                      SNAP-MARKET-ID >= WS-SAVE-MARKET-ID
039800            PERFORM 135-BUFFER-LOOP
039900                UNTIL WS-SNAP-EOF OR
040000                      SNAP-MARKET-ID NOT = WS-SAVE-MARKET-ID
040100            .
040200        135-BUFFER-LOOP.
040300            IF WS-BUF-COUNT < WS-BUF-MAX
040400                ADD 1 TO WS-BUF-COUNT
040500                MOVE SNAP-RUNNER-ID     TO
040600                    BUF-RUNNER-ID(WS-BUF-COUNT)
040700                MOVE SNAP-CAPTURED-AT   TO
040800                    BUF-CAPTURED-AT(WS-BUF-COUNT)
040900                MOVE SNAP-BACK-PRICE(1) TO
041000                    BUF-BACK-PRICE(WS-BUF-COUNT)
041100                MOVE SNAP-LAY-PRICE(1)  TO
041200                    BUF-LAY-PRICE(WS-BUF-COUNT)
041300                MOVE SNAP-TOTAL-MATCHED TO
041400                    BUF-TOTAL-MATCHED(WS-BUF-COUNT)
041500            ELSE
041600                ADD 1 TO WS-BUF-OVERFLOWS
041700            END-IF
041800            PERFORM 725-READ-SNAPSHOT
041900            .
042000*----------------------------------------------------------
042100* CARRY THE MOST RECENT SCORE ROW FOR THIS MARKET FORWARD
042200* INTO WS-LATEST-SCORE.  SCORES IS SORTED BY MARKET THEN
042300* SCORED-AT ASCENDING SO THE LAST ROW READ IN THE COLLECT
042400* LOOP IS THE LATEST.
042500*----------------------------------------------------------
042600        132-POSITION-LATEST-SCORE.
042700            MOVE "N" TO WS-LSC-FOUND-SW
042800            PERFORM 735-READ-SCORE
042900                UNTIL WS-SCR-EOF OR SCR-MARKET-ID >=
043000                WS-SAVE-MARKET-ID
043100            PERFORM 133-COLLECT-SCORE
043200                UNTIL WS-SCR-EOF OR
043300                      SCR-MARKET-ID NOT = WS-SAVE-MARKET-ID
043400            .
043500        133-COLLECT-SCORE.
043600            MOVE "Y" TO WS-LSC-FOUND-SW
043700            MOVE SCR-TOTAL-SCORE TO WS-LSC-TOTAL-SCORE
043800            PERFORM 735-READ-SCORE
043900            .
044000        140-MARKET-MINUTES-TO-START.
044100            MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
044200            PERFORM 780-SPLIT-TIMESTAMP
044300            PERFORM 781-DATE-TO-DAYNUM
044400            MOVE WS-DAYNUM     TO WS-BASE-DAYNUM
044500            MOVE WS-MIN-OF-DAY TO WS-BASE-MINOFDAY
044600            MOVE WCM-SCHEDULED-START TO WS-CALC-TS
044700            PERFORM 780-SPLIT-TIMESTAMP
044800            PERFORM 781-DATE-TO-DAYNUM
044900            COMPUTE WS-DIFF-MINUTES =
045000                ((WS-DAYNUM - WS-BASE-DAYNUM) * 1440) +
045100                (WS-MIN-OF-DAY - WS-BASE-MINOFDAY)
045200            .
045300        150-ANALYZE-RUNNERS.
045400            PERFORM 160-ANALYZE-ONE-RUNNER
045500                VARYING WS-PRINT-IX FROM 1 BY 1
045600                UNTIL WS-PRINT-IX > WS-RLIST-COUNT
045700            .
045800*----------------------------------------------------------
045900* BUILD THE SIGNAL FOR ONE RUNNER, THEN WALK EVERY ENABLED
046000* HYPOTHESIS AGAINST IT.
046100*----------------------------------------------------------
046200        160-ANALYZE-ONE-RUNNER.
046300            MOVE RLIST-RUNNER-ID(WS-PRINT-IX) TO WS-CUR-RUNNER-ID
046400            PERFORM 170-FIND-CURRENT-PRICE
046500            IF WS-CUR-FOUND AND WS-CUR-BACK-PRICE > 0
046600                PERFORM 172-APPLY-RUNNER-GUARDS
046700                IF WS-CUR-BACK-PRICE NOT < 1.10 AND
046800                   WS-CUR-BACK-PRICE NOT > 50.00
046900                    PERFORM 180-FIND-ALL-WINDOWS
047000                    PERFORM 190-EVALUATE-SIGNAL
047100                    IF WS-CALC-PRIMARY NOT = 999.0000
047200                        ADD 1 TO WS-RT-SIGNALS-BUILT
047300                        PERFORM 300-CHECK-HYPOTHESES
047400                    END-IF
047500                END-IF
047600            END-IF
047700            .
047800*----------------------------------------------------------
047900* LAY DEFAULTS TO BACK TIMES 1.02 WHEN THE LADDER HAS NO
048000* LAY QUOTE.  SPREAD-PCT IS (LAY - BACK) / BACK * 100.
048100*----------------------------------------------------------
048200        172-APPLY-RUNNER-GUARDS.
048300            MOVE "N" TO WS-CUR-LAY-DEFAULTED-SW
048400            IF WS-CUR-LAY-PRICE = ZERO
048500                COMPUTE WS-CUR-LAY-PRICE ROUNDED =
048600                    WS-CUR-BACK-PRICE * 1.02
048700                MOVE "Y" TO WS-CUR-LAY-DEFAULTED-SW
048800            END-IF
048900            COMPUTE WS-SPW-SIGNED ROUNDED =
049000                ((WS-CUR-LAY-PRICE - WS-CUR-BACK-PRICE) /
049100                 WS-CUR-BACK-PRICE) * 100
049200            MOVE WS-SPW-DISPLAY TO WS-CUR-SPREAD-PCT
049300            .
049400        170-FIND-CURRENT-PRICE.
049500            MOVE "N" TO WS-CUR-FOUND-SW
049600            PERFORM 175-SCAN-FOR-CURRENT
049700                VARYING WS-SORT-IX FROM WS-BUF-COUNT BY -1
049800                UNTIL WS-SORT-IX < 1 OR WS-CUR-FOUND
049900            .
050000        175-SCAN-FOR-CURRENT.
050100            IF BUF-RUNNER-ID(WS-SORT-IX) = WS-CUR-RUNNER-ID
050200                MOVE "Y" TO WS-CUR-FOUND-SW
050300                MOVE BUF-BACK-PRICE(WS-SORT-IX) TO
050400                    WS-CUR-BACK-PRICE
050500                MOVE BUF-LAY-PRICE(WS-SORT-IX)  TO
050600                    WS-CUR-LAY-PRICE
050700                MOVE BUF-TOTAL-MATCHED(WS-SORT-IX) TO
050800                    WS-CUR-TOTAL-MATCHED
050900            END-IF
051000            .
051100        180-FIND-ALL-WINDOWS.
051200            MOVE 25 TO WS-WIN-LOWER
051300            MOVE 45 TO WS-WIN-UPPER
051400            PERFORM 185-FIND-WINDOW-PRICE
051500            IF WS-WIN-FOUND
051600                PERFORM 195-CALC-CHANGE
051700                MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-30M
051800            ELSE
051900                MOVE 999.0000 TO WS-CALC-CHG-30M
052000            END-IF
052100            MOVE 45 TO WS-WIN-LOWER
052200            MOVE 75 TO WS-WIN-UPPER
052300            PERFORM 185-FIND-WINDOW-PRICE
052400            IF WS-WIN-FOUND
052500                PERFORM 195-CALC-CHANGE
052600                MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-1H
052700            ELSE
052800                MOVE 999.0000 TO WS-CALC-CHG-1H
052900            END-IF
053000            MOVE 90 TO WS-WIN-LOWER
053100            MOVE 150 TO WS-WIN-UPPER
053200            PERFORM 185-FIND-WINDOW-PRICE
053300            IF WS-WIN-FOUND
053400                PERFORM 195-CALC-CHANGE
053500                MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-2H
053600            ELSE
053700                MOVE 999.0000 TO WS-CALC-CHG-2H
053800            END-IF
053900            .
054000        185-FIND-WINDOW-PRICE.
054100            MOVE "N" TO WS-WIN-FOUND-SW
054200            PERFORM 187-SCAN-WINDOW
054300                VARYING WS-SORT-JX FROM WS-BUF-COUNT BY -1
054400                UNTIL WS-SORT-JX < 1 OR WS-WIN-FOUND
054500            .
054600        187-SCAN-WINDOW.
054700            IF BUF-RUNNER-ID(WS-SORT-JX) = WS-CUR-RUNNER-ID
054800                MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
054900                PERFORM 780-SPLIT-TIMESTAMP
055000                PERFORM 781-DATE-TO-DAYNUM
055100                MOVE WS-DAYNUM     TO WS-OTHER-DAYNUM
055200                MOVE WS-MIN-OF-DAY TO WS-OTHER-MINOFDAY
055300                MOVE BUF-CAPTURED-AT(WS-SORT-JX) TO WS-CALC-TS
055400                PERFORM 780-SPLIT-TIMESTAMP
055500                PERFORM 781-DATE-TO-DAYNUM
055600                COMPUTE WS-WIN-AGE-MINUTES =
055700                    ((WS-OTHER-DAYNUM - WS-DAYNUM) * 1440) +
055800                    (WS-OTHER-MINOFDAY - WS-MIN-OF-DAY)
055900                IF WS-WIN-AGE-MINUTES >= WS-WIN-LOWER AND
056000                   WS-WIN-AGE-MINUTES <= WS-WIN-UPPER
056100                    MOVE "Y" TO WS-WIN-FOUND-SW
056200                    MOVE BUF-BACK-PRICE(WS-SORT-JX) TO
056300                        WS-WIN-PRICE
056400                END-IF
056500            END-IF
056600            .
056700        195-CALC-CHANGE.
056800            IF WS-WIN-PRICE > 0
056900                COMPUTE WS-CALC-PRIMARY ROUNDED =
057000                    ((WS-CUR-BACK-PRICE - WS-WIN-PRICE) /
057100                     WS-WIN-PRICE) * 100
057200            ELSE
057300                MOVE 999.0000 TO WS-CALC-PRIMARY
057400            END-IF
057500            .
057600*----------------------------------------------------------
057700* ENTRY SIGNAL PRIMARY CHANGE - 2H ELSE 1H ELSE 30M.  A
057800* 2% THRESHOLD AND A 100% SANITY CEILING GATE THE SIGNAL
057900* BEFORE ANY HYPOTHESIS IS EVEN CONSULTED.
058000*----------------------------------------------------------
058100        190-EVALUATE-SIGNAL.
058200            MOVE 999.0000 TO WS-CALC-PRIMARY
058300            IF WS-CALC-CHG-2H NOT = 999.0000
058400                MOVE WS-CALC-CHG-2H TO WS-CALC-PRIMARY
058500            ELSE
058600                IF WS-CALC-CHG-1H NOT = 999.0000
058700                    MOVE WS-CALC-CHG-1H TO WS-CALC-PRIMARY
058800                ELSE
058900                    IF WS-CALC-CHG-30M NOT = 999.0000
059000                        MOVE WS-CALC-CHG-30M TO WS-CALC-PRIMARY
059100                    END-IF
059200                END-IF
059300            END-IF
059400            IF WS-CALC-PRIMARY NOT = 999.0000
059500                IF WS-CALC-PRIMARY < 0
059600                    COMPUTE WS-CALC-ABS = WS-CALC-PRIMARY * -1
059700                ELSE
059800                    MOVE WS-CALC-PRIMARY TO WS-CALC-ABS
059900                END-IF
060000                IF WS-CALC-ABS < 2.0000 OR WS-CALC-ABS > 100.0000
060100                    MOVE 999.0000 TO WS-CALC-PRIMARY
060200                END-IF
060300            END-IF
060400            .
060500*----------------------------------------------------------
060600* WALK EVERY LOADED HYPOTHESIS AGAINST THIS RUNNER'S
060700* SIGNAL, ENTRY CRITERIA 1-8 IN STRICT ORDER.
060800*----------------------------------------------------------
060900        300-CHECK-HYPOTHESES.
061000            PERFORM 310-CHECK-ONE-HYPOTHESIS
061100                VARYING WS-HYP-IX FROM 1 BY 1
061200                UNTIL WS-HYP-IX > WS-HYP-COUNT
061300            .
061400        310-CHECK-ONE-HYPOTHESIS.
061500            ADD 1 TO WS-RT-HYP-CHECKS
061600*        CRITERION 1 - MINIMUM EXPLOITABILITY SCORE
061700            IF WS-LSC-FOUND AND
061800               WS-LSC-TOTAL-SCORE >= WHT-MIN-SCORE(WS-HYP-IX)
061900*        CRITERION 2 - MINUTES-TO-START WINDOW
062000                IF WS-DIFF-MINUTES >=
062100                   WHT-MIN-MINUTES-TO-START(WS-HYP-IX) AND
062200                   WS-DIFF-MINUTES <=
062300                   WHT-MAX-MINUTES-TO-START(WS-HYP-IX)
062400*        CRITERION 3 - MAXIMUM SPREAD PERCENT
062500                    IF WS-CUR-SPREAD-PCT NOT >
062600                       WHT-MAX-SPREAD-PCT(WS-HYP-IX)
062700*        CRITERION 4 - MINIMUM LIQUIDITY
062800                        IF WS-CUR-TOTAL-MATCHED NOT <
062900                           WHT-MIN-TOTAL-MATCHED(WS-HYP-IX)
063000*        CRITERION 5 - MARKET-TYPE FILTER
063100                            IF WHT-MARKET-TYPE-FILTER(WS-HYP-IX) =
063200                               SPACES OR
063300                               WHT-MARKET-TYPE-FILTER(WS-HYP-IX) =
063400                               WCM-MARKET-TYPE
063500                                PERFORM 320-CHECK-MOMENTUM
063600                            END-IF
063700                        END-IF
063800                    END-IF
063900                END-IF
064000            END-IF
064100            .
064200*----------------------------------------------------------
064300* CRITERION 6 - MOMENTUM DIRECTION AND MAGNITUDE.  THE
064400* WINDOW CONSULTED DEPENDS ON HOW SOON THE MARKET STARTS -
064500* TIGHTER WINDOWS FOR MARKETS ABOUT TO GO IN-PLAY.
064600*----------------------------------------------------------
064700        320-CHECK-MOMENTUM.
064800            IF WS-DIFF-MINUTES NOT > 30
064900                MOVE WS-CALC-CHG-30M TO WS-CALC-PRIMARY
065000            ELSE
065100                IF WS-DIFF-MINUTES NOT > 60
065200                    IF WS-CALC-CHG-1H NOT = 999.0000
065300                        MOVE WS-CALC-CHG-1H TO WS-CALC-PRIMARY
065400                    ELSE
065500                        MOVE WS-CALC-CHG-30M TO WS-CALC-PRIMARY
065600                    END-IF
065700                ELSE
065800                    IF WS-CALC-CHG-2H NOT = 999.0000
065900                        MOVE WS-CALC-CHG-2H TO WS-CALC-PRIMARY
066000                    ELSE
066100                        IF WS-CALC-CHG-1H NOT = 999.0000
066200                            MOVE WS-CALC-CHG-1H TO WS-CALC-PRIMARY
066300                        ELSE
066400                            MOVE WS-CALC-CHG-30M TO
066500                                WS-CALC-PRIMARY
066600                        END-IF
066700                    END-IF
066800                END-IF
066900            END-IF
067000            IF WS-CALC-PRIMARY NOT = 999.0000
067100                IF WS-CALC-PRIMARY < 0
067200                    COMPUTE WS-CALC-ABS = WS-CALC-PRIMARY * -1
067300                ELSE
067400                    MOVE WS-CALC-PRIMARY TO WS-CALC-ABS
067500                END-IF
067600                IF WS-CALC-ABS >=
067700                   WHT-MIN-PRICE-CHANGE-PCT(WS-HYP-IX)
067800                    IF (WHT-DIR-STEAMING(WS-HYP-IX) AND
067900                        WS-CALC-PRIMARY < 0) OR
068000                       (WHT-DIR-DRIFTING(WS-HYP-IX) AND
068100                        WS-CALC-PRIMARY > 0) OR
068200                       WHT-DIR-ANY(WS-HYP-IX)
068300                        PERFORM 330-RESOLVE-DECISION-TYPE
068400                        PERFORM 340-CHECK-DEDUP
068500                        IF NOT WS-DDP-MATCH
068600                            PERFORM 400-WRITE-DECISION
068700                        ELSE
068800                            ADD 1 TO WS-RT-SKIPPED-EXISTING
068900                        END-IF
069000                    END-IF
069100                END-IF
069200            END-IF
069300            .
069400*----------------------------------------------------------
069500* CRITERION 7 - DECISION-TYPE OVERRIDE.  MOMENTUM LOGIC
069600* BACKS A STEAMER AND LAYS A DRIFTER; CONTRARIAN LOGIC
069700* REVERSES BOTH SIDES OF THAT CALL.
069800*----------------------------------------------------------
069900        330-RESOLVE-DECISION-TYPE.
070000            IF WHT-LOGIC-MOMENTUM(WS-HYP-IX)
070100                IF WS-CALC-PRIMARY < 0
070200                    MOVE "BACK" TO WS-DECISION-TYPE
070300                ELSE
070400                    MOVE "LAY " TO WS-DECISION-TYPE
070500                END-IF
070600            ELSE
070700                IF WS-CALC-PRIMARY < 0
070800                    MOVE "LAY " TO WS-DECISION-TYPE
070900                ELSE
071000                    MOVE "BACK" TO WS-DECISION-TYPE
071100                END-IF
071200            END-IF
071300            .
071400*----------------------------------------------------------
071500* CRITERION 8 - DEDUP.  AT MOST ONE DECISION EVER PER
071600* MARKET/HYPOTHESIS PAIR.
071700*----------------------------------------------------------
071800        340-CHECK-DEDUP.
071900            MOVE "N" TO WS-DDP-MATCH-SW
072000            PERFORM 345-SCAN-DEDUP-TABLE
072100                VARYING WS-DDP-IX FROM 1 BY 1
072200                UNTIL WS-DDP-IX > WS-DDP-COUNT OR WS-DDP-MATCH
072300            .
072400        345-SCAN-DEDUP-TABLE.
072500            IF DDP-MARKET-ID(WS-DDP-IX) = WCM-ID AND
072600               DDP-HYP-NAME(WS-DDP-IX) = WHT-NAME(WS-HYP-IX)
072700                MOVE "Y" TO WS-DDP-MATCH-SW
072800            END-IF
072900            .
073000*----------------------------------------------------------
073100* WRITE THE SHADOW DECISION AND RECORD IT IN THE DEDUP
073200* TABLE SO A LATER MARKET IN THE SAME RUN CANNOT MATCH
073300* THE SAME HYPOTHESIS TWICE EITHER.
073400*----------------------------------------------------------
073500        400-WRITE-DECISION.
073600            ADD 1 TO WS-RT-MATCHED
073700            MOVE SPACES TO DECISION-RECORD
073800            MOVE WCM-ID TO SHD-MARKET-ID
073900            MOVE WS-CUR-RUNNER-ID TO SHD-RUNNER-ID
074000            MOVE WS-DECISION-TYPE TO SHD-DECISION-TYPE
074100            MOVE WS-LSC-TOTAL-SCORE TO SHD-TRIGGER-SCORE
074200            MOVE WS-RUN-TIMESTAMP TO SHD-DECISION-AT
074300            MOVE WS-DIFF-MINUTES TO SHD-MINUTES-TO-START
074400            MOVE WS-CUR-BACK-PRICE TO SHD-ENTRY-BACK-PRICE
074500            MOVE WS-CUR-LAY-PRICE TO SHD-ENTRY-LAY-PRICE
074600            MOVE WS-CUR-SPREAD-PCT TO SHD-ENTRY-SPREAD
074700            MOVE WS-CUR-TOTAL-MATCHED TO SHD-AVAILABLE-TO-BACK
074800            MOVE WS-CUR-TOTAL-MATCHED TO SHD-AVAILABLE-TO-LAY
074900            MOVE 10.00 TO SHD-THEORETICAL-STAKE
075000            MOVE "PENDING" TO SHD-OUTCOME
075100            MOVE WHT-ID(WS-HYP-IX) TO SHD-HYPOTHESIS-ID
075200            MOVE WHT-NAME(WS-HYP-IX) TO SHD-HYPOTHESIS-NAME
075300            MOVE WS-CALC-CHG-30M TO SHD-CHANGE-30M
075400            MOVE WS-CALC-CHG-1H TO SHD-CHANGE-1H
075500            MOVE WS-CALC-CHG-2H TO SHD-CHANGE-2H
075600            STRING WCM-COMPETITION-NAME DELIMITED BY SIZE
075700                " - " DELIMITED BY SIZE
075800                WCM-MARKET-TYPE DELIMITED BY SIZE
075900                INTO SHD-NICHE
076000            WRITE DECISION-RECORD
076100            IF WS-DDP-COUNT < WS-DDP-MAX
076200                ADD 1 TO WS-DDP-COUNT
076300                MOVE WCM-ID TO DDP-MARKET-ID(WS-DDP-COUNT)
076400                MOVE WHT-NAME(WS-HYP-IX) TO
076500                    DDP-HYP-NAME(WS-DDP-COUNT)
076600            ELSE
076700                ADD 1 TO WS-DDP-OVERFLOWS
076800            END-IF
076900            ADD 1 TO WS-RT-CREATED
077000            .
077100        706-GET-RUN-TIMESTAMP.
077200            ACCEPT WS-CURRENT-DATE FROM DATE
077300            ACCEPT WS-CURRENT-TIME FROM TIME
077400            IF WS-CURRENT-YEAR < 50
077500                COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YEAR
077600            ELSE
077700                COMPUTE WS-RUN-CCYY = 1900 + WS-CURRENT-YEAR
077800            END-IF
077900            MOVE WS-CURRENT-MONTH    TO WS-RUN-TIMESTAMP(5:2)
078000            MOVE WS-CURRENT-DAY      TO WS-RUN-TIMESTAMP(7:2)
078100            MOVE WS-CURRENT-HOUR     TO WS-RUN-TIMESTAMP(9:2)
078200            MOVE WS-CURRENT-MINUTE   TO WS-RUN-TIMESTAMP(11:2)
078300            MOVE WS-CURRENT-SECOND   TO WS-RUN-TIMESTAMP(13:2)
078400            .
078500        720-READ-MARKET.
078600            READ MARKETS
078700                AT END MOVE "Y" TO WS-MKT-EOF-SW
078800                    MOVE 999999999 TO WCM-ID
078900                NOT AT END
079000                    MOVE MARKET-RECORD TO WS-CURRENT-MARKET
079100            END-READ
079200            .
079300        725-READ-SNAPSHOT.
079400            READ SNAPSHOTS
079500                AT END MOVE "Y" TO WS-SNAP-EOF-SW
079600                    MOVE 999999999 TO SNAP-MARKET-ID
079700            END-READ
079800            .
079900        730-READ-RUNNER.
080000            READ RUNNERS
080100                AT END MOVE "Y" TO WS-RNR-EOF-SW
080200                    MOVE 999999999 TO RNR-MARKET-ID
080300            END-READ
080400            .
080500        735-READ-SCORE.
080600            READ SCORES
080700                AT END MOVE "Y" TO WS-SCR-EOF-SW
080800                    MOVE 999999999 TO SCR-MARKET-ID
080900            END-READ
081000            .
081100        710-LOAD-CUM-DAYS.
081200            MOVE 0   TO WS-CUM-DAYS(1)
081300            MOVE 31  TO WS-CUM-DAYS(2)
081400            MOVE 59  TO WS-CUM-DAYS(3)
081500            MOVE 90  TO WS-CUM-DAYS(4)
081600            MOVE 120 TO WS-CUM-DAYS(5)
081700            MOVE 151 TO WS-CUM-DAYS(6)
081800            MOVE 181 TO WS-CUM-DAYS(7)
081900            MOVE 212 TO WS-CUM-DAYS(8)
082000            MOVE 243 TO WS-CUM-DAYS(9)
082100            MOVE 273 TO WS-CUM-DAYS(10)
082200            MOVE 304 TO WS-CUM-DAYS(11)
082300            MOVE 334 TO WS-CUM-DAYS(12)
082400            .
082500        780-SPLIT-TIMESTAMP.
082600            MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
082700            MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
082800            MOVE WS-CALC-TS(7:2)  TO WS-TS-DD
082900            MOVE WS-CALC-TS(9:2)  TO WS-TS-HH
083000            MOVE WS-CALC-TS(11:2) TO WS-TS-MN
083100            .
083200        781-DATE-TO-DAYNUM.
083300            COMPUTE WS-DAYNUM =
083400                (365 * WS-TS-YY) + (WS-TS-YY / 4) -
083500                (WS-TS-YY / 100) + (WS-TS-YY / 400) +
083600                WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
083700            IF WS-TS-MM > 2
083800                DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
083900                    REMAINDER WS-LEAP-REM
084000                IF WS-LEAP-REM = 0
084100                    DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
084200                        REMAINDER WS-LEAP-REM
084300                    IF WS-LEAP-REM = 0
084400                        DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
084500                            REMAINDER WS-LEAP-REM
084600                        IF WS-LEAP-REM = 0
084700                            ADD 1 TO WS-DAYNUM
084800                        END-IF
084900                    ELSE
085000                        ADD 1 TO WS-DAYNUM
085100                    END-IF
085200                END-IF
085300            END-IF
085400            COMPUTE WS-MIN-OF-DAY = (WS-TS-HH * 60) + WS-TS-MN
085500            .
085600        850-PRINT-RUN-SUMMARY.
085700            MOVE "MOMSIG RUN SUMMARY" TO WS-REPORT-LINE
085800            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
085900            MOVE WS-RT-MARKETS-READ TO WS-EDIT-COUNT
086000            STRING "MARKETS READ      " WS-EDIT-COUNT
086100                DELIMITED BY SIZE INTO WS-REPORT-LINE
086200            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
086300            MOVE WS-RT-MARKETS-ELIG TO WS-EDIT-COUNT
086400            STRING "MARKETS ELIGIBLE   " WS-EDIT-COUNT
086500                DELIMITED BY SIZE INTO WS-REPORT-LINE
086600            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
086700            MOVE WS-RT-SIGNALS-BUILT TO WS-EDIT-COUNT
086800            STRING "SIGNALS BUILT      " WS-EDIT-COUNT
086900                DELIMITED BY SIZE INTO WS-REPORT-LINE
087000            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
087100            MOVE WS-RT-HYP-CHECKS TO WS-EDIT-COUNT
087200            STRING "HYPOTHESIS CHECKS  " WS-EDIT-COUNT
087300                DELIMITED BY SIZE INTO WS-REPORT-LINE
087400            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
087500            MOVE WS-RT-MATCHED TO WS-EDIT-COUNT
087600            STRING "CRITERIA MATCHED   " WS-EDIT-COUNT
087700                DELIMITED BY SIZE INTO WS-REPORT-LINE
087800            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
087900            MOVE WS-RT-CREATED TO WS-EDIT-COUNT
088000            STRING "DECISIONS CREATED  " WS-EDIT-COUNT
088100                DELIMITED BY SIZE INTO WS-REPORT-LINE
088200            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
088300            MOVE WS-RT-SKIPPED-EXISTING TO WS-EDIT-COUNT
088400            STRING "SKIPPED - EXISTING " WS-EDIT-COUNT
088500                DELIMITED BY SIZE INTO WS-REPORT-LINE
088600            WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
088700            .
