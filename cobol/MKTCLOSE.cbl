000100**********************************************************
000200* PROGRAM-ID. MKTCLOSE.
000300* AUTHOR.     R. KEMNER.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 06/12/95.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     MARKET CLOSURE CAPTURE.  TWO PASSES OVER A TABLE OF
001100*     CLOSING RECORDS BUILT FROM THE MARKET MASTER AND THE
001200*     EXISTING CLOSING FILE:
001300*
001400*     PASS 1 - FOR EVERY OPEN, NOT-IN-PLAY MARKET DUE OFF IN
001500*     THE NEXT 15 MINUTES, CAPTURE THE BEST BACK/LAY FROM THE
001600*     LATEST SNAPSHOT AND THE LATEST EXPLOITABILITY SCORE,
001700*     UNLESS A BETTER (CLOSER-TO-KICKOFF) CAPTURE IS ALREADY
001800*     ON FILE.
001900*
002000*     PASS 2 - FOR EVERY CLOSING ENTRY THAT HAS ODDS BUT NO
002100*     SETTLEMENT YET, CHECK THE RUNNER FILE FOR A WINNER AND
002200*     RECORD THE SETTLEMENT.
002300*
002400*     THE CLOSING FILE IS READ IN WHOLE AND REWRITTEN IN
002500*     WHOLE EACH RUN - SEE 100/400 BELOW.
002600**********************************************************
002700*                   C H A N G E   L O G
002800**********************************************************
002900* DATE     BY   TICKET    DESCRIPTION
003000* -------- ---- --------- ------------------------------
003100* 06/12/95 RK   RR-0120   ORIGINAL VERSION - PASS 1 ONLY.
003200* 01/09/96 RK   RR-0133   PASS 2 SETTLEMENT ADDED.
003300* 02/02/98 RK   RR-0262   Y2K - TIMESTAMP ARITHMETIC NOW
003400*                         FULL CCYY, SEE 782/783 BELOW.
003500* 10/19/99 RK   RR-0262   Y2K REGRESSION SIGNOFF.
003600* 08/03/01 LTV  RR-0288   "CLOSER TO KICKOFF" SKIP RULE
003700*                         FIXED - WAS COMPARING BACKWARDS.
003800* 03/12/03 JTW  RR-0311   DISASTER-RECOVERY TEST RUN - NO
003900*                         SOURCE CHANGE REQUIRED.
004000* 09/27/04 SAK  RR-0328   ANNUAL AUDIT OF SETTLEMENT PASS -
004100*                         NO CHANGE REQUIRED.
004200* 02/14/06 LTV  RR-0345   COMPILER UPGRADE REGRESSION RUN -
004300*                         NO SOURCE CHANGE REQUIRED.
004400* 08/08/07 JTW  RR-0361   CLOSING PRICE ROUNDING REVIEWED
004500*                         PER ANALYTICS - NO CHANGE REQUIRED.
004600* 01/30/09 SAK  RR-0376   ANNUAL AUDIT OF HIGH-SCORE FLAG -
004700*                         NO CHANGE REQUIRED.
004800**********************************************************
004900        IDENTIFICATION DIVISION.
005000        PROGRAM-ID. MKTCLOSE.
005100        AUTHOR. R. KEMNER.
005200        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
005300        DATE-WRITTEN. 06/12/95.
005400        DATE-COMPILED.
005500        SECURITY. RIDGERADAR INTERNAL USE ONLY.
005600        ENVIRONMENT DIVISION.
005700        CONFIGURATION SECTION.
005800        SOURCE-COMPUTER. IBM-370.
005900        OBJECT-COMPUTER. IBM-370.
006000        SPECIAL-NAMES.
006100            C01 IS TOP-OF-FORM.
006200        INPUT-OUTPUT SECTION.
006300        FILE-CONTROL.
006400            SELECT SNAPSHOTS ASSIGN TO SNAPSHOT
006500                FILE STATUS IS WS-SNAP-STATUS.
006600            SELECT MARKETS ASSIGN TO MARKETS
006700                FILE STATUS IS WS-MKT-STATUS.
006800            SELECT RUNNERS ASSIGN TO RUNNERS
006900                FILE STATUS IS WS-RNR-STATUS.
007000            SELECT SCORES ASSIGN TO SCORES
007100                FILE STATUS IS WS-SCR-STATUS.
007200            SELECT CLOSING ASSIGN TO CLOSING
007300                FILE STATUS IS WS-CLS-STATUS.
007400            SELECT CLOSGOUT ASSIGN TO CLOSGOUT
007500                FILE STATUS IS WS-CLO-STATUS.
007600            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
007700                FILE STATUS IS WS-RPT-STATUS.
007800        DATA DIVISION.
007900        FILE SECTION.
008000        FD  SNAPSHOTS
008100            RECORDING MODE IS F.
008200        COPY SNAPREC.
008300        FD  MARKETS
008400            RECORDING MODE IS F.
008500        COPY MKTMSTR.
008600        FD  RUNNERS
008700            RECORDING MODE IS F.
008800        COPY RNRMSTR.
008900        FD  SCORES
009000            RECORDING MODE IS F.
009100        COPY SCORREC.
009200        FD  CLOSING
009300            RECORDING MODE IS F.
009400        01  CLS-FILE-RECORD.
009500            COPY CLOSEREC.
009600        FD  CLOSGOUT
009700            RECORDING MODE IS F.
009800        01  CLO-FILE-RECORD.
009900            COPY CLOSEREC REPLACING ==CLS-== BY ==CLO-==.
010000        FD  RUNSUMRY
010100            RECORDING MODE IS F.
010200        01  RPT-LINE                    PIC X(80).
010300        WORKING-STORAGE SECTION.
010400*---------------------------------------------------------
010500* FILE STATUS / END-OF-FILE SWITCHES.
010600*---------------------------------------------------------
010700        01  WS-FILE-STATUSES.
010800            05  WS-SNAP-STATUS           PIC X(02) VALUE '00'.
010900            05  WS-MKT-STATUS            PIC X(02) VALUE '00'.
011000            05  WS-RNR-STATUS            PIC X(02) VALUE '00'.
011100            05  WS-SCR-STATUS            PIC X(02) VALUE '00'.
011200            05  WS-CLS-STATUS            PIC X(02) VALUE '00'.
011300            05  WS-CLO-STATUS            PIC X(02) VALUE '00'.
011400            05  WS-RPT-STATUS            PIC X(02) VALUE '00'.
011500        01  WS-EOF-SWITCHES.
011600            05  WS-SNAP-EOF-SW           PIC X(01) VALUE 'N'.
011700                88  SNAP-AT-EOF              VALUE 'Y'.
011800            05  WS-MKT-EOF-SW            PIC X(01) VALUE 'N'.
011900                88  MKT-AT-EOF               VALUE 'Y'.
012000            05  WS-RNR-EOF-SW            PIC X(01) VALUE 'N'.
012100                88  RNR-AT-EOF               VALUE 'Y'.
012200            05  WS-SCR-EOF-SW            PIC X(01) VALUE 'N'.
012300                88  SCR-AT-EOF               VALUE 'Y'.
012400            05  WS-CLS-EOF-SW            PIC X(01) VALUE 'N'.
012500                88  CLS-AT-EOF               VALUE 'Y'.
012600*---------------------------------------------------------
012700* WORKING COPY OF THE MARKET MASTER, SAME REPLACING TRICK
012800* USED IN MKTSCORE/MOMANLYZ/MOMSIG/COMPSTAT.
012900*---------------------------------------------------------
013000        01  WS-CURRENT-MARKET.
013100            COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
013200*---------------------------------------------------------
013300* SNAPSHOT TABLE - ONE ENTRY PER MARKET, HOLDING THE BEST
013400* BACK/LAY AND TIMESTAMP OF THE LATEST CAPTURE ROUND SEEN
013500* SO FAR FOR THAT MARKET.  SNAPSHOTS IS NOT GROUPED BY
013600* MARKET ID OVER THE WHOLE FILE THE WAY MARKETS/RUNNERS
013700* ARE, SO THIS TABLE STANDS IN FOR A SORT/GROUP-BY, SAME
013800* IDIOM AS THE COMPETITION TABLE IN COMPSTAT.
013900*---------------------------------------------------------
014000        01  WS-SNAP-TABLE-LIMITS.
014100            05  WS-SNP-TBL-MAX           PIC S9(4) COMP VALUE 300.
014200            05  WS-SNP-TBL-USED          PIC S9(4) COMP
014300                VALUE ZERO.
014400        01  WS-SNAP-TABLE.
014500            05  WSN-ENTRY OCCURS 300 TIMES.
014600                10  WSN-MARKET-ID        PIC 9(9).
014700                10  WSN-LATEST-TS        PIC 9(14).
014800                10  WSN-BACK-PRICE       PIC 9(4)V99.
014900                10  WSN-LAY-PRICE        PIC 9(4)V99.
015000*---------------------------------------------------------
015100* SCORE TABLE - ONE ENTRY PER MARKET, LATEST SCORE SEEN.
015200*---------------------------------------------------------
015300        01  WS-SCORE-TABLE-LIMITS.
015400            05  WS-SCT-TBL-MAX           PIC S9(4) COMP VALUE 300.
015500            05  WS-SCT-TBL-USED          PIC S9(4) COMP
015600                VALUE ZERO.
015700        01  WS-SCORE-TABLE.
015800            05  WSC-ENTRY OCCURS 300 TIMES.
015900                10  WSC-MARKET-ID        PIC 9(9).
016000                10  WSC-LATEST-TS        PIC 9(14).
016100                10  WSC-FINAL-SCORE      PIC 9(3)V99.
016200*---------------------------------------------------------
016300* RUNNER WINNER TABLE - ONE ENTRY PER MARKET THAT HAS A
016400* RUNNER ON FILE WITH STATUS WINNER.
016500*---------------------------------------------------------
016600        01  WS-RUNNER-TABLE-LIMITS.
016700            05  WS-RNT-TBL-MAX           PIC S9(4) COMP VALUE 300.
016800            05  WS-RNT-TBL-USED          PIC S9(4) COMP
016900                VALUE ZERO.
017000        01  WS-RUNNER-TABLE.
017100            05  WRN-ENTRY OCCURS 300 TIMES.
017200                10  WRN-MARKET-ID        PIC 9(9).
017300                10  WRN-WINNER-ID        PIC 9(9).
017400                10  WRN-WINNER-NAME      PIC X(40).
017500*---------------------------------------------------------
017600* CLOSING TABLE - THE WORKING IMAGE OF THE CLOSING FILE.
017700* LOADED FROM THE EXISTING FILE AT 100, UPDATED IN PASS 1
017800* AT 200, SETTLED IN PASS 2 AT 300, WRITTEN BACK OUT AT 400.
017900*---------------------------------------------------------
018000        01  WS-CLOSE-TABLE-LIMITS.
018100            05  WS-CLT-TBL-MAX           PIC S9(4) COMP VALUE 300.
018200            05  WS-CLT-TBL-USED          PIC S9(4) COMP
018300                VALUE ZERO.
018400        01  WS-CLOSE-TABLE.
018500            05  WCL-ENTRY OCCURS 300 TIMES.
018600                10  WCL-MARKET-ID             PIC 9(9).
018700                10  WCL-MINUTES-TO-START       PIC 9(5).
018800                10  WCL-CLOSING-BACK-PRICE     PIC 9(4)V99.
018900                10  WCL-CLOSING-LAY-PRICE      PIC 9(4)V99.
019000                10  WCL-ODDS-CAPTURED-AT       PIC 9(14).
019100                10  WCL-FINAL-SCORE            PIC 9(3)V99.
019200                10  WCL-SCORE-CAPTURED-AT      PIC 9(14).
019300                10  WCL-WINNER-RUNNER-ID       PIC 9(9).
019400                10  WCL-WINNER-NAME            PIC X(40).
019500                10  WCL-SETTLED-AT             PIC 9(14).
019600*---------------------------------------------------------
019700* SUBSCRIPTS AND FOUND SWITCHES SHARED ACROSS THE
019800* FIND-OR-INSERT PARAGRAPHS.
019900*---------------------------------------------------------
020000        01  WS-SUBSCRIPTS.
020100            05  WS-TBL-IX                PIC S9(4) COMP.
020200            05  WS-FOUND-IX              PIC S9(4) COMP.
020300            05  WS-SNP-LOOK-IX           PIC S9(4) COMP.
020400            05  WS-SCT-LOOK-IX           PIC S9(4) COMP.
020500            05  WS-RNT-LOOK-IX           PIC S9(4) COMP.
020600        01  WS-FOUND-SWITCHES.
020700            05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
020800                88  WS-ENTRY-FOUND           VALUE 'Y'.
020900*---------------------------------------------------------
021000* RUN TIMESTAMP AND MINUTE-LEVEL DATE MATH.  780/781 ARE
021100* THE SAME DAY-NUMBER FORMULA AS MOMANLYZ/MOMSIG/COMPSTAT;
021200* 782/783 EXTEND IT TO MINUTE PRECISION FOR THE 15-MINUTE
021300* WINDOW TEST, WHICH NONE OF THE EARLIER STEPS NEEDED.
021400*---------------------------------------------------------
021500        01  WS-SYSTEM-DATE-AND-TIME.
021600            05  WS-CURRENT-DATE.
021700                10  WS-CURRENT-YEAR      PIC 9(02).
021800                10  WS-CURRENT-MONTH     PIC 9(02).
021900                10  WS-CURRENT-DAY       PIC 9(02).
022000            05  WS-CURRENT-TIME.
022100                10  WS-CURRENT-HOUR      PIC 9(02).
022200                10  WS-CURRENT-MINUTE    PIC 9(02).
022300                10  WS-CURRENT-SECOND    PIC 9(02).
022400                10  WS-CURRENT-HNDSEC    PIC 9(02).
022500        01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZERO.
022600        01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
022700            05  WS-RUN-CCYY              PIC 9(04).
022800            05  FILLER                   PIC 9(10).
022900        01  WS-DAYNUM-WORK.
023000            05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
023100            05  WS-TS-YY                 PIC 9(04).
023200            05  WS-TS-MM                 PIC 9(02).
023300            05  WS-TS-DD                 PIC 9(02).
023400            05  WS-TS-HH                 PIC 9(02).
023500            05  WS-TS-MI                 PIC 9(02).
023600            05  WS-DAYNUM                PIC 9(07).
023700            05  WS-LEAP-REM              PIC 9(02).
023800        01  WS-CALC-TS                   PIC 9(14).
023900*---------------------------------------------------------
024000* CENTURY-SPLIT VIEW OF THE SCRATCH TIMESTAMP, SAME IDIOM
024100* AS WS-RUN-CENTURY ABOVE, FOR ANY FUTURE CENTURY-WINDOW
024200* EDITING OF A MARKET-CLOSE OR SETTLEMENT TIMESTAMP.
024300*---------------------------------------------------------
024400        01  WS-CALC-TS-CENTURY REDEFINES WS-CALC-TS.
024500            05  WS-CALC-TS-CCYY          PIC 9(04).
024600            05  FILLER                   PIC 9(10).
024700        01  WS-TOTAL-MINUTES-WORK.
024800            05  WS-RUN-TOTAL-MINUTES     PIC 9(09) COMP-3.
024900            05  WS-MKT-TOTAL-MINUTES     PIC 9(09) COMP-3.
025000            05  WS-MINUTES-TO-START      PIC S9(05) COMP-3.
025100*---------------------------------------------------------
025200* TWO REDEFINES OF THE MINUTES-TO-START SLOT GIVE AN
025300* UNSIGNED AND A DISPLAY VIEW, SAME IDIOM USED ELSEWHERE
025400* IN THE SUITE, FOR ANY DIAGNOSTIC DISPLAY OF THE
025500* LEAD-TIME FIGURE.
025600*---------------------------------------------------------
025700        01  WS-MIN-TO-START-UNSIGNED
025800                REDEFINES WS-MINUTES-TO-START PIC 9(05) COMP-3.
025900        01  WS-MIN-TO-START-DISPLAY
026000                REDEFINES WS-MINUTES-TO-START.
026100            05  FILLER                   PIC X(01).
026200            05  WS-MTS-DISPLAY           PIC 9(05).
026300*---------------------------------------------------------
026400* RUN TOTALS FOR THE RUN-SUMMARY REPORT.
026500*---------------------------------------------------------
026600        01  WS-RUN-TOTALS.
026700            05  WS-RT-MARKETS-READ       PIC 9(07) COMP-3
026800                VALUE ZERO.
026900            05  WS-RT-WINDOW-ELIGIBLE    PIC 9(07) COMP-3
027000                VALUE ZERO.
027100            05  WS-RT-ODDS-CAPTURED      PIC 9(07) COMP-3
027200                VALUE ZERO.
027300            05  WS-RT-ODDS-SKIPPED       PIC 9(07) COMP-3
027400                VALUE ZERO.
027500            05  WS-RT-SETTLED            PIC 9(07) COMP-3
027600                VALUE ZERO.
027700            05  WS-RT-NOT-SETTLED        PIC 9(07) COMP-3
027800                VALUE ZERO.
027900            05  WS-RT-WRITTEN            PIC 9(07) COMP-3
028000                VALUE ZERO.
028100        01  WS-REPORT-LINE               PIC X(80).
028200        LINKAGE SECTION.
028300        PROCEDURE DIVISION.
028400        000-MKTCLOSE-MAIN.
028500            PERFORM 700-OPEN-FILES THRU 700-EXIT
028600            PERFORM 705-GET-RUN-TIMESTAMP THRU 705-EXIT
028700            PERFORM 710-LOAD-CUM-DAYS THRU 710-EXIT
028800            MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
028900            PERFORM 782-SPLIT-FULL-TIMESTAMP THRU 782-EXIT
029000            PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
029100            COMPUTE WS-RUN-TOTAL-MINUTES =
029200                (WS-DAYNUM * 1440) + (WS-TS-HH * 60)
029300                    + WS-TS-MI
029400            PERFORM 725-READ-SCORE THRU 725-EXIT
029500            PERFORM 150-LOAD-SCORE-TABLE THRU 150-EXIT
029600                UNTIL SCR-AT-EOF
029700            PERFORM 720-READ-SNAPSHOT THRU 720-EXIT
029800            PERFORM 160-LOAD-SNAPSHOT-TABLE THRU 160-EXIT
029900                UNTIL SNAP-AT-EOF
030000            PERFORM 721-READ-RUNNER THRU 721-EXIT
030100            PERFORM 170-LOAD-RUNNER-TABLE THRU 170-EXIT
030200                UNTIL RNR-AT-EOF
030300            PERFORM 722-READ-CLOSING THRU 722-EXIT
030400            PERFORM 100-LOAD-EXISTING-CLOSING THRU 100-EXIT
030500                UNTIL CLS-AT-EOF
030600            PERFORM 723-READ-MARKET THRU 723-EXIT
030700            PERFORM 200-CAPTURE-CLOSING-ODDS THRU 200-EXIT
030800                UNTIL MKT-AT-EOF
030900            PERFORM 300-CAPTURE-SETTLEMENT
031000                VARYING WS-TBL-IX FROM 1 BY 1
031100                UNTIL WS-TBL-IX > WS-CLT-TBL-USED
031200            PERFORM 400-WRITE-CLOSING-FILE
031300                VARYING WS-TBL-IX FROM 1 BY 1
031400                UNTIL WS-TBL-IX > WS-CLT-TBL-USED
031500            PERFORM 790-CLOSE-FILES THRU 790-EXIT
031600            PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT
031700            STOP RUN.
031800*----------------------------------------------------------
031900* PRE-PASS 1 - LATEST SCORE PER MARKET.
032000*----------------------------------------------------------
032100        150-LOAD-SCORE-TABLE.
032200            PERFORM 190-FIND-OR-INSERT-SCORE THRU 190-EXIT
032300            IF WS-FOUND-IX > 0
032400                IF SCR-SCORED-AT > WSC-LATEST-TS(WS-FOUND-IX)
032500                    MOVE SCR-SCORED-AT TO
032600                        WSC-LATEST-TS(WS-FOUND-IX)
032700                    MOVE SCR-TOTAL-SCORE TO
032800                        WSC-FINAL-SCORE(WS-FOUND-IX)
032900                END-IF
033000            END-IF
033100            PERFORM 725-READ-SCORE THRU 725-EXIT.
033200        150-EXIT.
033300            EXIT.
033400*
033500        190-FIND-OR-INSERT-SCORE.
033600            MOVE 'N' TO WS-FOUND-SW
033700            MOVE ZERO TO WS-FOUND-IX
033800            PERFORM 195-SCAN-SCORE-TABLE THRU 195-EXIT
033900                    VARYING WS-TBL-IX FROM 1 BY 1
034000                    UNTIL WS-TBL-IX > WS-SCT-TBL-USED
034100                       OR WS-ENTRY-FOUND
034200            IF NOT WS-ENTRY-FOUND
034300                IF WS-SCT-TBL-USED < WS-SCT-TBL-MAX
034400                    ADD 1 TO WS-SCT-TBL-USED
034500                    MOVE WS-SCT-TBL-USED TO WS-FOUND-IX
034600                    MOVE SCR-MARKET-ID TO
034700                        WSC-MARKET-ID(WS-FOUND-IX)
034800                    MOVE ZERO TO WSC-LATEST-TS(WS-FOUND-IX)
034900                    MOVE ZERO TO WSC-FINAL-SCORE(WS-FOUND-IX)
035000                END-IF
035100            END-IF.
035200        190-EXIT.
035300            EXIT.
035400*
035500        195-SCAN-SCORE-TABLE.
035600            IF WSC-MARKET-ID(WS-TBL-IX) = SCR-MARKET-ID
035700                SET WS-ENTRY-FOUND TO TRUE
035800                MOVE WS-TBL-IX TO WS-FOUND-IX
035900            END-IF.
036000        195-EXIT.
036100            EXIT.
036200*----------------------------------------------------------
036300* PRE-PASS 2 - BEST BACK/LAY OF THE LATEST SNAPSHOT ROUND
036400* PER MARKET.  SNAPSHOTS IS SORTED BY MARKET ID THEN
036500* CAPTURED-AT, SO A HIGHER CAPTURED-AT FOR THE SAME MARKET
036600* MEANS A LATER ROUND; WITHIN A ROUND THE FAVOURITE IS THE
036700* RUNNER WITH THE LOWEST BACK PRICE.
036800*----------------------------------------------------------
036900        160-LOAD-SNAPSHOT-TABLE.
037000            PERFORM 170X-FIND-OR-INSERT-SNAP THRU 170X-EXIT
037100            IF WS-FOUND-IX > 0
037200                IF SNAP-CAPTURED-AT > WSN-LATEST-TS(WS-FOUND-IX)
037300                    MOVE SNAP-CAPTURED-AT TO
037400                        WSN-LATEST-TS(WS-FOUND-IX)
037500                    MOVE SNAP-BACK-PRICE(1) TO
037600                        WSN-BACK-PRICE(WS-FOUND-IX)
037700                    MOVE SNAP-LAY-PRICE(1) TO
037800                        WSN-LAY-PRICE(WS-FOUND-IX)
037900                ELSE
038000                    IF SNAP-CAPTURED-AT =
038100                       WSN-LATEST-TS(WS-FOUND-IX)
038200                       AND SNAP-BACK-PRICE(1) <
038300                           WSN-BACK-PRICE(WS-FOUND-IX)
038400                        MOVE SNAP-BACK-PRICE(1) TO
038500                            WSN-BACK-PRICE(WS-FOUND-IX)
038600                        MOVE SNAP-LAY-PRICE(1) TO
038700                            WSN-LAY-PRICE(WS-FOUND-IX)
038800                    END-IF
038900                END-IF
039000            END-IF
039100            PERFORM 720-READ-SNAPSHOT THRU 720-EXIT.
039200        160-EXIT.
039300            EXIT.
039400*
039500        170X-FIND-OR-INSERT-SNAP.
039600            MOVE 'N' TO WS-FOUND-SW
039700            MOVE ZERO TO WS-FOUND-IX
039800            PERFORM 170Y-SCAN-SNAP-TABLE THRU 170Y-EXIT
039900                    VARYING WS-TBL-IX FROM 1 BY 1
040000                    UNTIL WS-TBL-IX > WS-SNP-TBL-USED
040100                       OR WS-ENTRY-FOUND
040200            IF NOT WS-ENTRY-FOUND
040300                IF WS-SNP-TBL-USED < WS-SNP-TBL-MAX
040400                    ADD 1 TO WS-SNP-TBL-USED
040500                    MOVE WS-SNP-TBL-USED TO WS-FOUND-IX
040600                    MOVE SNAP-MARKET-ID TO
040700                        WSN-MARKET-ID(WS-FOUND-IX)
040800                    MOVE ZERO TO WSN-LATEST-TS(WS-FOUND-IX)
040900                    MOVE ZERO TO WSN-BACK-PRICE(WS-FOUND-IX)
041000                    MOVE ZERO TO WSN-LAY-PRICE(WS-FOUND-IX)
041100                END-IF
041200            END-IF.
041300        170X-EXIT.
041400            EXIT.
041500*
041600        170Y-SCAN-SNAP-TABLE.
041700            IF WSN-MARKET-ID(WS-TBL-IX) = SNAP-MARKET-ID
041800                SET WS-ENTRY-FOUND TO TRUE
041900                MOVE WS-TBL-IX TO WS-FOUND-IX
042000            END-IF.
042100        170Y-EXIT.
042200            EXIT.
042300*----------------------------------------------------------
042400* PRE-PASS 3 - FIRST WINNER RUNNER SEEN PER MARKET.
042500*----------------------------------------------------------
042600        170-LOAD-RUNNER-TABLE.
042700            IF RNR-IS-WINNER
042800                PERFORM 175-FIND-OR-INSERT-RUNNER THRU 175-EXIT
042900                IF WS-FOUND-IX > 0
043000                    IF WRN-WINNER-ID(WS-FOUND-IX) = ZERO
043100                        MOVE RNR-ID TO
043200                            WRN-WINNER-ID(WS-FOUND-IX)
043300                        MOVE RNR-NAME TO
043400                            WRN-WINNER-NAME(WS-FOUND-IX)
043500                    END-IF
043600                END-IF
043700            END-IF
043800            PERFORM 721-READ-RUNNER THRU 721-EXIT.
043900        170-EXIT.
044000            EXIT.
044100*
044200        175-FIND-OR-INSERT-RUNNER.
044300            MOVE 'N' TO WS-FOUND-SW
044400            MOVE ZERO TO WS-FOUND-IX
044500            PERFORM 177-SCAN-RUNNER-TABLE THRU 177-EXIT
044600                    VARYING WS-TBL-IX FROM 1 BY 1
044700                    UNTIL WS-TBL-IX > WS-RNT-TBL-USED
044800                       OR WS-ENTRY-FOUND
044900            IF NOT WS-ENTRY-FOUND
045000                IF WS-RNT-TBL-USED < WS-RNT-TBL-MAX
045100                    ADD 1 TO WS-RNT-TBL-USED
045200                    MOVE WS-RNT-TBL-USED TO WS-FOUND-IX
045300                    MOVE RNR-MARKET-ID TO
045400                        WRN-MARKET-ID(WS-FOUND-IX)
045500                    MOVE ZERO TO WRN-WINNER-ID(WS-FOUND-IX)
045600                    MOVE SPACES TO WRN-WINNER-NAME(WS-FOUND-IX)
045700                END-IF
045800            END-IF.
045900        175-EXIT.
046000            EXIT.
046100*
046200        177-SCAN-RUNNER-TABLE.
046300            IF WRN-MARKET-ID(WS-TBL-IX) = RNR-MARKET-ID
046400                SET WS-ENTRY-FOUND TO TRUE
046500                MOVE WS-TBL-IX TO WS-FOUND-IX
046600            END-IF.
046700        177-EXIT.
046800            EXIT.
046900*----------------------------------------------------------
047000* PRE-PASS 4 - LOAD THE EXISTING CLOSING FILE AS-IS INTO
047100* THE WORKING TABLE SO PASS 1 CAN DECIDE WHETHER TO KEEP,
047200* REPLACE, OR SKIP EACH MARKET'S CAPTURE.
047300*----------------------------------------------------------
047400        100-LOAD-EXISTING-CLOSING.
047500            PERFORM 110-INSERT-CLOSING-ENTRY THRU 110-EXIT
047600            PERFORM 722-READ-CLOSING THRU 722-EXIT.
047700        100-EXIT.
047800            EXIT.
047900*
048000        110-INSERT-CLOSING-ENTRY.
048100            IF WS-CLT-TBL-USED < WS-CLT-TBL-MAX
048200                ADD 1 TO WS-CLT-TBL-USED
048300                MOVE WS-CLT-TBL-USED TO WS-FOUND-IX
048400                MOVE CLS-MARKET-ID TO
048500                    WCL-MARKET-ID(WS-FOUND-IX)
048600                MOVE CLS-MINUTES-TO-START TO
048700                    WCL-MINUTES-TO-START(WS-FOUND-IX)
048800                MOVE CLS-CLOSING-BACK-PRICE TO
048900                    WCL-CLOSING-BACK-PRICE(WS-FOUND-IX)
049000                MOVE CLS-CLOSING-LAY-PRICE TO
049100                    WCL-CLOSING-LAY-PRICE(WS-FOUND-IX)
049200                MOVE CLS-ODDS-CAPTURED-AT TO
049300                    WCL-ODDS-CAPTURED-AT(WS-FOUND-IX)
049400                MOVE CLS-FINAL-SCORE TO
049500                    WCL-FINAL-SCORE(WS-FOUND-IX)
049600                MOVE CLS-SCORE-CAPTURED-AT TO
049700                    WCL-SCORE-CAPTURED-AT(WS-FOUND-IX)
049800                MOVE CLS-WINNER-RUNNER-ID TO
049900                    WCL-WINNER-RUNNER-ID(WS-FOUND-IX)
050000                MOVE CLS-WINNER-NAME TO
050100                    WCL-WINNER-NAME(WS-FOUND-IX)
050200                MOVE CLS-SETTLED-AT TO
050300                    WCL-SETTLED-AT(WS-FOUND-IX)
050400            END-IF.
050500        110-EXIT.
050600            EXIT.
050700*----------------------------------------------------------
050800* PASS 1 - CLOSING ODDS CAPTURE.  MARKETS DRIVES THE SCAN;
050900* SCORE/SNAPSHOT TABLES AND THE EXISTING CLOSING TABLE ARE
051000* ALL KEYED BY MARKET ID.
051100*----------------------------------------------------------
051200        200-CAPTURE-CLOSING-ODDS.
051300            ADD 1 TO WS-RT-MARKETS-READ
051400            MOVE MKT-RECORD TO WS-CURRENT-MARKET
051500            IF WCM-STATUS = 'OPEN' AND WCM-NOT-IN-PLAY
051600                MOVE WCM-SCHEDULED-START TO WS-CALC-TS
051700                PERFORM 782-SPLIT-FULL-TIMESTAMP THRU 782-EXIT
051800                PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
051900                COMPUTE WS-MKT-TOTAL-MINUTES =
052000                    (WS-DAYNUM * 1440) + (WS-TS-HH * 60)
052100                        + WS-TS-MI
052200                COMPUTE WS-MINUTES-TO-START =
052300                    WS-MKT-TOTAL-MINUTES - WS-RUN-TOTAL-MINUTES
052400                IF WS-MINUTES-TO-START >= 0
052500                   AND WS-MINUTES-TO-START <= 15
052600                    ADD 1 TO WS-RT-WINDOW-ELIGIBLE
052700                    PERFORM 210-DECIDE-AND-CAPTURE THRU 210-EXIT
052800                END-IF
052900            END-IF
053000            PERFORM 723-READ-MARKET THRU 723-EXIT.
053100        200-EXIT.
053200            EXIT.
053300*
053400        210-DECIDE-AND-CAPTURE.
053500            PERFORM 220-FIND-OR-INSERT-CLOSE THRU 220-EXIT
053600            IF WCL-ODDS-CAPTURED-AT(WS-FOUND-IX) > ZERO
053700               AND WCL-SCORE-CAPTURED-AT(WS-FOUND-IX) > ZERO
053800               AND WCL-MINUTES-TO-START(WS-FOUND-IX) <=
053900                   WS-MINUTES-TO-START
054000                ADD 1 TO WS-RT-ODDS-SKIPPED
054100            ELSE
054200                PERFORM 230-FILL-CLOSE-ENTRY THRU 230-EXIT
054300                ADD 1 TO WS-RT-ODDS-CAPTURED
054400            END-IF.
054500        210-EXIT.
054600            EXIT.
054700*
054800        220-FIND-OR-INSERT-CLOSE.
054900            MOVE 'N' TO WS-FOUND-SW
055000            MOVE ZERO TO WS-FOUND-IX
055100            PERFORM 225-SCAN-CLOSE-TABLE THRU 225-EXIT
055200                    VARYING WS-TBL-IX FROM 1 BY 1
055300                    UNTIL WS-TBL-IX > WS-CLT-TBL-USED
055400                       OR WS-ENTRY-FOUND
055500            IF NOT WS-ENTRY-FOUND
055600                IF WS-CLT-TBL-USED < WS-CLT-TBL-MAX
055700                    ADD 1 TO WS-CLT-TBL-USED
055800                    MOVE WS-CLT-TBL-USED TO WS-FOUND-IX
055900                    MOVE WCM-MKT-ID TO
056000                        WCL-MARKET-ID(WS-FOUND-IX)
056100                    MOVE ZERO TO WCL-MINUTES-TO-START(WS-FOUND-IX)
056200                    MOVE ZERO TO WCL-CLOSING-BACK-PRICE
056300                        (WS-FOUND-IX)
056400                    MOVE ZERO TO WCL-CLOSING-LAY-PRICE
056500                        (WS-FOUND-IX)
056600                    MOVE ZERO TO WCL-ODDS-CAPTURED-AT(WS-FOUND-IX)
056700                    MOVE ZERO TO WCL-FINAL-SCORE(WS-FOUND-IX)
056800                    MOVE ZERO TO WCL-SCORE-CAPTURED-AT
056900                        (WS-FOUND-IX)
057000                    MOVE ZERO TO WCL-WINNER-RUNNER-ID(WS-FOUND-IX)
057100                    MOVE SPACES TO WCL-WINNER-NAME(WS-FOUND-IX)
057200                    MOVE ZERO TO WCL-SETTLED-AT(WS-FOUND-IX)
057300                END-IF
057400            END-IF.
057500        220-EXIT.
057600            EXIT.
057700*
057800        225-SCAN-CLOSE-TABLE.
057900            IF WCL-MARKET-ID(WS-TBL-IX) = WCM-MKT-ID
058000                SET WS-ENTRY-FOUND TO TRUE
058100                MOVE WS-TBL-IX TO WS-FOUND-IX
058200            END-IF.
058300        225-EXIT.
058400            EXIT.
058500*
058600        230-FILL-CLOSE-ENTRY.
058700* NOTE - WS-FOUND-IX STILL POINTS AT THE CLOSING-TABLE SLOT
058800* FROM 220 ABOVE.  240 BELOW USES ITS OWN SUBSCRIPTS TO
058900* LOOK UP THE SNAPSHOT/SCORE TABLES SO THAT SEARCH DOES NOT
059000* DISTURB WS-FOUND-IX.
059100            MOVE WS-MINUTES-TO-START TO
059200                WCL-MINUTES-TO-START(WS-FOUND-IX)
059300            MOVE WS-RUN-TIMESTAMP TO
059400                WCL-ODDS-CAPTURED-AT(WS-FOUND-IX)
059500            PERFORM 240-COPY-SNAPSHOT-AND-SCORE THRU 240-EXIT.
059600        230-EXIT.
059700            EXIT.
059800*
059900        240-COPY-SNAPSHOT-AND-SCORE.
060000            PERFORM 245-COPY-ONE-SNAPSHOT THRU 245-EXIT
060100                    VARYING WS-SNP-LOOK-IX FROM 1 BY 1
060200                    UNTIL WS-SNP-LOOK-IX > WS-SNP-TBL-USED
060300            PERFORM 248-COPY-ONE-SCORE THRU 248-EXIT
060400                    VARYING WS-SCT-LOOK-IX FROM 1 BY 1
060500                    UNTIL WS-SCT-LOOK-IX > WS-SCT-TBL-USED.
060600        240-EXIT.
060700            EXIT.
060800*
060900        245-COPY-ONE-SNAPSHOT.
061000            IF WSN-MARKET-ID(WS-SNP-LOOK-IX) = WCM-MKT-ID
061100                MOVE WSN-BACK-PRICE(WS-SNP-LOOK-IX) TO
061200                    WCL-CLOSING-BACK-PRICE(WS-FOUND-IX)
061300                MOVE WSN-LAY-PRICE(WS-SNP-LOOK-IX) TO
061400                    WCL-CLOSING-LAY-PRICE(WS-FOUND-IX)
061500            END-IF.
061600        245-EXIT.
061700            EXIT.
061800*
061900        248-COPY-ONE-SCORE.
062000            IF WSC-MARKET-ID(WS-SCT-LOOK-IX) = WCM-MKT-ID
062100                MOVE WSC-FINAL-SCORE(WS-SCT-LOOK-IX) TO
062200                    WCL-FINAL-SCORE(WS-FOUND-IX)
062300                MOVE WS-RUN-TIMESTAMP TO
062400                    WCL-SCORE-CAPTURED-AT(WS-FOUND-IX)
062500            END-IF.
062600        248-EXIT.
062700            EXIT.
062800*----------------------------------------------------------
062900* PASS 2 - SETTLEMENT.  EVERY CLOSING-TABLE ENTRY THAT HAS
063000* ODDS BUT NO SETTLEMENT IS CHECKED AGAINST THE WINNER
063100* TABLE BUILT FROM RUNNERS AT 170 ABOVE.
063200*----------------------------------------------------------
063300        300-CAPTURE-SETTLEMENT.
063400            IF WCL-ODDS-CAPTURED-AT(WS-TBL-IX) > ZERO
063500               AND WCL-SETTLED-AT(WS-TBL-IX) = ZERO
063600                PERFORM 310-FIND-WINNER-ENTRY THRU 310-EXIT
063700                IF WS-FOUND-IX > 0
063800                   AND WRN-WINNER-ID(WS-FOUND-IX) > ZERO
063900                    MOVE WRN-WINNER-ID(WS-FOUND-IX) TO
064000                        WCL-WINNER-RUNNER-ID(WS-TBL-IX)
064100                    MOVE WRN-WINNER-NAME(WS-FOUND-IX) TO
064200                        WCL-WINNER-NAME(WS-TBL-IX)
064300                    MOVE WS-RUN-TIMESTAMP TO
064400                        WCL-SETTLED-AT(WS-TBL-IX)
064500                    ADD 1 TO WS-RT-SETTLED
064600                ELSE
064700                    ADD 1 TO WS-RT-NOT-SETTLED
064800                END-IF
064900            END-IF.
065000        300-EXIT.
065100            EXIT.
065200*
065300        310-FIND-WINNER-ENTRY.
065400* USES ITS OWN SUBSCRIPT - WS-TBL-IX IS THE OUTER DRIVING
065500* INDEX INTO WS-CLOSE-TABLE FROM 300 ABOVE AND MUST NOT BE
065600* DISTURBED HERE.
065700            MOVE 'N' TO WS-FOUND-SW
065800            MOVE ZERO TO WS-FOUND-IX
065900            PERFORM 313-SCAN-WINNER-TABLE THRU 313-EXIT
066000                    VARYING WS-RNT-LOOK-IX FROM 1 BY 1
066100                    UNTIL WS-RNT-LOOK-IX > WS-RNT-TBL-USED
066200                       OR WS-ENTRY-FOUND.
066300        310-EXIT.
066400            EXIT.
066500*
066600        313-SCAN-WINNER-TABLE.
066700            IF WRN-MARKET-ID(WS-RNT-LOOK-IX) =
066800               WCL-MARKET-ID(WS-TBL-IX)
066900                SET WS-ENTRY-FOUND TO TRUE
067000                MOVE WS-RNT-LOOK-IX TO WS-FOUND-IX
067100            END-IF.
067200        313-EXIT.
067300            EXIT.
067400*----------------------------------------------------------
067500* WRITE-BACK - THE WHOLE WORKING TABLE REPLACES THE
067600* CLOSING FILE.
067700*----------------------------------------------------------
067800        400-WRITE-CLOSING-FILE.
067900            MOVE WCL-MARKET-ID(WS-TBL-IX) TO CLO-MARKET-ID
068000            MOVE WCL-MINUTES-TO-START(WS-TBL-IX) TO
068100                CLO-MINUTES-TO-START
068200            MOVE WCL-CLOSING-BACK-PRICE(WS-TBL-IX) TO
068300                CLO-CLOSING-BACK-PRICE
068400            MOVE WCL-CLOSING-LAY-PRICE(WS-TBL-IX) TO
068500                CLO-CLOSING-LAY-PRICE
068600            MOVE WCL-ODDS-CAPTURED-AT(WS-TBL-IX) TO
068700                CLO-ODDS-CAPTURED-AT
068800            MOVE WCL-FINAL-SCORE(WS-TBL-IX) TO CLO-FINAL-SCORE
068900            MOVE WCL-SCORE-CAPTURED-AT(WS-TBL-IX) TO
069000                CLO-SCORE-CAPTURED-AT
069100            MOVE WCL-WINNER-RUNNER-ID(WS-TBL-IX) TO
069200                CLO-WINNER-RUNNER-ID
069300            MOVE WCL-WINNER-NAME(WS-TBL-IX) TO CLO-WINNER-NAME
069400            MOVE WCL-SETTLED-AT(WS-TBL-IX) TO CLO-SETTLED-AT
069500            WRITE CLO-FILE-RECORD
069600            ADD 1 TO WS-RT-WRITTEN.
069700*----------------------------------------------------------
069800* TIMESTAMP / DATE MATH.
069900*----------------------------------------------------------
070000        705-GET-RUN-TIMESTAMP.
070100            ACCEPT WS-CURRENT-DATE FROM DATE
070200            ACCEPT WS-CURRENT-TIME FROM TIME
070300            IF WS-CURRENT-YEAR < 50
070400                COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YEAR
070500            ELSE
070600                COMPUTE WS-RUN-CCYY = 1900 + WS-CURRENT-YEAR
070700            END-IF
070800            MOVE WS-CURRENT-MONTH TO WS-RUN-TIMESTAMP(5:2)
070900            MOVE WS-CURRENT-DAY TO WS-RUN-TIMESTAMP(7:2)
071000            MOVE WS-CURRENT-HOUR TO WS-RUN-TIMESTAMP(9:2)
071100            MOVE WS-CURRENT-MINUTE TO WS-RUN-TIMESTAMP(11:2)
071200            MOVE WS-CURRENT-SECOND TO WS-RUN-TIMESTAMP(13:2).
071300        705-EXIT.
071400            EXIT.
071500*
071600        710-LOAD-CUM-DAYS.
071700            MOVE 0   TO WS-CUM-DAYS(1)
071800            MOVE 31  TO WS-CUM-DAYS(2)
071900            MOVE 59  TO WS-CUM-DAYS(3)
072000            MOVE 90  TO WS-CUM-DAYS(4)
072100            MOVE 120 TO WS-CUM-DAYS(5)
072200            MOVE 151 TO WS-CUM-DAYS(6)
072300            MOVE 181 TO WS-CUM-DAYS(7)
072400            MOVE 212 TO WS-CUM-DAYS(8)
072500            MOVE 243 TO WS-CUM-DAYS(9)
072600            MOVE 273 TO WS-CUM-DAYS(10)
072700            MOVE 304 TO WS-CUM-DAYS(11)
072800            MOVE 334 TO WS-CUM-DAYS(12).
072900        710-EXIT.
073000            EXIT.
073100*
073200        781-DATE-TO-DAYNUM.
073300            COMPUTE WS-DAYNUM =
073400                (365 * WS-TS-YY) + (WS-TS-YY / 4) -
073500                (WS-TS-YY / 100) + (WS-TS-YY / 400) +
073600                WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
073700            IF WS-TS-MM > 2
073800                DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
073900                    REMAINDER WS-LEAP-REM
074000                IF WS-LEAP-REM = 0
074100                    DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
074200                        REMAINDER WS-LEAP-REM
074300                    IF WS-LEAP-REM = 0
074400                        DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
074500                            REMAINDER WS-LEAP-REM
074600                        IF WS-LEAP-REM = 0
074700                            ADD 1 TO WS-DAYNUM
074800                        END-IF
074900                    ELSE
075000                        ADD 1 TO WS-DAYNUM
075100                    END-IF
075200                END-IF
075300            END-IF.
075400        781-EXIT.
075500            EXIT.
075600*
075700        782-SPLIT-FULL-TIMESTAMP.
075800* EXTENDS 780-STYLE DATE SPLITTING TO HOURS/MINUTES - THE
075900* 15-MINUTE WINDOW TEST NEEDS MINUTE PRECISION, WHICH NO
076000* EARLIER STEP IN THIS SUITE HAS NEEDED BEFORE NOW.
076100            MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
076200            MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
076300            MOVE WS-CALC-TS(7:2)  TO WS-TS-DD
076400            MOVE WS-CALC-TS(9:2)  TO WS-TS-HH
076500            MOVE WS-CALC-TS(11:2) TO WS-TS-MI.
076600        782-EXIT.
076700            EXIT.
076800*----------------------------------------------------------
076900* OPEN / READ / CLOSE.
077000*----------------------------------------------------------
077100        700-OPEN-FILES.
077200            OPEN INPUT SNAPSHOTS MARKETS RUNNERS SCORES CLOSING
077300            OPEN OUTPUT CLOSGOUT RUNSUMRY.
077400        700-EXIT.
077500            EXIT.
077600*
077700        720-READ-SNAPSHOT.
077800            READ SNAPSHOTS
077900                AT END MOVE 'Y' TO WS-SNAP-EOF-SW.
078000        720-EXIT.
078100            EXIT.
078200*
078300        721-READ-RUNNER.
078400            READ RUNNERS
078500                AT END MOVE 'Y' TO WS-RNR-EOF-SW.
078600        721-EXIT.
078700            EXIT.
078800*
078900        722-READ-CLOSING.
079000            READ CLOSING
079100                AT END MOVE 'Y' TO WS-CLS-EOF-SW.
079200        722-EXIT.
079300            EXIT.
079400*
079500        723-READ-MARKET.
079600            READ MARKETS
079700                AT END MOVE 'Y' TO WS-MKT-EOF-SW.
079800        723-EXIT.
079900            EXIT.
080000*
080100        725-READ-SCORE.
080200            READ SCORES
080300                AT END MOVE 'Y' TO WS-SCR-EOF-SW.
080400        725-EXIT.
080500            EXIT.
080600*
080700        790-CLOSE-FILES.
080800            CLOSE SNAPSHOTS MARKETS RUNNERS SCORES CLOSING
080900                  CLOSGOUT RUNSUMRY.
081000        790-EXIT.
081100            EXIT.
081200*----------------------------------------------------------
081300* RUN SUMMARY.
081400*----------------------------------------------------------
081500        800-PRINT-RUN-SUMMARY.
081600            MOVE SPACES TO WS-REPORT-LINE
081700            MOVE 'MKTCLOSE RUN SUMMARY' TO WS-REPORT-LINE
081800            WRITE RPT-LINE FROM WS-REPORT-LINE
081900            MOVE SPACES TO WS-REPORT-LINE
082000            STRING 'MARKETS READ       ' DELIMITED BY SIZE
082100                WS-RT-MARKETS-READ DELIMITED BY SIZE
082200                INTO WS-REPORT-LINE
082300            WRITE RPT-LINE FROM WS-REPORT-LINE
082400            MOVE SPACES TO WS-REPORT-LINE
082500            STRING 'WINDOW ELIGIBLE     ' DELIMITED BY SIZE
082600                WS-RT-WINDOW-ELIGIBLE DELIMITED BY SIZE
082700                INTO WS-REPORT-LINE
082800            WRITE RPT-LINE FROM WS-REPORT-LINE
082900            MOVE SPACES TO WS-REPORT-LINE
083000            STRING 'ODDS CAPTURED       ' DELIMITED BY SIZE
083100                WS-RT-ODDS-CAPTURED DELIMITED BY SIZE
083200                INTO WS-REPORT-LINE
083300            WRITE RPT-LINE FROM WS-REPORT-LINE
083400            MOVE SPACES TO WS-REPORT-LINE
083500            STRING 'ODDS SKIPPED        ' DELIMITED BY SIZE
083600                WS-RT-ODDS-SKIPPED DELIMITED BY SIZE
083700                INTO WS-REPORT-LINE
083800            WRITE RPT-LINE FROM WS-REPORT-LINE
083900            MOVE SPACES TO WS-REPORT-LINE
084000            STRING 'SETTLED             ' DELIMITED BY SIZE
084100                WS-RT-SETTLED DELIMITED BY SIZE
084200                INTO WS-REPORT-LINE
084300            WRITE RPT-LINE FROM WS-REPORT-LINE
084400            MOVE SPACES TO WS-REPORT-LINE
084500            STRING 'NOT SETTLED         ' DELIMITED BY SIZE
084600                WS-RT-NOT-SETTLED DELIMITED BY SIZE
084700                INTO WS-REPORT-LINE
084800            WRITE RPT-LINE FROM WS-REPORT-LINE
084900            MOVE SPACES TO WS-REPORT-LINE
085000            STRING 'CLOSING RECS WRITTEN' DELIMITED BY SIZE
085100                WS-RT-WRITTEN DELIMITED BY SIZE
085200                INTO WS-REPORT-LINE
085300            WRITE RPT-LINE FROM WS-REPORT-LINE.
085400        800-EXIT.
085500            EXIT.
