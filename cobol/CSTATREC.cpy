000100***************************************************************
000200* CSTATREC - COMPETITION STATS RECORD
000300* OUTPUT OF THE COMPETITION-STATS STEP (COMPSTAT).  ONE ENTRY
000400* PER COMPETITION PER DAY; DOUBLES AS THE SCORE-HISTORY LAYOUT
000500* READ BACK FOR THE ROLLING 30-DAY AVERAGE.
000600***************************************************************
000700        01  CST-RECORD.
000800            05  CST-COMPETITION-ID       PIC 9(9).
000900            05  CST-STATS-DATE           PIC 9(8).
001000            05  CST-MARKETS-SCORED       PIC 9(6).
001100            05  CST-AVG-SCORE            PIC 9(3)V99.
001200            05  CST-MAX-SCORE            PIC 9(3)V99.
001300            05  CST-MIN-SCORE            PIC 9(3)V99.
001400            05  CST-SCORE-STD-DEV        PIC 9(3)V99.
001500            05  CST-THRESHOLD-COUNTS.
001600                10  CST-ABOVE-40         PIC 9(6).
001700                10  CST-ABOVE-55         PIC 9(6).
001800                10  CST-ABOVE-70         PIC 9(6).
001900            05  CST-ROLLING-30D-AVG      PIC 9(3)V99.
002000            05  CST-VALUE-FLAG           PIC X(04).
002100                88  CST-FLAG-HIGH            VALUE 'HIGH'.
002200                88  CST-FLAG-LOW             VALUE 'LOW'.
002300                88  CST-FLAG-MID             VALUE 'MID'.
002400            05  FILLER                   PIC X(14).
