000100***************************************************************
000200* SCORREC  - EXPLOITABILITY SCORE RECORD
000300* OUTPUT OF THE SCORING STEP (MKTSCORE), INPUT TO THE SIGNAL,
000400* COMPETITION-STATS AND CLOSURE STEPS.  ONE ENTRY PER MARKET
000500* PER SCORING RUN.
000600***************************************************************
000700        01  SCR-RECORD.
000800            05  SCR-MARKET-ID            PIC 9(9).
000900            05  SCR-SCORED-AT            PIC 9(14).
001000            05  SCR-TIME-BUCKET          PIC X(08).
001100            05  SCR-ODDS-BAND            PIC X(10).
001200                88  SCR-BAND-HEAVY-FAV       VALUE 'Heavy Fav'.
001300                88  SCR-BAND-FAVOURITE       VALUE 'Favourite'.
001400                88  SCR-BAND-EVEN            VALUE 'Even'.
001500                88  SCR-BAND-UNDERDOG        VALUE 'Underdog'.
001600                88  SCR-BAND-LONGSHOT        VALUE 'Longshot'.
001700                88  SCR-BAND-UNKNOWN         VALUE 'Unknown'.
001800            05  SCR-SPREAD-SCORE         PIC 9(3)V99.
001900            05  SCR-VOLATILITY-SCORE     PIC 9(3)V99.
002000            05  SCR-UPDATE-SCORE         PIC 9(3)V99.
002100            05  SCR-DEPTH-SCORE          PIC 9(3)V99.
002200            05  SCR-VOLUME-PENALTY       PIC 9(3)V99.
002300            05  SCR-TOTAL-SCORE          PIC 9(3)V99.
002400            05  SCR-GUARDS-FAILED        PIC X(40).
002500            05  FILLER                   PIC X(09).
