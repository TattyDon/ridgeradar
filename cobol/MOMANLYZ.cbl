000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    MOMANLYZ.
000300       AUTHOR.        L. VOSS.
000400       INSTALLATION.  RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500       DATE-WRITTEN.  09/05/92.
000600       DATE-COMPILED.
000700       SECURITY.      RIDGERADAR ANALYTICS - INTERNAL USE ONLY.
000800*****************************************************************
000900* MOMANLYZ - PRE-MATCH PRICE MOMENTUM ANALYZER
001000* FOR EVERY OPEN, NOT-IN-PLAY MARKET STARTING WITHIN THE NEXT
001100* 24 HOURS, COMPARES EACH RUNNER'S CURRENT BEST BACK/LAY
001200* AGAINST ITS PRICE ~30M/1H/2H/4H EARLIER AND CLASSIFIES THE
001300* MOVE AS A STEAMER OR DRIFTER OF SLIGHT/MODERATE/SHARP
001400* STRENGTH.  WRITES THE THREE-SECTION MOMENTUM REPORT
001500* (STEAMERS/DRIFTERS/SHARP MOVES).
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800* 09/05/92 LTV RR-0040  ORIGINAL PROGRAM.
001900* 02/11/93 DH  RR-0052  ADDED SHARP-MOVES SECTION.
002000* 07/22/94 RK  RR-0081  RAISED MOVER TABLE TO 300 ENTRIES.
002100* 02/02/98 PQS RR-0190  Y2K - RUN TIMESTAMP NOW FULL CCYY.
002200* 10/19/99 PQS RR-0191  Y2K REGRESSION SIGNOFF - NO FURTHER
002300*                       CHANGE REQUIRED.
002400* 11/14/01 DMH RR-0244  BUBBLE-SORT STABILITY FIX ON TIES.
002500* 05/03/03 LTV RR-0318  SORT KEY CLARIFIED TO 2H-ELSE-1H
002600*                       PER ANALYTICS REQUEST.
002700* 09/22/04 JTW RR-0334  DISASTER-RECOVERY TEST RUN - NO
002800*                       SOURCE CHANGE REQUIRED.
002900* 03/15/06 SAK RR-0349  MOMENTUM-RPT DETAIL LINE NOW CARRIES
003000*                       COMPETITION/MARKET-ID AND ALL FOUR
003100*                       WINDOW CHANGES - WAS MISSING EIGHT
003200*                       OF THIRTEEN COLUMNS.
003300* 11/08/07 LTV RR-0364  ANNUAL AUDIT OF MOVER TABLE SIZING -
003400*                       NO CHANGE REQUIRED.
003500*****************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-3090.
003900       OBJECT-COMPUTER.  IBM-3090.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS NUMERIC-CLASS IS "0123456789".
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SNAPSHOTS  ASSIGN TO SNAPSHOTS
004600               ORGANIZATION IS SEQUENTIAL
004700               FILE STATUS IS WS-SNAP-STATUS.
004800           SELECT MARKETS    ASSIGN TO MARKETS
004900               ORGANIZATION IS SEQUENTIAL
005000               FILE STATUS IS WS-MKT-STATUS.
005100           SELECT RUNNERS    ASSIGN TO RUNNERS
005200               ORGANIZATION IS SEQUENTIAL
005300               FILE STATUS IS WS-RNR-STATUS.
005400           SELECT MOMENTUM-RPT ASSIGN TO MOMNTRPT
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-RPT-STATUS.
005700           SELECT RUNSUMRY   ASSIGN TO RUNSUMRY
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               FILE STATUS IS WS-SUM-STATUS.
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  SNAPSHOTS
006300           RECORDING MODE IS F.
006400       01  SNAPSHOT-RECORD.
006500           COPY SNAPREC.
006600       FD  MARKETS
006700           RECORDING MODE IS F.
006800       01  MARKET-RECORD.
006900           COPY MKTMSTR.
007000       FD  RUNNERS
007100           RECORDING MODE IS F.
007200       01  RUNNER-RECORD.
007300           COPY RNRMSTR.
007400       FD  MOMENTUM-RPT.
007500       01  MOMENTUM-RPT-LINE         PIC X(132).
007600       FD  RUNSUMRY.
007700       01  RUNSUMRY-LINE             PIC X(132).
007800       WORKING-STORAGE SECTION.
007900       01  WS-FILE-STATUSES.
008000           05  WS-SNAP-STATUS        PIC X(02) VALUE "00".
008100           05  WS-MKT-STATUS         PIC X(02) VALUE "00".
008200           05  WS-RNR-STATUS         PIC X(02) VALUE "00".
008300           05  WS-RPT-STATUS         PIC X(02) VALUE "00".
008400           05  WS-SUM-STATUS         PIC X(02) VALUE "00".
008500       01  WS-SWITCHES.
008600           05  WS-SNAP-EOF-SW        PIC X(01) VALUE "N".
008700               88  WS-SNAP-EOF           VALUE "Y".
008800           05  WS-MKT-EOF-SW         PIC X(01) VALUE "N".
008900               88  WS-MKT-EOF            VALUE "Y".
009000           05  WS-RNR-EOF-SW         PIC X(01) VALUE "N".
009100               88  WS-RNR-EOF            VALUE "Y".
009200       01  WS-CURRENT-MARKET.
009300           COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
009400       77  WS-SAVE-MARKET-ID         PIC 9(9) VALUE ZERO.
009500*
009600*        SNAPSHOT BUFFER - ONE MARKET'S WORTH OF CAPTURES, FILLED
009700*        WHILE THE MARKET IS IN PROGRESS AND DRAINED AT BREAK.
009800       01  WS-BUFFER-LIMITS.
009900           05  WS-BUF-MAX            PIC 9(4) COMP-3 VALUE 2000.
010000           05  WS-BUF-COUNT          PIC 9(4) COMP-3 VALUE ZERO.
010100           05  WS-BUF-OVERFLOWS      PIC 9(5) COMP-3 VALUE ZERO.
010200       01  WS-SNAP-BUFFER.
010300           05  WS-BUF-ENTRY OCCURS 2000 TIMES.
010400               10  BUF-RUNNER-ID     PIC 9(9).
010500               10  BUF-CAPTURED-AT   PIC 9(14).
010600               10  BUF-BACK-PRICE    PIC 9(4)V99.
010700               10  BUF-LAY-PRICE     PIC 9(4)V99.
010800               10  BUF-TOTAL-MATCHED PIC 9(13)V99.
010900       01  WS-RUNNER-LIST-LIMITS.
011000           05  WS-RLIST-MAX          PIC 9(3) COMP-3 VALUE 100.
011100           05  WS-RLIST-COUNT        PIC 9(3) COMP-3 VALUE ZERO.
011200       01  WS-RUNNER-LIST.
011300           05  WS-RLIST-ENTRY OCCURS 100 TIMES.
011400               10  RLIST-RUNNER-ID   PIC 9(9).
011500               10  RLIST-RUNNER-NAME PIC X(40).
011600       01  WS-MOVER-TABLE-LIMITS.
011700           05  WS-MVR-MAX            PIC 9(3) COMP-3 VALUE 300.
011800           05  WS-MVR-COUNT          PIC 9(3) COMP-3 VALUE ZERO.
011900           05  WS-MVR-OVERFLOWS      PIC 9(5) COMP-3 VALUE ZERO.
012000           05  WS-MVR-SPARE-SLOT     PIC 9(3) COMP-3 VALUE 301.
012100       01  WS-MOVER-TABLE.
012200           05  WS-MVR-ENTRY OCCURS 301 TIMES.
012300               10  MVR-RUNNER-ID     PIC 9(9).
012400               10  MVR-RUNNER-NAME   PIC X(40).
012500               10  MVR-MARKET-ID     PIC 9(9).
012600               10  MVR-EVENT-NAME    PIC X(50).
012700               10  MVR-COMP-NAME     PIC X(50).
012800               10  MVR-MARKET-TYPE   PIC X(20).
012900               10  MVR-MINS-TO-START PIC 9(5).
013000               10  MVR-CUR-BACK      PIC 9(4)V99.
013100               10  MVR-CUR-LAY       PIC 9(4)V99.
013200               10  MVR-CHG-30M       PIC S9(3)V9(4).
013300               10  MVR-CHG-1H        PIC S9(3)V9(4).
013400               10  MVR-CHG-2H        PIC S9(3)V9(4).
013500               10  MVR-CHG-4H        PIC S9(3)V9(4).
013600               10  MVR-MOVE-TYPE     PIC X(08).
013700               10  MVR-STRENGTH      PIC X(08).
013800               10  MVR-TOTAL-MATCHED PIC 9(13)V99.
013900               10  MVR-SORT-CHG      PIC S9(3)V9(4).
014000*
014100*        PER-RUNNER SCRATCH - FILLED BEFORE A CANDIDATE IS KNOWN
014200*        TO QUALIFY, COPIED INTO THE TABLE ONLY ON A MATCH.
014300       01  WS-CALC-CHANGES.
014400           05  WS-CALC-CHG-30M       PIC S9(3)V9(4).
014500           05  WS-CALC-CHG-1H        PIC S9(3)V9(4).
014600           05  WS-CALC-CHG-2H        PIC S9(3)V9(4).
014700           05  WS-CALC-CHG-4H        PIC S9(3)V9(4).
014800           05  WS-CALC-PRIMARY       PIC S9(3)V9(4).
014900           05  WS-CALC-ABS           PIC 9(3)V9(4).
015000       01  WS-WINDOW-SEARCH.
015100           05  WS-WIN-LOWER          PIC 9(5) COMP-3.
015200           05  WS-WIN-UPPER          PIC 9(5) COMP-3.
015300           05  WS-WIN-FOUND-SW       PIC X(01).
015400               88  WS-WIN-FOUND          VALUE "Y".
015500           05  WS-WIN-PRICE          PIC 9(4)V99.
015600           05  WS-WIN-AGE-MINUTES    PIC S9(7) COMP-3.
015700       01  WS-CUR-RUNNER-ID          PIC 9(9).
015800       01  WS-CUR-BACK-PRICE         PIC 9(4)V99.
015900       01  WS-CUR-LAY-PRICE          PIC 9(4)V99.
016000       01  WS-CUR-TOTAL-MATCHED      PIC 9(13)V99.
016100       01  WS-CUR-FOUND-SW           PIC X(01).
016200           88  WS-CUR-FOUND              VALUE "Y".
016300*
016400*        RUN-TIMESTAMP AND DATE-MATH SCRATCH - SAME PATTERN AS
016500*        MKTPROF/MKTSCORE (NO INTRINSIC FUNCTIONS AVAILABLE).
016600       01  WS-SYSTEM-DATE-AND-TIME.
016700           05  WS-CURRENT-DATE.
016800               10  WS-CURRENT-YEAR   PIC 9(2).
016900               10  WS-CURRENT-MONTH  PIC 9(2).
017000               10  WS-CURRENT-DAY    PIC 9(2).
017100           05  WS-CURRENT-TIME.
017200               10  WS-CURRENT-HOUR   PIC 9(2).
017300               10  WS-CURRENT-MINUTE PIC 9(2).
017400               10  WS-CURRENT-SECOND PIC 9(2).
017500       01  WS-RUN-TIMESTAMP          PIC 9(14) VALUE ZERO.
017600       01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
017700           05  WS-RUN-CCYY           PIC 9(04).
017800           05  FILLER                PIC 9(10).
017900       01  WS-CUM-DAYS-TABLE.
018000           05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
018100       01  WS-CALC-TS                PIC 9(14).
018200*----------------------------------------------------------
018300* CENTURY-SPLIT VIEW OF THE SCRATCH TIMESTAMP, SAME IDIOM
018400* AS WS-RUN-CENTURY ABOVE, SHOULD A CENTURY-WINDOW EDIT ON
018500* A CAPTURED-AT OR SCHEDULED-START TIMESTAMP EVER BE NEEDED.
018600*----------------------------------------------------------
018700       01  WS-CALC-TS-CENTURY REDEFINES WS-CALC-TS.
018800           05  WS-CALC-TS-CCYY       PIC 9(04).
018900           05  FILLER                PIC 9(10).
019000       01  WS-DATE-CALC.
019100           05  WS-TS-YY              PIC 9(04).
019200           05  WS-TS-MM              PIC 9(02).
019300           05  WS-TS-DD              PIC 9(02).
019400           05  WS-TS-HH              PIC 9(02).
019500           05  WS-TS-MN              PIC 9(02).
019600           05  WS-DAYNUM             PIC 9(07) COMP-3.
019700           05  WS-MIN-OF-DAY         PIC 9(05) COMP-3.
019800           05  WS-LEAP-REM           PIC 9(05).
019900       01  WS-BASE-DAYNUM            PIC 9(07) COMP-3.
020000       01  WS-BASE-MINOFDAY          PIC 9(05) COMP-3.
020100       01  WS-OTHER-DAYNUM           PIC 9(07) COMP-3.
020200       01  WS-OTHER-MINOFDAY         PIC 9(05) COMP-3.
020300       01  WS-DIFF-MINUTES           PIC S9(07) COMP-3.
020400*----------------------------------------------------------
020500* TWO REDEFINES OF THE ELAPSED-MINUTES SLOT GIVE AN
020600* UNSIGNED AND A DISPLAY VIEW, SAME IDIOM USED ELSEWHERE
020700* IN THE SUITE, FOR ANY DIAGNOSTIC DISPLAY OF THE GAP
020800* BETWEEN TWO CAPTURED-AT TIMESTAMPS.
020900*----------------------------------------------------------
021000       01  WS-DIFF-MINUTES-UNSIGNED
021100               REDEFINES WS-DIFF-MINUTES PIC 9(07) COMP-3.
021200       01  WS-DIFF-MINUTES-DISPLAY
021300               REDEFINES WS-DIFF-MINUTES.
021400           05  FILLER                PIC X(01).
021500           05  WS-DM-DISPLAY         PIC 9(07).
021600       01  WS-RUN-TOTALS.
021700           05  WS-RT-MARKETS-READ    PIC 9(06) COMP-3 VALUE ZERO.
021800           05  WS-RT-MARKETS-ELIG    PIC 9(06) COMP-3 VALUE ZERO.
021900           05  WS-RT-RUNNERS-CHECKED PIC 9(06) COMP-3 VALUE ZERO.
022000           05  WS-RT-MOVERS-FOUND    PIC 9(06) COMP-3 VALUE ZERO.
022100           05  WS-RT-STEAMERS        PIC 9(06) COMP-3 VALUE ZERO.
022200           05  WS-RT-DRIFTERS        PIC 9(06) COMP-3 VALUE ZERO.
022300           05  WS-RT-SHARP           PIC 9(06) COMP-3 VALUE ZERO.
022400       77  WS-SORT-IX                PIC 9(03) COMP-3.
022500       77  WS-SORT-JX                PIC 9(03) COMP-3.
022600       77  WS-SORT-SWAPPED-SW        PIC X(01).
022700           88  WS-SORT-SWAPPED           VALUE "Y".
022800       77  WS-PRINT-IX               PIC 9(03) COMP-3.
022900       77  WS-SECTION-PRINTED        PIC 9(03) COMP-3.
023000       01  WS-REPORT-LINE            PIC X(132).
023100       01  WS-EDIT-COUNT             PIC ZZZ,ZZ9.
023200*
023300*        MOMENTUM DETAIL LINE EDIT FIELDS - 848-FORMAT-AND-WRITE
023400*        PUTS ALL THIRTEEN MOMENTUM-REPORT-RECORD COLUMNS ON THE
023500*        LINE, NAMES AND MARKET TYPE TRUNCATED TO HOLD THE ROW
023600*        TO THE SHOP'S 132-COLUMN PRINT WIDTH.
023700       01  WS-MOM-PRINT-FIELDS.
023800           05  WS-MOM-MKT-ID         PIC ZZZZZZZZ9.
023900           05  WS-MOM-MINS           PIC ZZZZ9.
024000           05  WS-MOM-BACK           PIC ZZ9.99.
024100           05  WS-MOM-LAY            PIC ZZ9.99.
024200           05  WS-MOM-CHG-30M        PIC -ZZ9.99.
024300           05  WS-MOM-CHG-1H         PIC -ZZ9.99.
024400           05  WS-MOM-CHG-2H         PIC -ZZ9.99.
024500           05  WS-MOM-CHG-4H         PIC -ZZ9.99.
024600           05  WS-MOM-MATCHED        PIC ZZZZZZ9.99.
024700       PROCEDURE DIVISION.
024800       000-MOMANLYZ-MAIN.
024900           PERFORM 700-OPEN-FILES
025000           PERFORM 705-GET-RUN-TIMESTAMP
025100           PERFORM 710-LOAD-CUM-DAYS
025200           PERFORM 720-READ-MARKET
025300           PERFORM 700-READ-SNAPSHOT
025400           PERFORM 730-READ-RUNNER
025500           PERFORM 100-PROCESS-MARKETS
025600               UNTIL WS-MKT-EOF
025700           PERFORM 810-SORT-MOVERS
025800           PERFORM 840-PRINT-MOMENTUM-REPORT
025900           PERFORM 850-PRINT-RUN-SUMMARY
026000           PERFORM 790-CLOSE-FILES
026100           STOP RUN.
026200       100-PROCESS-MARKETS.
026300           MOVE WCM-ID TO WS-SAVE-MARKET-ID
026400           ADD 1 TO WS-RT-MARKETS-READ
026500           MOVE ZERO TO WS-BUF-COUNT
026600           MOVE ZERO TO WS-RLIST-COUNT
026700           PERFORM 110-LOAD-RUNNER-LIST
026800           PERFORM 130-BUFFER-MARKET-SNAPSHOTS
026900           IF WCM-STATUS = "OPEN" AND WCM-NOT-IN-PLAY
027000               PERFORM 140-MARKET-MINUTES-TO-START
027100               IF WS-DIFF-MINUTES >= 0 AND WS-DIFF-MINUTES <= 1440
027200                   ADD 1 TO WS-RT-MARKETS-ELIG
027300                   PERFORM 150-ANALYZE-RUNNERS
027400               END-IF
027500           END-IF
027600           PERFORM 720-READ-MARKET
027700           .
027800       100-EXIT.
027900           EXIT.
028000       110-LOAD-RUNNER-LIST.
028100           PERFORM 730-READ-RUNNER
028200               UNTIL WS-RNR-EOF OR RNR-MARKET-ID >=
028300               WS-SAVE-MARKET-ID
028400           PERFORM 115-LOAD-RUNNER-LOOP
028500               UNTIL WS-RNR-EOF OR
028600                     RNR-MARKET-ID NOT = WS-SAVE-MARKET-ID
028700           .
028800       110-EXIT.
028900           EXIT.
029000       115-LOAD-RUNNER-LOOP.
029100           IF WS-RLIST-COUNT < WS-RLIST-MAX
029200               ADD 1 TO WS-RLIST-COUNT
029300               MOVE RNR-ID   TO RLIST-RUNNER-ID(WS-RLIST-COUNT)
029400               MOVE RNR-NAME TO RLIST-RUNNER-NAME(WS-RLIST-COUNT)
029500           END-IF
029600           PERFORM 730-READ-RUNNER
029700           .
029800       130-BUFFER-MARKET-SNAPSHOTS.
029900           PERFORM 700-READ-SNAPSHOT
030000               UNTIL WS-SNAP-EOF OR
030100                     SNAP-MARKET-ID >= WS-SAVE-MARKET-ID
030200           PERFORM 135-BUFFER-LOOP
030300               UNTIL WS-SNAP-EOF OR
030400                     SNAP-MARKET-ID NOT = WS-SAVE-MARKET-ID
030500           .
030600       130-EXIT.
030700           EXIT.
030800       135-BUFFER-LOOP.
030900           IF WS-BUF-COUNT < WS-BUF-MAX
031000               ADD 1 TO WS-BUF-COUNT
031100               MOVE SNAP-RUNNER-ID     TO
031200               BUF-RUNNER-ID(WS-BUF-COUNT)
031300               MOVE SNAP-CAPTURED-AT   TO
031400                   BUF-CAPTURED-AT(WS-BUF-COUNT)
031500               MOVE SNAP-BACK-PRICE(1) TO
031600                   BUF-BACK-PRICE(WS-BUF-COUNT)
031700               MOVE SNAP-LAY-PRICE(1)  TO
031800                   BUF-LAY-PRICE(WS-BUF-COUNT)
031900               MOVE SNAP-TOTAL-MATCHED TO
032000                   BUF-TOTAL-MATCHED(WS-BUF-COUNT)
032100           ELSE
032200               ADD 1 TO WS-BUF-OVERFLOWS
032300           END-IF
032400           PERFORM 700-READ-SNAPSHOT
032500           .
032600       140-MARKET-MINUTES-TO-START.
032700           MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
032800           PERFORM 780-SPLIT-TIMESTAMP
032900           PERFORM 781-DATE-TO-DAYNUM
033000           MOVE WS-DAYNUM     TO WS-BASE-DAYNUM
033100           MOVE WS-MIN-OF-DAY TO WS-BASE-MINOFDAY
033200           MOVE WCM-SCHEDULED-START TO WS-CALC-TS
033300           PERFORM 780-SPLIT-TIMESTAMP
033400           PERFORM 781-DATE-TO-DAYNUM
033500           COMPUTE WS-DIFF-MINUTES =
033600               ((WS-DAYNUM - WS-BASE-DAYNUM) * 1440) +
033700               (WS-MIN-OF-DAY - WS-BASE-MINOFDAY)
033800           .
033900       140-EXIT.
034000           EXIT.
034100       150-ANALYZE-RUNNERS.
034200           PERFORM 160-ANALYZE-ONE-RUNNER
034300               VARYING WS-PRINT-IX FROM 1 BY 1
034400               UNTIL WS-PRINT-IX > WS-RLIST-COUNT
034500           .
034600       150-EXIT.
034700           EXIT.
034800       160-ANALYZE-ONE-RUNNER.
034900           MOVE RLIST-RUNNER-ID(WS-PRINT-IX) TO WS-CUR-RUNNER-ID
035000           ADD 1 TO WS-RT-RUNNERS-CHECKED
035100           PERFORM 170-FIND-CURRENT-PRICE
035200           IF WS-CUR-FOUND
035300               PERFORM 180-FIND-ALL-WINDOWS
035400               PERFORM 190-EVALUATE-MOVER
035500           END-IF
035600           .
035700       170-FIND-CURRENT-PRICE.
035800           MOVE "N" TO WS-CUR-FOUND-SW
035900           PERFORM 175-SCAN-FOR-CURRENT
036000               VARYING WS-SORT-IX FROM WS-BUF-COUNT BY -1
036100               UNTIL WS-SORT-IX < 1 OR WS-CUR-FOUND
036200           .
036300       175-SCAN-FOR-CURRENT.
036400           IF BUF-RUNNER-ID(WS-SORT-IX) = WS-CUR-RUNNER-ID
036500               MOVE "Y" TO WS-CUR-FOUND-SW
036600               MOVE BUF-BACK-PRICE(WS-SORT-IX) TO
036700               WS-CUR-BACK-PRICE
036800               MOVE BUF-LAY-PRICE(WS-SORT-IX)  TO WS-CUR-LAY-PRICE
036900               MOVE BUF-TOTAL-MATCHED(WS-SORT-IX) TO
037000                   WS-CUR-TOTAL-MATCHED
037100           END-IF
037200           .
037300       180-FIND-ALL-WINDOWS.
037400           MOVE 25 TO WS-WIN-LOWER
037500           MOVE 45 TO WS-WIN-UPPER
037600           PERFORM 185-FIND-WINDOW-PRICE
037700           IF WS-WIN-FOUND
037800               PERFORM 195-CALC-CHANGE
037900               MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-30M
038000           ELSE
038100               MOVE 999.0000 TO WS-CALC-CHG-30M
038200           END-IF
038300           MOVE 45 TO WS-WIN-LOWER
038400           MOVE 75 TO WS-WIN-UPPER
038500           PERFORM 185-FIND-WINDOW-PRICE
038600           IF WS-WIN-FOUND
038700               PERFORM 195-CALC-CHANGE
038800               MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-1H
038900           ELSE
039000               MOVE 999.0000 TO WS-CALC-CHG-1H
039100           END-IF
039200           MOVE 90 TO WS-WIN-LOWER
039300           MOVE 150 TO WS-WIN-UPPER
039400           PERFORM 185-FIND-WINDOW-PRICE
039500           IF WS-WIN-FOUND
039600               PERFORM 195-CALC-CHANGE
039700               MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-2H
039800           ELSE
039900               MOVE 999.0000 TO WS-CALC-CHG-2H
040000           END-IF
040100           MOVE 180 TO WS-WIN-LOWER
040200           MOVE 300 TO WS-WIN-UPPER
040300           PERFORM 185-FIND-WINDOW-PRICE
040400           IF WS-WIN-FOUND
040500               PERFORM 195-CALC-CHANGE
040600               MOVE WS-CALC-PRIMARY TO WS-CALC-CHG-4H
040700           ELSE
040800               MOVE 999.0000 TO WS-CALC-CHG-4H
040900           END-IF
041000           .
041100       180-EXIT.
041200           EXIT.
041300       185-FIND-WINDOW-PRICE.
041400           MOVE "N" TO WS-WIN-FOUND-SW
041500           PERFORM 187-SCAN-WINDOW
041600               VARYING WS-SORT-JX FROM WS-BUF-COUNT BY -1
041700               UNTIL WS-SORT-JX < 1 OR WS-WIN-FOUND
041800           .
041900       187-SCAN-WINDOW.
042000           IF BUF-RUNNER-ID(WS-SORT-JX) = WS-CUR-RUNNER-ID
042100               MOVE WS-RUN-TIMESTAMP TO WS-CALC-TS
042200               PERFORM 780-SPLIT-TIMESTAMP
042300               PERFORM 781-DATE-TO-DAYNUM
042400               MOVE WS-DAYNUM     TO WS-OTHER-DAYNUM
042500               MOVE WS-MIN-OF-DAY TO WS-OTHER-MINOFDAY
042600               MOVE BUF-CAPTURED-AT(WS-SORT-JX) TO WS-CALC-TS
042700               PERFORM 780-SPLIT-TIMESTAMP
042800               PERFORM 781-DATE-TO-DAYNUM
042900               COMPUTE WS-WIN-AGE-MINUTES =
043000                   ((WS-OTHER-DAYNUM - WS-DAYNUM) * 1440) +
043100                   (WS-OTHER-MINOFDAY - WS-MIN-OF-DAY)
043200               IF WS-WIN-AGE-MINUTES >= WS-WIN-LOWER AND
043300                  WS-WIN-AGE-MINUTES <= WS-WIN-UPPER
043400                   MOVE "Y" TO WS-WIN-FOUND-SW
043500                   MOVE BUF-BACK-PRICE(WS-SORT-JX) TO WS-WIN-PRICE
043600               END-IF
043700           END-IF
043800           .
043900       195-CALC-CHANGE.
044000           IF WS-WIN-PRICE > 0
044100               COMPUTE WS-CALC-PRIMARY ROUNDED =
044200                   ((WS-CUR-BACK-PRICE - WS-WIN-PRICE) /
044300                    WS-WIN-PRICE) * 100
044400           ELSE
044500               MOVE 999.0000 TO WS-CALC-PRIMARY
044600           END-IF
044700           .
044800       190-EVALUATE-MOVER.
044900           MOVE 999.0000 TO WS-CALC-PRIMARY
045000           IF WS-CALC-CHG-4H NOT = 999.0000
045100               MOVE WS-CALC-CHG-4H TO WS-CALC-PRIMARY
045200           ELSE
045300               IF WS-CALC-CHG-2H NOT = 999.0000
045400                   MOVE WS-CALC-CHG-2H TO WS-CALC-PRIMARY
045500               ELSE
045600                   IF WS-CALC-CHG-1H NOT = 999.0000
045700                       MOVE WS-CALC-CHG-1H TO WS-CALC-PRIMARY
045800                   ELSE
045900                       IF WS-CALC-CHG-30M NOT = 999.0000
046000                           MOVE WS-CALC-CHG-30M TO WS-CALC-PRIMARY
046100                       END-IF
046200                   END-IF
046300               END-IF
046400           END-IF
046500           IF WS-CALC-PRIMARY NOT = 999.0000
046600               IF WS-CALC-PRIMARY < 0
046700                   COMPUTE WS-CALC-ABS = WS-CALC-PRIMARY * -1
046800               ELSE
046900                   MOVE WS-CALC-PRIMARY TO WS-CALC-ABS
047000               END-IF
047100               IF WS-CALC-ABS >= 3.0000
047200                   PERFORM 200-RECORD-MOVER
047300               END-IF
047400           END-IF
047500           .
047600       200-RECORD-MOVER.
047700           IF WS-MVR-COUNT < WS-MVR-MAX
047800               ADD 1 TO WS-MVR-COUNT
047900               ADD 1 TO WS-RT-MOVERS-FOUND
048000               MOVE WS-CUR-RUNNER-ID TO
048100               MVR-RUNNER-ID(WS-MVR-COUNT)
048200               MOVE RLIST-RUNNER-NAME(WS-PRINT-IX) TO
048300                   MVR-RUNNER-NAME(WS-MVR-COUNT)
048400               MOVE WCM-ID TO MVR-MARKET-ID(WS-MVR-COUNT)
048500               MOVE WCM-EVENT-NAME TO MVR-EVENT-NAME(WS-MVR-COUNT)
048600               MOVE WCM-COMPETITION-NAME TO
048700                   MVR-COMP-NAME(WS-MVR-COUNT)
048800               MOVE WCM-MARKET-TYPE TO
048900               MVR-MARKET-TYPE(WS-MVR-COUNT)
049000               MOVE WS-DIFF-MINUTES TO
049100                   MVR-MINS-TO-START(WS-MVR-COUNT)
049200               MOVE WS-CUR-BACK-PRICE TO
049300               MVR-CUR-BACK(WS-MVR-COUNT)
049400               MOVE WS-CUR-LAY-PRICE TO MVR-CUR-LAY(WS-MVR-COUNT)
049500               MOVE WS-CUR-TOTAL-MATCHED TO
049600                   MVR-TOTAL-MATCHED(WS-MVR-COUNT)
049700               MOVE WS-CALC-CHG-30M TO MVR-CHG-30M(WS-MVR-COUNT)
049800               MOVE WS-CALC-CHG-1H  TO MVR-CHG-1H(WS-MVR-COUNT)
049900               MOVE WS-CALC-CHG-2H  TO MVR-CHG-2H(WS-MVR-COUNT)
050000               MOVE WS-CALC-CHG-4H  TO MVR-CHG-4H(WS-MVR-COUNT)
050100               IF WS-CALC-PRIMARY < 0
050200                   MOVE "STEAMER" TO MVR-MOVE-TYPE(WS-MVR-COUNT)
050300                   ADD 1 TO WS-RT-STEAMERS
050400               ELSE
050500                   MOVE "DRIFTER" TO MVR-MOVE-TYPE(WS-MVR-COUNT)
050600                   ADD 1 TO WS-RT-DRIFTERS
050700               END-IF
050800               IF WS-CALC-ABS >= 10.0000
050900                   MOVE "SHARP" TO MVR-STRENGTH(WS-MVR-COUNT)
051000                   ADD 1 TO WS-RT-SHARP
051100               ELSE
051200                   IF WS-CALC-ABS >= 5.0000
051300                       MOVE "MODERATE" TO
051400               MVR-STRENGTH(WS-MVR-COUNT)
051500                   ELSE
051600                       MOVE "SLIGHT" TO MVR-STRENGTH(WS-MVR-COUNT)
051700                   END-IF
051800               END-IF
051900               IF WS-CALC-CHG-2H NOT = 999.0000
052000                   MOVE WS-CALC-CHG-2H TO
052100               MVR-SORT-CHG(WS-MVR-COUNT)
052200               ELSE
052300                   MOVE WS-CALC-CHG-1H TO
052400               MVR-SORT-CHG(WS-MVR-COUNT)
052500               END-IF
052600           ELSE
052700               ADD 1 TO WS-MVR-OVERFLOWS
052800           END-IF
052900           .
053000*
053100*        BUBBLE SORT (NO SORT VERB IN THIS SHOP'S BATCH
053200*            PROGRAMS) -
053300*        ASCENDING ON MVR-SORT-CHG, SO STEAMERS (MOST NEGATIVE)
053400*        NATURALLY LEAD AND DRIFTERS (MOST POSITIVE) TRAIL.
053500       810-SORT-MOVERS.
053600           IF WS-MVR-COUNT > 1
053700               PERFORM 815-BUBBLE-PASS
053800                   VARYING WS-SORT-IX FROM 1 BY 1
053900                   UNTIL WS-SORT-IX >= WS-MVR-COUNT
054000           END-IF
054100           .
054200       815-BUBBLE-PASS.
054300           MOVE "N" TO WS-SORT-SWAPPED-SW
054400           PERFORM 816-BUBBLE-COMPARE
054500               VARYING WS-SORT-JX FROM 1 BY 1
054600               UNTIL WS-SORT-JX > WS-MVR-COUNT - 1
054700           .
054800       816-BUBBLE-COMPARE.
054900           IF MVR-SORT-CHG(WS-SORT-JX) > MVR-SORT-CHG(WS-SORT-JX
055000               + 1)
055100               PERFORM 817-SWAP-ENTRIES
055200           END-IF
055300           .
055400       817-SWAP-ENTRIES.
055500           MOVE WS-MVR-ENTRY(WS-SORT-JX) TO
055600               WS-MVR-ENTRY(WS-MVR-SPARE-SLOT)
055700           MOVE WS-MVR-ENTRY(WS-SORT-JX + 1) TO
055800               WS-MVR-ENTRY(WS-SORT-JX)
055900           MOVE WS-MVR-ENTRY(WS-MVR-SPARE-SLOT) TO
056000               WS-MVR-ENTRY(WS-SORT-JX + 1)
056100           .
056200       840-PRINT-MOMENTUM-REPORT.
056300           MOVE "MOMENTUM REPORT - STEAMERS" TO WS-REPORT-LINE
056400           WRITE MOMENTUM-RPT-LINE FROM WS-REPORT-LINE
056500           MOVE ZERO TO WS-SECTION-PRINTED
056600           PERFORM 845-PRINT-IF-STEAMER
056700               VARYING WS-PRINT-IX FROM 1 BY 1
056800               UNTIL WS-PRINT-IX > WS-MVR-COUNT
056900           MOVE "MOMENTUM REPORT - DRIFTERS" TO WS-REPORT-LINE
057000           WRITE MOMENTUM-RPT-LINE FROM WS-REPORT-LINE
057100           MOVE ZERO TO WS-SECTION-PRINTED
057200           PERFORM 846-PRINT-IF-DRIFTER
057300               VARYING WS-PRINT-IX FROM WS-MVR-COUNT BY -1
057400               UNTIL WS-PRINT-IX < 1
057500           MOVE "MOMENTUM REPORT - SHARP MOVES" TO WS-REPORT-LINE
057600           WRITE MOMENTUM-RPT-LINE FROM WS-REPORT-LINE
057700           MOVE ZERO TO WS-SECTION-PRINTED
057800           PERFORM 847-PRINT-IF-SHARP
057900               VARYING WS-PRINT-IX FROM 1 BY 1
058000               UNTIL WS-PRINT-IX > WS-MVR-COUNT
058100           .
058200       840-EXIT.
058300           EXIT.
058400       845-PRINT-IF-STEAMER.
058500           IF MVR-MOVE-TYPE(WS-PRINT-IX) = "STEAMER" AND
058600              WS-SECTION-PRINTED < 50
058700               ADD 1 TO WS-SECTION-PRINTED
058800               PERFORM 848-FORMAT-AND-WRITE
058900           END-IF
059000           .
059100       846-PRINT-IF-DRIFTER.
059200           IF MVR-MOVE-TYPE(WS-PRINT-IX) = "DRIFTER" AND
059300              WS-SECTION-PRINTED < 50
059400               ADD 1 TO WS-SECTION-PRINTED
059500               PERFORM 848-FORMAT-AND-WRITE
059600           END-IF
059700           .
059800       847-PRINT-IF-SHARP.
059900           IF MVR-STRENGTH(WS-PRINT-IX) = "SHARP" AND
060000              WS-SECTION-PRINTED < 50
060100               ADD 1 TO WS-SECTION-PRINTED
060200               PERFORM 848-FORMAT-AND-WRITE
060300           END-IF
060400           .
060500       848-FORMAT-AND-WRITE.
060600           MOVE SPACES TO WS-REPORT-LINE
060700           MOVE MVR-MARKET-ID(WS-PRINT-IX)     TO WS-MOM-MKT-ID
060800           MOVE MVR-MINS-TO-START(WS-PRINT-IX) TO WS-MOM-MINS
060900           MOVE MVR-CUR-BACK(WS-PRINT-IX)       TO WS-MOM-BACK
061000           MOVE MVR-CUR-LAY(WS-PRINT-IX)        TO WS-MOM-LAY
061100           MOVE MVR-CHG-30M(WS-PRINT-IX)        TO WS-MOM-CHG-30M
061200           MOVE MVR-CHG-1H(WS-PRINT-IX)         TO WS-MOM-CHG-1H
061300           MOVE MVR-CHG-2H(WS-PRINT-IX)         TO WS-MOM-CHG-2H
061400           MOVE MVR-CHG-4H(WS-PRINT-IX)         TO WS-MOM-CHG-4H
061500           MOVE MVR-TOTAL-MATCHED(WS-PRINT-IX)  TO WS-MOM-MATCHED
061600           STRING MVR-RUNNER-NAME(WS-PRINT-IX)(1:10) " "
061700               MVR-EVENT-NAME(WS-PRINT-IX)(1:10) " "
061800               MVR-COMP-NAME(WS-PRINT-IX)(1:10) " "
061900               MVR-MARKET-TYPE(WS-PRINT-IX)(1:8) " "
062000               MVR-MOVE-TYPE(WS-PRINT-IX) " "
062100               MVR-STRENGTH(WS-PRINT-IX) " "
062200               WS-MOM-MKT-ID " "
062300               WS-MOM-MINS " "
062400               WS-MOM-BACK " "
062500               WS-MOM-LAY " "
062600               WS-MOM-CHG-30M " "
062700               WS-MOM-CHG-1H " "
062800               WS-MOM-CHG-2H " "
062900               WS-MOM-CHG-4H " "
063000               WS-MOM-MATCHED
063100               DELIMITED BY SIZE INTO WS-REPORT-LINE
063200           WRITE MOMENTUM-RPT-LINE FROM WS-REPORT-LINE
063300           .
063400       850-PRINT-RUN-SUMMARY.
063500           MOVE "MOMANLYZ RUN SUMMARY" TO WS-REPORT-LINE
063600           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
063700           MOVE WS-RT-MARKETS-READ TO WS-EDIT-COUNT
063800           STRING "MARKETS READ     " WS-EDIT-COUNT
063900               DELIMITED BY SIZE INTO WS-REPORT-LINE
064000           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
064100           MOVE WS-RT-MARKETS-ELIG TO WS-EDIT-COUNT
064200           STRING "MARKETS ELIGIBLE  " WS-EDIT-COUNT
064300               DELIMITED BY SIZE INTO WS-REPORT-LINE
064400           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
064500           MOVE WS-RT-MOVERS-FOUND TO WS-EDIT-COUNT
064600           STRING "MOVERS FOUND      " WS-EDIT-COUNT
064700               DELIMITED BY SIZE INTO WS-REPORT-LINE
064800           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
064900           MOVE WS-RT-STEAMERS TO WS-EDIT-COUNT
065000           STRING "STEAMERS          " WS-EDIT-COUNT
065100               DELIMITED BY SIZE INTO WS-REPORT-LINE
065200           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
065300           MOVE WS-RT-DRIFTERS TO WS-EDIT-COUNT
065400           STRING "DRIFTERS          " WS-EDIT-COUNT
065500               DELIMITED BY SIZE INTO WS-REPORT-LINE
065600           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
065700           MOVE WS-RT-SHARP TO WS-EDIT-COUNT
065800           STRING "SHARP MOVES       " WS-EDIT-COUNT
065900               DELIMITED BY SIZE INTO WS-REPORT-LINE
066000           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
066100           MOVE WS-MVR-OVERFLOWS TO WS-EDIT-COUNT
066200           STRING "MOVER OVERFLOWS   " WS-EDIT-COUNT
066300               DELIMITED BY SIZE INTO WS-REPORT-LINE
066400           WRITE RUNSUMRY-LINE FROM WS-REPORT-LINE
066500           .
066600       850-EXIT.
066700           EXIT.
066800       700-OPEN-FILES.
066900           OPEN INPUT SNAPSHOTS
067000           OPEN INPUT MARKETS
067100           OPEN INPUT RUNNERS
067200           OPEN OUTPUT MOMENTUM-RPT
067300           OPEN OUTPUT RUNSUMRY
067400           .
067500       700-EXIT.
067600           EXIT.
067700       705-GET-RUN-TIMESTAMP.
067800           ACCEPT WS-CURRENT-DATE FROM DATE
067900           ACCEPT WS-CURRENT-TIME FROM TIME
068000           IF WS-CURRENT-YEAR < 50
068100               COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YEAR
068200           ELSE
068300               COMPUTE WS-RUN-CCYY = 1900 + WS-CURRENT-YEAR
068400           END-IF
068500           MOVE WS-CURRENT-MONTH    TO WS-RUN-TIMESTAMP(5:2)
068600           MOVE WS-CURRENT-DAY      TO WS-RUN-TIMESTAMP(7:2)
068700           MOVE WS-CURRENT-HOUR     TO WS-RUN-TIMESTAMP(9:2)
068800           MOVE WS-CURRENT-MINUTE   TO WS-RUN-TIMESTAMP(11:2)
068900           MOVE WS-CURRENT-SECOND   TO WS-RUN-TIMESTAMP(13:2)
069000           .
069100       705-EXIT.
069200           EXIT.
069300       790-CLOSE-FILES.
069400           CLOSE SNAPSHOTS MARKETS RUNNERS MOMENTUM-RPT RUNSUMRY
069500           .
069600       790-EXIT.
069700           EXIT.
069800       700-READ-SNAPSHOT.
069900           READ SNAPSHOTS
070000               AT END MOVE "Y" TO WS-SNAP-EOF-SW
070100                   MOVE 999999999 TO SNAP-MARKET-ID
070200           END-READ
070300           .
070400       720-READ-MARKET.
070500           READ MARKETS
070600               AT END MOVE "Y" TO WS-MKT-EOF-SW
070700                   MOVE 999999999 TO WCM-ID
070800               NOT AT END
070900                   MOVE MARKET-RECORD TO WS-CURRENT-MARKET
071000           END-READ
071100           .
071200       730-READ-RUNNER.
071300           READ RUNNERS
071400               AT END MOVE "Y" TO WS-RNR-EOF-SW
071500                   MOVE 999999999 TO RNR-MARKET-ID
071600           END-READ
071700           .
071800       710-LOAD-CUM-DAYS.
071900           MOVE 0   TO WS-CUM-DAYS(1)
072000           MOVE 31  TO WS-CUM-DAYS(2)
072100           MOVE 59  TO WS-CUM-DAYS(3)
072200           MOVE 90  TO WS-CUM-DAYS(4)
072300           MOVE 120 TO WS-CUM-DAYS(5)
072400           MOVE 151 TO WS-CUM-DAYS(6)
072500           MOVE 181 TO WS-CUM-DAYS(7)
072600           MOVE 212 TO WS-CUM-DAYS(8)
072700           MOVE 243 TO WS-CUM-DAYS(9)
072800           MOVE 273 TO WS-CUM-DAYS(10)
072900           MOVE 304 TO WS-CUM-DAYS(11)
073000           MOVE 334 TO WS-CUM-DAYS(12)
073100           .
073200       780-SPLIT-TIMESTAMP.
073300           MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
073400           MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
073500           MOVE WS-CALC-TS(7:2)  TO WS-TS-DD
073600           MOVE WS-CALC-TS(9:2)  TO WS-TS-HH
073700           MOVE WS-CALC-TS(11:2) TO WS-TS-MN
073800           .
073900       781-DATE-TO-DAYNUM.
074000           COMPUTE WS-DAYNUM =
074100               (365 * WS-TS-YY) + (WS-TS-YY / 4) -
074200               (WS-TS-YY / 100) + (WS-TS-YY / 400) +
074300               WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
074400           IF WS-TS-MM > 2
074500               DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
074600                   REMAINDER WS-LEAP-REM
074700               IF WS-LEAP-REM = 0
074800                   DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
074900                       REMAINDER WS-LEAP-REM
075000                   IF WS-LEAP-REM = 0
075100                       DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
075200                           REMAINDER WS-LEAP-REM
075300                       IF WS-LEAP-REM = 0
075400                           ADD 1 TO WS-DAYNUM
075500                       END-IF
075600                   ELSE
075700                       ADD 1 TO WS-DAYNUM
075800                   END-IF
075900               END-IF
076000           END-IF
076100           COMPUTE WS-MIN-OF-DAY = (WS-TS-HH * 60) + WS-TS-MN
076200           .
