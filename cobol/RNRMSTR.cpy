000100***************************************************************
000200* RNRMSTR  - RUNNER MASTER RECORD
000300* ONE ENTRY PER SELECTION.  SOURCE FILE IS SORTED BY THE
000400* OWNING MARKET ID.  RNR-ROLE IS DERIVED AT LOAD TIME FROM
000500* THE ORDER THE SELECTIONS APPEAR UNDER THE EVENT NAME.
000600***************************************************************
000700        01  RNR-RECORD.
000800            05  RNR-ID                   PIC 9(9).
000900            05  RNR-MARKET-ID            PIC 9(9).
001000            05  RNR-NAME                 PIC X(40).
001100            05  RNR-STATUS               PIC X(10).
001200                88  RNR-IS-ACTIVE             VALUE 'ACTIVE'.
001300                88  RNR-IS-WINNER             VALUE 'WINNER'.
001400                88  RNR-IS-LOSER              VALUE 'LOSER'.
001500            05  RNR-ROLE                 PIC X(01).
001600                88  RNR-ROLE-HOME             VALUE 'H'.
001700                88  RNR-ROLE-AWAY             VALUE 'A'.
001800                88  RNR-ROLE-DRAW             VALUE 'D'.
001900                88  RNR-ROLE-OTHER            VALUE 'O'.
002000            05  FILLER                   PIC X(14).
