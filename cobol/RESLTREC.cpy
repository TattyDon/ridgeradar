000100***************************************************************
000200* RESLTREC - EVENT RESULT RECORD
000300* OUTPUT OF THE RESULTS STEP (EVTRESLT).  PASS 1 WRITES A
000400* HEURISTIC RESULT FROM THE WINNER STATUS; PASS 2 REWRITES
000500* WITH THE CORRECT-SCORE MARKET WHEN IT CAN BE PARSED.
000600***************************************************************
000700        01  RES-RECORD.
000800            05  RES-EVENT-ID             PIC 9(9).
000900            05  RES-STATUS               PIC X(10).
001000                88  RES-IS-COMPLETED         VALUE 'COMPLETED'.
001100            05  RES-HOME-SCORE           PIC 9(2).
001200            05  RES-AWAY-SCORE           PIC 9(2).
001300            05  RES-TOTAL-GOALS          PIC 9(2).
001400            05  RES-BTTS                 PIC X(01).
001500                88  RES-BOTH-SCORED          VALUE 'Y'.
001600            05  RES-SOURCE               PIC X(25).
001700                88  RES-SOURCE-BETFAIR       VALUE 'betfair'.
001800                88  RES-SOURCE-CORRECT-SCORE VALUE
001900                        'betfair_correct_score'.
002000            05  FILLER                   PIC X(26).
