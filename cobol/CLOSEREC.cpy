000100***************************************************************
000200* CLOSEREC - MARKET CLOSING RECORD
000300* OUTPUT OF THE CLOSURE STEP (MKTCLOSE).  PASS 1 WRITES THE
000400* CLOSING ODDS AND SCORE; PASS 2 REWRITES THE SAME RECORD WITH
000500* THE SETTLEMENT WINNER WHEN ONE BECOMES AVAILABLE.
000600***************************************************************
000700        01  CLS-RECORD.
000800            05  CLS-MARKET-ID            PIC 9(9).
000900            05  CLS-MINUTES-TO-START     PIC 9(5).
001000            05  CLS-CLOSING-BACK-PRICE   PIC 9(4)V99.
001100            05  CLS-CLOSING-LAY-PRICE    PIC 9(4)V99.
001200            05  CLS-ODDS-CAPTURED-AT     PIC 9(14).
001300            05  CLS-FINAL-SCORE          PIC 9(3)V99.
001400            05  CLS-SCORE-CAPTURED-AT    PIC 9(14).
001500            05  CLS-WINNER-RUNNER-ID     PIC 9(9).
001600            05  CLS-WINNER-NAME          PIC X(40).
001700            05  CLS-SETTLED-AT           PIC 9(14).
001800            05  FILLER                   PIC X(11).
