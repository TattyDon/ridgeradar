000100**********************************************************
000200* PROGRAM-ID. EXCLCOMP.
000300* AUTHOR.     P. QUINCY-SMITH.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 11/30/96.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     COMPETITION HARD-EXCLUSION FILTER.  CALLED WITH A
001100*     COMPETITION NAME AND RETURNS Y/N - SHOULD THIS
001200*     COMPETITION BE KEPT OUT OF SCORING/STATS/SIGNALS.
001300*     THE NAME IS FOLDED TO LOWER CASE AND SCANNED FOR ANY
001400*     OF SEVEN PATTERNS (FRIENDLY, YOUTH GRADES U17/U19/U21,
001500*     RESERVE, AMATEUR, WOMEN) - A SUBSTRING HIT ON ANY ONE
001600*     PATTERN IS ENOUGH TO EXCLUDE.
001700*
001800*     THIS IS A PURE CALCULATION SUBPROGRAM.  IT OPENS NO
001900*     FILES AND KEEPS NO STATE BETWEEN CALLS.
002000**********************************************************
002100*                   C H A N G E   L O G
002200**********************************************************
002300* DATE     BY   TICKET    DESCRIPTION
002400* -------- ---- --------- ------------------------------
002500* 11/30/96 PQS  RR-0202   ORIGINAL VERSION, SEVEN PATTERNS.
002600* 08/14/97 PQS  RR-0233   LOWER-CASE FOLD FIXED FOR DIGITS.
002700* 02/02/98 DMH  RR-0260   Y2K REVIEW - NO DATE FIELDS, N/A.
002800* 03/15/02 LTV  RR-0315   TRAILING-SPACE SCAN BUG FIXED.
002900* 09/18/03 JTW  RR-0320   DISASTER-RECOVERY TEST RUN - NO
003000*                         SOURCE CHANGE REQUIRED.
003100* 04/02/05 SAK  RR-0339   ANNUAL AUDIT OF PATTERN TABLE -
003200*                         NO CHANGE REQUIRED.
003300* 10/19/06 LTV  RR-0355   COMPILER UPGRADE REGRESSION RUN -
003400*                         NO SOURCE CHANGE REQUIRED.
003500* 06/05/08 JTW  RR-0370   FOLD/TRIM LOGIC REVIEWED PER
003600*                         ANALYTICS - NO CHANGE REQUIRED.
003700* 12/11/09 SAK  RR-0382   ANNUAL AUDIT OF EXCLUSION PATTERNS -
003800*                         NO CHANGE REQUIRED.
003900* 05/27/11 LTV  RR-0395   COMPILER UPGRADE REGRESSION RUN -
004000*                         NO SOURCE CHANGE REQUIRED.
004100**********************************************************
004200        IDENTIFICATION DIVISION.
004300        PROGRAM-ID. EXCLCOMP.
004400        AUTHOR. P. QUINCY-SMITH.
004500        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
004600        DATE-WRITTEN. 11/30/96.
004700        DATE-COMPILED.
004800        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004900        ENVIRONMENT DIVISION.
005000        CONFIGURATION SECTION.
005100        SOURCE-COMPUTER. IBM-370.
005200        OBJECT-COMPUTER. IBM-370.
005300        SPECIAL-NAMES.
005400            C01 IS TOP-OF-FORM
005500            CLASS EX-UPPER-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005600        DATA DIVISION.
005700        WORKING-STORAGE SECTION.
005800*---------------------------------------------------------
005900* DEFAULT EXCLUSION PATTERNS (BUSINESS RULE U9).  EACH
006000* ENTRY CARRIES ITS OWN LENGTH SO THE SCAN DOES NOT HAVE
006100* TO WORRY ABOUT TRAILING BLANKS IN THE TEXT FIELD.
006200*---------------------------------------------------------
006300        01  WS-PATTERN-TABLE.
006400            05  WS-PAT-ENTRY OCCURS 7 TIMES.
006500                10  WS-PAT-TEXT      PIC X(08).
006600                10  WS-PAT-LEN       PIC 9(02) COMP.
006700        01  WS-PATTERN-VALUES REDEFINES WS-PATTERN-TABLE.
006800            05  FILLER               PIC X(10) VALUE 'friendly08'.
006900            05  FILLER               PIC X(10) VALUE 'u17     03'.
007000            05  FILLER               PIC X(10) VALUE 'u19     03'.
007100            05  FILLER               PIC X(10) VALUE 'u21     03'.
007200            05  FILLER               PIC X(10) VALUE 'reserve 07'.
007300            05  FILLER               PIC X(10) VALUE 'amateur 07'.
007400            05  FILLER               PIC X(10) VALUE 'women   05'.
007500*---------------------------------------------------------
007600* FOLD TABLE - UPPER-CASE LETTER IN, LOWER-CASE LETTER
007700* OUT, POSITION-FOR-POSITION.  NO OTHER CHARACTER CHANGES.
007800* NO INTRINSIC FUNCTION IN THIS SHOP'S COBOL FOR CASE FOLD.
007900*---------------------------------------------------------
008000        01  WS-UPPER-ALPHABET
008100                    PIC X(26) VALUE
008200                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008300        01  WS-LOWER-ALPHABET
008400                    PIC X(26) VALUE
008500                    'abcdefghijklmnopqrstuvwxyz'.
008600*---------------------------------------------------------
008700* WORKING AREAS FOR THE FOLD AND THE SUBSTRING SCAN.
008800*---------------------------------------------------------
008900        01  WS-NAME-WORK             PIC X(50).
009000        01  WS-NAME-LEN              PIC 9(02) COMP VALUE ZERO.
009100        01  WS-SCAN-SWITCHES.
009200            05  WS-HIT-SW            PIC X(01) VALUE 'N'.
009300                88  EX-HIT-FOUND         VALUE 'Y'.
009400        01  WS-SUBSCRIPTS.
009500            05  WS-NAME-IX           PIC S9(4) COMP.
009600            05  WS-PAT-IX            PIC S9(4) COMP.
009700            05  WS-ALPHA-IX          PIC S9(4) COMP.
009800            05  WS-PAT-CHARS         PIC S9(4) COMP.
009900        01  WS-ONE-CHAR              PIC X(01).
010000        01  WS-START-LIMIT           PIC S9(4) COMP.
010100*---------------------------------------------------------
010200* TWO REDEFINES OF THE SCAN START-LIMIT GIVE AN UNSIGNED
010300* AND A DISPLAY VIEW OF THE SAME SLOT, FOR ANY DIAGNOSTIC
010400* DUMP OF THE SCAN RANGE DURING PATTERN-TABLE REVIEW.
010500*---------------------------------------------------------
010600        01  WS-START-LIMIT-UNSIGNED REDEFINES WS-START-LIMIT
010700                                     PIC 9(4) COMP.
010800        01  WS-START-LIMIT-DISPLAY REDEFINES WS-START-LIMIT
010900                                     PIC 9(4).
011000*---------------------------------------------------------
011100* DISPLAY VIEW OF THE FOLDED-NAME LENGTH COUNTER, FOR THE
011200* SAME REASON.
011300*---------------------------------------------------------
011400        01  WS-NAME-LEN-DISPLAY REDEFINES WS-NAME-LEN PIC 9(2).
011500        LINKAGE SECTION.
011600        01  LK-COMPETITION-NAME      PIC X(50).
011700        01  LK-EXCLUDE-RESULT        PIC X(01).
011800            88  LK-EXCLUDE               VALUE 'Y'.
011900            88  LK-KEEP                  VALUE 'N'.
012000        PROCEDURE DIVISION USING LK-COMPETITION-NAME
012100                LK-EXCLUDE-RESULT.
012200        000-EXCLCOMP-MAIN.
012300            SET LK-KEEP TO TRUE
012400            SET EX-HIT-FOUND TO FALSE
012500            PERFORM 100-FOLD-NAME THRU 100-EXIT
012600            PERFORM 200-SCAN-PATTERNS THRU 200-EXIT
012700            IF EX-HIT-FOUND
012800                SET LK-EXCLUDE TO TRUE
012900            END-IF
013000            GOBACK.
013100*
013200        100-FOLD-NAME.
013300* COPIES THE COMPETITION NAME INTO WS-NAME-WORK, FOLDING
013400* EVERY UPPER-CASE LETTER DOWN TO LOWER CASE ONE CHARACTER
013500* AT A TIME.
013600            MOVE SPACES TO WS-NAME-WORK
013700            MOVE LK-COMPETITION-NAME TO WS-NAME-WORK
013800            MOVE 50 TO WS-NAME-LEN
013900            PERFORM 110-TRIM-TRAILING-BLANKS THRU 110-EXIT
014000            MOVE 1 TO WS-NAME-IX
014100            PERFORM 120-FOLD-ONE-CHAR THRU 120-EXIT
014200                UNTIL WS-NAME-IX > WS-NAME-LEN.
014300        100-EXIT.
014400            EXIT.
014500*
014600        110-TRIM-TRAILING-BLANKS.
014700            PERFORM 115-TRIM-ONE-BLANK THRU 115-EXIT
014800                UNTIL WS-NAME-LEN = 0
014900                   OR WS-NAME-WORK (WS-NAME-LEN:1) NOT = SPACE.
015000        110-EXIT.
015100            EXIT.
015200*
015300        115-TRIM-ONE-BLANK.
015400            SUBTRACT 1 FROM WS-NAME-LEN.
015500        115-EXIT.
015600            EXIT.
015700*
015800        120-FOLD-ONE-CHAR.
015900            MOVE WS-NAME-WORK (WS-NAME-IX:1) TO WS-ONE-CHAR
016000            IF WS-ONE-CHAR IS EX-UPPER-CLASS
016100                PERFORM 125-FOLD-MATCH-ALPHA THRU 125-EXIT
016200                        VARYING WS-ALPHA-IX FROM 1 BY 1
016300                        UNTIL WS-ALPHA-IX > 26
016400            END-IF
016500            ADD 1 TO WS-NAME-IX.
016600        120-EXIT.
016700            EXIT.
016800*
016900        125-FOLD-MATCH-ALPHA.
017000            IF WS-UPPER-ALPHABET (WS-ALPHA-IX:1) = WS-ONE-CHAR
017100                MOVE WS-LOWER-ALPHABET (WS-ALPHA-IX:1)
017200                    TO WS-NAME-WORK (WS-NAME-IX:1)
017300            END-IF.
017400        125-EXIT.
017500            EXIT.
017600*
017700        200-SCAN-PATTERNS.
017800            PERFORM 210-SCAN-ONE-PATTERN THRU 210-EXIT
017900                    VARYING WS-PAT-IX FROM 1 BY 1
018000                    UNTIL WS-PAT-IX > 7
018100                       OR EX-HIT-FOUND.
018200        200-EXIT.
018300            EXIT.
018400*
018500        210-SCAN-ONE-PATTERN.
018600* SLIDES THE PATTERN'S TEXT ACROSS EVERY STARTING POSITION
018700* THE FOLDED NAME HAS ROOM FOR AND COMPARES AS A SUBSTRING.
018800            MOVE WS-PAT-LEN (WS-PAT-IX) TO WS-PAT-CHARS
018900            COMPUTE WS-START-LIMIT =
019000                WS-NAME-LEN - WS-PAT-CHARS + 1
019100            IF WS-START-LIMIT > 0
019200                PERFORM 215-SCAN-ONE-POSITION THRU 215-EXIT
019300                        VARYING WS-NAME-IX FROM 1 BY 1
019400                        UNTIL WS-NAME-IX > WS-START-LIMIT
019500                           OR EX-HIT-FOUND
019600            END-IF.
019700        210-EXIT.
019800            EXIT.
019900*
020000        215-SCAN-ONE-POSITION.
020100            IF WS-NAME-WORK (WS-NAME-IX:WS-PAT-CHARS) =
020200               WS-PAT-TEXT (WS-PAT-IX) (1:WS-PAT-CHARS)
020300                SET EX-HIT-FOUND TO TRUE
020400            END-IF.
020500        215-EXIT.
020600            EXIT.
