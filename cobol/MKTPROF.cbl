000100**********************************************************
000200* PROGRAM-ID. MKTPROF.
000300* AUTHOR.     D. HALVERSEN.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 06/18/91.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     DAILY MARKET PROFILING RUN.  READS ONE DAY'S MARKET
001100*     SNAPSHOTS, SORTED BY MARKET THEN CAPTURE TIME, POSI-
001200*     TIONS THE MARKET MASTER AHEAD OF EACH SNAPSHOT, AND
001300*     ON THE MARKET/TIME-BUCKET CONTROL BREAK WRITES ONE
001400*     MARKET-PROFILE RECORD SUMMARISING THE BUCKET.
001500**********************************************************
001600*                   C H A N G E   L O G
001700**********************************************************
001800* DATE     BY   TICKET    DESCRIPTION
001900* -------- ---- --------- ------------------------------
002000* 06/18/91 DH   RR-0015   ORIGINAL VERSION.
002100* 02/09/92 DH   RR-0051   ADDED 5-TICK DEPTH CALCULATION.
002200* 05/30/93 RK   RR-0101   TICK-SIZE TABLE REWORKED.
002300* 12/01/94 DH   RR-0122   SKIP INPLAY BUCKET PER ANALYSTS.
002400* 03/19/96 PQS  RR-0188   STDEV NOW SAMPLE, NOT POPULATION.
002500* 09/02/97 PQS  RR-0225   ROUNDING RULE ALIGNED SHOPWIDE.
002600* 02/02/98 DMH  RR-0260   Y2K - CCYY IN CAPTURED-AT.
002700* 10/19/99 DMH  RR-0260   Y2K REGRESSION SIGNOFF.
002800* 07/11/01 LTV  RR-0299   MIN 2 SNAPSHOTS PER BUCKET ADDED.
002900* 05/14/03 JTW  RR-0324   COMPILER UPGRADE REGRESSION RUN -
003000*                         NO SOURCE CHANGE REQUIRED.
003100* 09/09/05 SAK  RR-0351   ANNUAL AUDIT REVIEW OF BUCKET
003200*                         ARITHMETIC - NO CHANGE REQUIRED.
003300**********************************************************
003400        IDENTIFICATION DIVISION.
003500        PROGRAM-ID. MKTPROF.
003600        AUTHOR. D. HALVERSEN.
003700        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
003800        DATE-WRITTEN. 06/18/91.
003900        DATE-COMPILED.
004000        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004100        ENVIRONMENT DIVISION.
004200        CONFIGURATION SECTION.
004300        SOURCE-COMPUTER. IBM-370.
004400        OBJECT-COMPUTER. IBM-370.
004500        SPECIAL-NAMES.
004600            C01 IS TOP-OF-FORM.
004700        INPUT-OUTPUT SECTION.
004800        FILE-CONTROL.
004900            SELECT SNAPSHOTS ASSIGN TO SNAPSHOTS
005000                ORGANIZATION IS SEQUENTIAL
005100                FILE STATUS IS WS-SNAP-STATUS.
005200            SELECT MARKETS ASSIGN TO MARKETS
005300                ORGANIZATION IS SEQUENTIAL
005400                FILE STATUS IS WS-MKT-STATUS.
005500            SELECT PROFILES ASSIGN TO PROFILES
005600                ORGANIZATION IS SEQUENTIAL
005700                FILE STATUS IS WS-PRF-STATUS.
005800            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
005900                ORGANIZATION IS LINE SEQUENTIAL
006000                FILE STATUS IS WS-RPT-STATUS.
006100        DATA DIVISION.
006200        FILE SECTION.
006300        FD  SNAPSHOTS.
006400        01  SNAP-FILE-RECORD.
006500            COPY SNAPREC.
006600        FD  MARKETS.
006700        01  MKT-FILE-RECORD.
006800            COPY MKTMSTR.
006900        FD  PROFILES.
007000        01  PRF-FILE-RECORD.
007100            COPY PROFREC.
007200        FD  RUNSUMRY.
007300        01  RPT-LINE               PIC X(80).
007400        WORKING-STORAGE SECTION.
007500*----------------------------------------------------------
007600* FILE STATUS AND END-OF-FILE SWITCHES
007700*----------------------------------------------------------
007800        01  WS-FILE-STATUSES.
007900            05  WS-SNAP-STATUS      PIC X(02).
008000                88  WS-SNAP-OK          VALUE '00'.
008100                88  WS-SNAP-EOF         VALUE '10'.
008200            05  WS-MKT-STATUS       PIC X(02).
008300                88  WS-MKT-OK           VALUE '00'.
008400                88  WS-MKT-EOF          VALUE '10'.
008500            05  WS-PRF-STATUS       PIC X(02).
008600            05  WS-RPT-STATUS       PIC X(02).
008700        01  WS-SWITCHES.
008800            05  WS-SNAP-EOF-SW      PIC X(01) VALUE 'N'.
008900                88  SNAP-AT-EOF         VALUE 'Y'.
009000            05  WS-MKT-EOF-SW       PIC X(01) VALUE 'N'.
009100                88  MKT-AT-EOF          VALUE 'Y'.
009200*----------------------------------------------------------
009300* TICK-SIZE TABLE - PRICE UPPER BOUND AND ITS INCREMENT.
009400* A PLAIN PERFORM-VARYING LINEAR SCAN FINDS THE FIRST BOUND
009500* THE PRICE DOES NOT EXCEED; NO SEARCH VERB IS USED.
009600*----------------------------------------------------------
009700        01  WS-TICK-TABLE-VALUES.
009800            05  WS-TICK-ENTRY OCCURS 10 TIMES.
009900                10  WS-TICK-BOUND   PIC 9(4)V99.
010000                10  WS-TICK-SIZE    PIC 9(2)V99.
010100        01  WS-TICK-TABLE-LOAD REDEFINES WS-TICK-TABLE-VALUES.
010200            05  FILLER              PIC X(84).
010300        77  WS-TICK-IX              PIC S9(4) COMP.
010400*----------------------------------------------------------
010500* CUMULATIVE-DAYS-BEFORE-MONTH TABLE FOR THE DAY-NUMBER
010600* CONVERSION IN 782-DATE-TO-DAYNUM.
010700*----------------------------------------------------------
010800        01  WS-CUM-DAYS-TABLE.
010900            05  WS-CUM-DAYS    PIC 9(3) OCCURS 12 TIMES.
011000*----------------------------------------------------------
011100* CURRENT MARKET MASTER ROW AND ITS SAVE-KEY, USED BY THE
011200* POSITION-AHEAD MATCH AGAINST THE SNAPSHOT TRANSACTIONS.
011300*----------------------------------------------------------
011400        01  WS-CURRENT-MARKET.
011500            COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
011600        77  WS-SAVE-MARKET-ID       PIC 9(9) VALUE ZERO.
011700*----------------------------------------------------------
011800* PER-BUCKET ACCUMULATORS FOR THE CONTROL BREAK.  THREE
011900* REDEFINES BELOW GIVE A SIGNED WORK VIEW, AN UNSIGNED
012000* REPORT VIEW, AND A ZERO-SUPPRESSED DISPLAY VIEW OF THE
012100* SAME ACCUMULATOR SLOT.
012200*----------------------------------------------------------
012300        01  WS-BUCKET-ACCUM.
012400            05  WS-BK-MARKET-ID     PIC 9(9).
012500            05  WS-BK-BUCKET        PIC X(08).
012600            05  WS-BK-COUNT         PIC S9(5) COMP-3.
012700            05  WS-BK-SPREAD-N      PIC S9(5) COMP-3.
012800            05  WS-BK-SPREAD-SUM    PIC S9(9)V9(4) COMP-3.
012900            05  WS-BK-SPREAD-SUMSQ  PIC S9(13)V9(4) COMP-3.
013000            05  WS-BK-DEPTH-N       PIC S9(5) COMP-3.
013100            05  WS-BK-DEPTH-SUM     PIC S9(15)V99 COMP-3.
013200            05  WS-BK-5TICK-SUM     PIC S9(15)V99 COMP-3.
013300            05  WS-BK-MID-SUM       PIC S9(11)V9(4) COMP-3.
013400            05  WS-BK-MID-SUMSQ     PIC S9(15)V9(4) COMP-3.
013500            05  WS-BK-VOLUME-MAX    PIC S9(13)V99 COMP-3.
013600            05  WS-BK-FIRST-TIME    PIC 9(14).
013700            05  WS-BK-LAST-TIME     PIC 9(14).
013800        01  WS-WORK-AREA.
013900            05  WS-WORK-SIGNED      PIC S9(13)V9(6) COMP-3.
014000        01  WS-WORK-UNSIGNED REDEFINES WS-WORK-AREA.
014100            05  WS-WORK-ABS         PIC 9(13)V9(6) COMP-3.
014200        01  WS-WORK-DISPLAY REDEFINES WS-WORK-AREA.
014300            05  FILLER              PIC X(08).
014400            05  WS-WORK-2DP         PIC 9(9)V99.
014500*----------------------------------------------------------
014600* DATE-MATH WORK AREA - SEE 781/782 BELOW.
014700*----------------------------------------------------------
014800        01  WS-DATE-CALC.
014900            05  WS-CALC-TS          PIC 9(14).
015000            05  WS-TS-YY            PIC 9(4) COMP.
015100            05  WS-TS-MM            PIC 9(2) COMP.
015200            05  WS-TS-DD            PIC 9(2) COMP.
015300            05  WS-TS-HH            PIC 9(2) COMP.
015400            05  WS-TS-MN            PIC 9(2) COMP.
015500            05  WS-DAYNUM           PIC S9(7) COMP-3.
015600            05  WS-OFF-DAYNUM       PIC S9(7) COMP-3.
015700            05  WS-CAP-DAYNUM       PIC S9(7) COMP-3.
015800            05  WS-OFF-MINOFDAY     PIC S9(5) COMP-3.
015900            05  WS-CAP-MINOFDAY     PIC S9(5) COMP-3.
016000            05  WS-DIFF-MINUTES     PIC S9(9) COMP-3.
016100            05  WS-LEAP-REM         PIC S9(4) COMP.
016200*----------------------------------------------------------
016300* PER-SNAPSHOT METRICS
016400*----------------------------------------------------------
016500        01  WS-SNAP-METRICS.
016600            05  WS-SM-BACK          PIC 9(4)V99.
016700            05  WS-SM-LAY           PIC 9(4)V99.
016800            05  WS-SM-MID           PIC 9(6)V9(4).
016900            05  WS-SM-TICK          PIC 9(2)V99.
017000            05  WS-SM-SPREAD-TICKS  PIC 9(4)V9(4).
017100            05  WS-SM-DEPTH         PIC 9(13)V99.
017200            05  WS-SM-5TICK         PIC 9(13)V99.
017300            05  WS-SM-HOURS-OUT     PIC S9(5)V9(2) COMP-3.
017400            05  WS-SM-BUCKET        PIC X(08).
017500*----------------------------------------------------------
017600* RUN TOTALS PRINTED TO THE RUN SUMMARY
017700*----------------------------------------------------------
017800        01  WS-RUN-TOTALS.
017900            05  WS-RT-SNAPSHOTS-READ PIC S9(7) COMP-3.
018000            05  WS-RT-BUCKETS-WRITTEN PIC S9(7) COMP-3.
018100            05  WS-RT-BUCKETS-SKIPPED PIC S9(7) COMP-3.
018200            05  WS-RT-INPLAY-SKIPPED PIC S9(7) COMP-3.
018300        01  WS-REPORT-LINE          PIC X(80).
018400        LINKAGE SECTION.
018500        PROCEDURE DIVISION.
018600        000-MKTPROF-MAIN.
018700            PERFORM 700-OPEN-FILES THRU 700-EXIT
018800            PERFORM 710-LOAD-TICK-TABLE THRU 710-EXIT
018900            PERFORM 715-LOAD-CUM-DAYS THRU 715-EXIT
019000            PERFORM 720-READ-MARKET THRU 720-EXIT
019100            PERFORM 730-READ-SNAPSHOT THRU 730-EXIT
019200            PERFORM 100-PROCESS-SNAPSHOTS THRU 100-EXIT
019300                UNTIL SNAP-AT-EOF
019400            PERFORM 300-CONTROL-BREAK-BUCKET THRU 300-EXIT
019500            PERFORM 790-CLOSE-FILES THRU 790-EXIT
019600            PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT
019700            STOP RUN.
019800*
019900        100-PROCESS-SNAPSHOTS.
020000            ADD 1 TO WS-RT-SNAPSHOTS-READ
020100            PERFORM 740-POSITION-MARKET THRU 740-EXIT
020200            PERFORM 730-ASSIGN-TIME-BUCKET THRU 730-EXIT-2
020300            IF WS-SM-BUCKET = 'INPLAY  '
020400                ADD 1 TO WS-RT-INPLAY-SKIPPED
020500            ELSE
020600                IF WS-BK-COUNT > 0
020700                    IF SNAP-MARKET-ID NOT = WS-BK-MARKET-ID
020800                        OR WS-SM-BUCKET NOT = WS-BK-BUCKET
020900                        PERFORM 300-CONTROL-BREAK-BUCKET
021000                            THRU 300-EXIT
021100                    END-IF
021200                END-IF
021300                PERFORM 720-CALC-SNAPSHOT-METRICS THRU 720-EXIT-2
021400                PERFORM 310-ACCUM-BUCKET THRU 310-EXIT
021500            END-IF
021600            PERFORM 730-READ-SNAPSHOT THRU 730-EXIT.
021700        100-EXIT.
021800            EXIT.
021900*----------------------------------------------------------
022000* CONTROL BREAK - SUMMARISE THE BUCKET JUST CLOSED AND
022100* WRITE ONE MARKET-PROFILE-RECORD, PROVIDED IT CARRIES AT
022200* LEAST TWO SNAPSHOTS (RR-0299) AND AT LEAST ONE POSITIVE
022300* SPREAD AND ONE POSITIVE DEPTH READING.  RESET THE
022400* ACCUMULATORS FOR THE NEXT BUCKET.
022500*----------------------------------------------------------
022600        300-CONTROL-BREAK-BUCKET.
022700            IF WS-BK-COUNT >= 2
022800                AND WS-BK-SPREAD-N > 0
022900                AND WS-BK-DEPTH-N > 0
023000                PERFORM 310-WRITE-PROFILE-RECORD THRU 310-EXIT
023100                ADD 1 TO WS-RT-BUCKETS-WRITTEN
023200            ELSE
023300                IF WS-BK-COUNT > 0
023400                    ADD 1 TO WS-RT-BUCKETS-SKIPPED
023500                END-IF
023600            END-IF
023700            MOVE SNAP-MARKET-ID TO WS-BK-MARKET-ID
023800            MOVE WS-SM-BUCKET TO WS-BK-BUCKET
023900            MOVE ZERO TO WS-BK-COUNT WS-BK-SPREAD-N
024000            MOVE ZERO TO WS-BK-SPREAD-SUM WS-BK-SPREAD-SUMSQ
024100            MOVE ZERO TO WS-BK-DEPTH-N
024200            MOVE ZERO TO WS-BK-DEPTH-SUM WS-BK-5TICK-SUM
024300            MOVE ZERO TO WS-BK-MID-SUM WS-BK-MID-SUMSQ
024400            MOVE ZERO TO WS-BK-VOLUME-MAX.
024500        300-EXIT.
024600            EXIT.
024700*
024800        310-ACCUM-BUCKET.
024900            IF WS-BK-COUNT = 0
025000                MOVE SNAP-MARKET-ID TO WS-BK-MARKET-ID
025100                MOVE WS-SM-BUCKET TO WS-BK-BUCKET
025200                MOVE SNAP-CAPTURED-AT TO WS-BK-FIRST-TIME
025300            END-IF
025400            ADD 1 TO WS-BK-COUNT
025500            MOVE SNAP-CAPTURED-AT TO WS-BK-LAST-TIME
025600            IF WS-SM-SPREAD-TICKS > ZERO
025700                ADD 1 TO WS-BK-SPREAD-N
025800                ADD WS-SM-SPREAD-TICKS TO WS-BK-SPREAD-SUM
025900                COMPUTE WS-WORK-SIGNED =
026000                    WS-SM-SPREAD-TICKS * WS-SM-SPREAD-TICKS
026100                ADD WS-WORK-SIGNED TO WS-BK-SPREAD-SUMSQ
026200            END-IF
026300            IF WS-SM-DEPTH > ZERO
026400                ADD 1 TO WS-BK-DEPTH-N
026500                ADD WS-SM-DEPTH TO WS-BK-DEPTH-SUM
026600            END-IF
026700            ADD WS-SM-5TICK TO WS-BK-5TICK-SUM
026800            ADD WS-SM-MID TO WS-BK-MID-SUM
026900            COMPUTE WS-WORK-SIGNED = WS-SM-MID * WS-SM-MID
027000            ADD WS-WORK-SIGNED TO WS-BK-MID-SUMSQ
027100            IF SNAP-TOTAL-MATCHED > WS-BK-VOLUME-MAX
027200                MOVE SNAP-TOTAL-MATCHED TO WS-BK-VOLUME-MAX
027300            END-IF.
027400        310-EXIT.
027500            EXIT.
027600*----------------------------------------------------------
027700* WRITE ONE PROFILE RECORD FOR THE BUCKET JUST CLOSED.
027800* SPREAD AND PRICE VARIANCE USE THE SAMPLE (N-1) DIVISOR
027900* PER RR-0188; ALL AVERAGES ROUND HALF-UP TO THEIR
028000* RECORD'S OWN NUMBER OF DECIMALS.
028100*----------------------------------------------------------
028200        310-WRITE-PROFILE-RECORD.
028300            MOVE SPACES TO PRF-FILE-RECORD
028400            MOVE WS-BK-MARKET-ID TO PRF-MARKET-ID
028500            MOVE WS-BK-FIRST-TIME(1:8) TO PRF-DATE
028600            MOVE WS-BK-BUCKET TO PRF-TIME-BUCKET
028700            MOVE WS-BK-COUNT TO PRF-SNAPSHOT-COUNT
028800            COMPUTE PRF-AVG-SPREAD-TICKS ROUNDED =
028900                WS-BK-SPREAD-SUM / WS-BK-SPREAD-N
029000            IF WS-BK-SPREAD-N > 1
029100                COMPUTE WS-WORK-SIGNED =
029200                    (WS-BK-SPREAD-SUMSQ -
029300                    ((WS-BK-SPREAD-SUM * WS-BK-SPREAD-SUM)
029400                    / WS-BK-SPREAD-N)) / (WS-BK-SPREAD-N - 1)
029500                PERFORM 795-VARIANCE-TO-STDEV THRU 795-EXIT
029600                MOVE WS-WORK-ABS TO PRF-SPREAD-VOLATILITY
029700            ELSE
029800                MOVE ZERO TO PRF-SPREAD-VOLATILITY
029900            END-IF
030000            COMPUTE PRF-AVG-DEPTH-BEST ROUNDED =
030100                WS-BK-DEPTH-SUM / WS-BK-DEPTH-N
030200            COMPUTE PRF-DEPTH-5-TICKS ROUNDED =
030300                WS-BK-5TICK-SUM / WS-BK-COUNT
030400            COMPUTE PRF-MEAN-PRICE ROUNDED =
030500                WS-BK-MID-SUM / WS-BK-COUNT
030600            IF WS-BK-COUNT > 1 AND PRF-MEAN-PRICE > ZERO
030700                COMPUTE WS-WORK-SIGNED =
030800                    (WS-BK-MID-SUMSQ -
030900                    ((WS-BK-MID-SUM * WS-BK-MID-SUM)
031000                    / WS-BK-COUNT)) / (WS-BK-COUNT - 1)
031100                PERFORM 795-VARIANCE-TO-STDEV THRU 795-EXIT
031200                COMPUTE PRF-PRICE-VOLATILITY ROUNDED =
031300                    WS-WORK-ABS / PRF-MEAN-PRICE
031400            ELSE
031500                MOVE ZERO TO PRF-PRICE-VOLATILITY
031600            END-IF
031700            MOVE WS-BK-VOLUME-MAX TO PRF-TOTAL-MATCHED-VOLUME
031800            PERFORM 783-CALC-UPDATE-RATE THRU 783-EXIT
031900            WRITE PRF-FILE-RECORD.
032000        310-EXIT.
032100            EXIT.
032200*----------------------------------------------------------
032300* UPDATE RATE = SNAPSHOT COUNT / DURATION IN MINUTES
032400* (DURATION = LAST CAPTURE MINUS FIRST CAPTURE, FLOORED
032500* AT ONE MINUTE SO A SINGLE-MINUTE BUCKET NEVER DIVIDES
032600* BY ZERO).
032700*----------------------------------------------------------
032800        783-CALC-UPDATE-RATE.
032900            MOVE WS-BK-FIRST-TIME TO WS-CALC-TS
033000            PERFORM 781-SPLIT-TIMESTAMP THRU 781-EXIT
033100            PERFORM 782-DATE-TO-DAYNUM THRU 782-EXIT
033200            MOVE WS-DAYNUM TO WS-CAP-DAYNUM
033300            COMPUTE WS-CAP-MINOFDAY = (WS-TS-HH * 60) + WS-TS-MN
033400            MOVE WS-BK-LAST-TIME TO WS-CALC-TS
033500            PERFORM 781-SPLIT-TIMESTAMP THRU 781-EXIT
033600            PERFORM 782-DATE-TO-DAYNUM THRU 782-EXIT
033700            MOVE WS-DAYNUM TO WS-OFF-DAYNUM
033800            COMPUTE WS-OFF-MINOFDAY = (WS-TS-HH * 60) + WS-TS-MN
033900            COMPUTE WS-DIFF-MINUTES =
034000                ((WS-OFF-DAYNUM - WS-CAP-DAYNUM) * 1440)
034100                + (WS-OFF-MINOFDAY - WS-CAP-MINOFDAY)
034200            IF WS-DIFF-MINUTES < 1
034300                MOVE 1 TO WS-DIFF-MINUTES
034400            END-IF
034500            COMPUTE PRF-UPDATE-RATE ROUNDED =
034600                WS-BK-COUNT / WS-DIFF-MINUTES.
034700        783-EXIT.
034800            EXIT.
034900*----------------------------------------------------------
035000* NEWTON-RAPHSON SQUARE ROOT - NO SQRT FUNCTION IS USED
035100* (FUNCTION VERBS ARE OFF LIMITS IN THIS SHOP'S DIALECT).
035200* CONVERGES IN WELL UNDER TEN PASSES FOR VARIANCE RANGES
035300* SEEN IN PRACTICE; THE LOOP IS BOUNDED AT 20 FOR SAFETY.
035400*----------------------------------------------------------
035500        795-VARIANCE-TO-STDEV.
035600            MOVE WS-WORK-SIGNED TO WS-WORK-ABS
035700            IF WS-WORK-ABS = ZERO
035800                GO TO 795-EXIT
035900            END-IF
036000            MOVE 1 TO WS-TICK-IX
036100        795-ITERATE.
036200            COMPUTE WS-WORK-DISPLAY =
036300                (WS-WORK-DISPLAY +
036400                (WS-WORK-SIGNED / WS-WORK-DISPLAY)) / 2
036500            ADD 1 TO WS-TICK-IX
036600            IF WS-TICK-IX < 20
036700                GO TO 795-ITERATE
036800            END-IF
036900            MOVE WS-WORK-2DP TO WS-WORK-ABS.
037000        795-EXIT.
037100            EXIT.
037200*----------------------------------------------------------
037300* LOAD THE TEN-ENTRY TICK-SIZE TABLE (SPEC RR-0101 VALUES).
037400*----------------------------------------------------------
037500        710-LOAD-TICK-TABLE.
037600            MOVE      2.00 TO WS-TICK-BOUND(1)
037700            MOVE       .01 TO WS-TICK-SIZE(1)
037800            MOVE      3.00 TO WS-TICK-BOUND(2)
037900            MOVE       .02 TO WS-TICK-SIZE(2)
038000            MOVE      4.00 TO WS-TICK-BOUND(3)
038100            MOVE       .05 TO WS-TICK-SIZE(3)
038200            MOVE      6.00 TO WS-TICK-BOUND(4)
038300            MOVE       .10 TO WS-TICK-SIZE(4)
038400            MOVE     10.00 TO WS-TICK-BOUND(5)
038500            MOVE       .20 TO WS-TICK-SIZE(5)
038600            MOVE     20.00 TO WS-TICK-BOUND(6)
038700            MOVE       .50 TO WS-TICK-SIZE(6)
038800            MOVE     30.00 TO WS-TICK-BOUND(7)
038900            MOVE      1.00 TO WS-TICK-SIZE(7)
039000            MOVE     50.00 TO WS-TICK-BOUND(8)
039100            MOVE      2.00 TO WS-TICK-SIZE(8)
039200            MOVE    100.00 TO WS-TICK-BOUND(9)
039300            MOVE      5.00 TO WS-TICK-SIZE(9)
039400            MOVE   1000.00 TO WS-TICK-BOUND(10)
039500            MOVE     10.00 TO WS-TICK-SIZE(10).
039600        710-EXIT.
039700            EXIT.
039800*----------------------------------------------------------
039900* LOAD CUMULATIVE DAYS-BEFORE-MONTH (NON-LEAP YEAR).
040000*----------------------------------------------------------
040100        715-LOAD-CUM-DAYS.
040200            MOVE   0 TO WS-CUM-DAYS(1)
040300            MOVE  31 TO WS-CUM-DAYS(2)
040400            MOVE  59 TO WS-CUM-DAYS(3)
040500            MOVE  90 TO WS-CUM-DAYS(4)
040600            MOVE 120 TO WS-CUM-DAYS(5)
040700            MOVE 151 TO WS-CUM-DAYS(6)
040800            MOVE 181 TO WS-CUM-DAYS(7)
040900            MOVE 212 TO WS-CUM-DAYS(8)
041000            MOVE 243 TO WS-CUM-DAYS(9)
041100            MOVE 273 TO WS-CUM-DAYS(10)
041200            MOVE 304 TO WS-CUM-DAYS(11)
041300            MOVE 334 TO WS-CUM-DAYS(12).
041400        715-EXIT.
041500            EXIT.
041600*----------------------------------------------------------
041700* CALCULATE PER-SNAPSHOT METRICS: MID, SPREAD IN TICKS,
041800* TOP-OF-BOOK DEPTH, AND FIVE-TICK CUMULATIVE DEPTH.
041900*----------------------------------------------------------
042000        720-CALC-SNAPSHOT-METRICS.
042100            MOVE SNAP-BACK-PRICE(1) TO WS-SM-BACK
042200            MOVE SNAP-LAY-PRICE(1) TO WS-SM-LAY
042300            COMPUTE WS-SM-MID ROUNDED =
042400                (WS-SM-BACK + WS-SM-LAY) / 2
042500            PERFORM 760-FIND-TICK-SIZE THRU 760-EXIT
042600            IF WS-SM-TICK > ZERO
042700                COMPUTE WS-SM-SPREAD-TICKS ROUNDED =
042800                    (WS-SM-LAY - WS-SM-BACK) / WS-SM-TICK
042900            ELSE
043000                MOVE ZERO TO WS-SM-SPREAD-TICKS
043100            END-IF
043200            COMPUTE WS-SM-DEPTH =
043300                SNAP-BACK-SIZE(1) + SNAP-LAY-SIZE(1)
043400            MOVE ZERO TO WS-SM-5TICK
043500            PERFORM 770-SUM-LADDER THRU 770-EXIT.
043600        720-EXIT-2.
043700            EXIT.
043800*
043900        760-FIND-TICK-SIZE.
044000            MOVE ZERO TO WS-SM-TICK
044100            PERFORM 765-CHECK-ONE-TICK-BOUND THRU 765-EXIT
044200                VARYING WS-TICK-IX FROM 1 BY 1
044300                UNTIL WS-TICK-IX > 10
044400                OR WS-SM-TICK NOT = ZERO.
044500        760-EXIT.
044600            EXIT.
044700*
044800        765-CHECK-ONE-TICK-BOUND.
044900            IF WS-SM-LAY NOT > WS-TICK-BOUND(WS-TICK-IX)
045000                MOVE WS-TICK-SIZE(WS-TICK-IX) TO WS-SM-TICK
045100            END-IF.
045200        765-EXIT.
045300            EXIT.
045400*
045500        770-SUM-LADDER.
045600            PERFORM 775-SUM-ONE-RUNG THRU 775-EXIT
045700                VARYING WS-TICK-IX FROM 1 BY 1
045800                UNTIL WS-TICK-IX > 3.
045900        770-EXIT.
046000            EXIT.
046100*
046200        775-SUM-ONE-RUNG.
046300            ADD SNAP-BACK-SIZE(WS-TICK-IX) TO WS-SM-5TICK
046400            ADD SNAP-LAY-SIZE(WS-TICK-IX) TO WS-SM-5TICK.
046500        775-EXIT.
046600            EXIT.
046700*----------------------------------------------------------
046800* ASSIGN THE TIME BUCKET FROM HOURS-TO-SCHEDULED-OFF.
046900* IN-PLAY SNAPSHOTS (EVENT ALREADY STARTED) ARE EXCLUDED
047000* FROM PROFILING PER RR-0122 AND FLAGGED 'INPLAY  '.
047100*----------------------------------------------------------
047200        730-ASSIGN-TIME-BUCKET.
047300            IF WCM-IN-PLAY = 'Y'
047400                MOVE 'INPLAY  ' TO WS-SM-BUCKET
047500                GO TO 730-EXIT-2
047600            END-IF
047700            MOVE WCM-SCHEDULED-START TO WS-CALC-TS
047800            PERFORM 781-SPLIT-TIMESTAMP THRU 781-EXIT
047900            PERFORM 782-DATE-TO-DAYNUM THRU 782-EXIT
048000            MOVE WS-DAYNUM TO WS-OFF-DAYNUM
048100            COMPUTE WS-OFF-MINOFDAY = (WS-TS-HH * 60) + WS-TS-MN
048200            MOVE SNAP-CAPTURED-AT TO WS-CALC-TS
048300            PERFORM 781-SPLIT-TIMESTAMP THRU 781-EXIT
048400            PERFORM 782-DATE-TO-DAYNUM THRU 782-EXIT
048500            MOVE WS-DAYNUM TO WS-CAP-DAYNUM
048600            COMPUTE WS-CAP-MINOFDAY = (WS-TS-HH * 60) + WS-TS-MN
048700            COMPUTE WS-DIFF-MINUTES =
048800                ((WS-OFF-DAYNUM - WS-CAP-DAYNUM) * 1440)
048900                + (WS-OFF-MINOFDAY - WS-CAP-MINOFDAY)
049000            COMPUTE WS-SM-HOURS-OUT ROUNDED = WS-DIFF-MINUTES / 60
049100            IF WS-SM-HOURS-OUT < ZERO
049200                MOVE 'INPLAY  ' TO WS-SM-BUCKET
049300            ELSE
049400                IF WS-SM-HOURS-OUT < 2
049500                    MOVE '<2H     ' TO WS-SM-BUCKET
049600                ELSE
049700                    IF WS-SM-HOURS-OUT < 6
049800                        MOVE '2-6H    ' TO WS-SM-BUCKET
049900                    ELSE
050000                        IF WS-SM-HOURS-OUT < 24
050100                            MOVE '6-24H   ' TO WS-SM-BUCKET
050200                        ELSE
050300                            IF WS-SM-HOURS-OUT < 72
050400                                MOVE '24-72H  ' TO WS-SM-BUCKET
050500                            ELSE
050600                                MOVE '72H+    ' TO WS-SM-BUCKET
050700                            END-IF
050800                        END-IF
050900                    END-IF
051000                END-IF
051100            END-IF.
051200        730-EXIT-2.
051300            EXIT.
051400*----------------------------------------------------------
051500* SPLIT A 14-DIGIT CCYYMMDDHHMMSS TIMESTAMP INTO PARTS
051600* USING REFERENCE MODIFICATION.
051700*----------------------------------------------------------
051800        781-SPLIT-TIMESTAMP.
051900            MOVE WS-CALC-TS(1:4) TO WS-TS-YY
052000            MOVE WS-CALC-TS(5:2) TO WS-TS-MM
052100            MOVE WS-CALC-TS(7:2) TO WS-TS-DD
052200            MOVE WS-CALC-TS(9:2) TO WS-TS-HH
052300            MOVE WS-CALC-TS(11:2) TO WS-TS-MN.
052400        781-EXIT.
052500            EXIT.
052600*----------------------------------------------------------
052700* CONVERT THE SPLIT DATE TO AN ABSOLUTE DAY NUMBER.  USES
052800* THE STANDARD SHOPWIDE DAY-COUNT FORMULA (365 DAYS A YEAR
052900* PLUS LEAP DAYS PLUS CUMULATIVE DAYS-IN-MONTH).
053000*----------------------------------------------------------
053100        782-DATE-TO-DAYNUM.
053200            COMPUTE WS-DAYNUM =
053300                (WS-TS-YY * 365) + (WS-TS-YY / 4)
053400                - (WS-TS-YY / 100) + (WS-TS-YY / 400)
053500            MOVE WS-TS-MM TO WS-TICK-IX
053600            COMPUTE WS-DAYNUM = WS-DAYNUM
053700                + WS-CUM-DAYS(WS-TICK-IX) + WS-TS-DD
053800            IF WS-TS-MM > 2
053900                DIVIDE WS-TS-YY BY 4 GIVING WS-TICK-IX
054000                    REMAINDER WS-LEAP-REM
054100                IF WS-LEAP-REM = ZERO
054200                    DIVIDE WS-TS-YY BY 100 GIVING WS-TICK-IX
054300                        REMAINDER WS-LEAP-REM
054400                    IF WS-LEAP-REM NOT = ZERO
054500                        ADD 1 TO WS-DAYNUM
054600                    ELSE
054700                        DIVIDE WS-TS-YY BY 400 GIVING WS-TICK-IX
054800                            REMAINDER WS-LEAP-REM
054900                        IF WS-LEAP-REM = ZERO
055000                            ADD 1 TO WS-DAYNUM
055100                        END-IF
055200                    END-IF
055300                END-IF
055400            END-IF.
055500        782-EXIT.
055600            EXIT.
055700*----------------------------------------------------------
055800* POSITION-AHEAD MATCH OF THE MARKET MASTER TO THE CURRENT
055900* SNAPSHOT KEY, IN THE MANNER OF THE CUSTOMER-FILE MATCH IN
056000* THIS SHOP'S OLDER TRANSACTION-UPDATE PROGRAMS.
056100*----------------------------------------------------------
056200        740-POSITION-MARKET.
056300            IF SNAP-MARKET-ID = WS-SAVE-MARKET-ID
056400                GO TO 740-EXIT
056500            END-IF
056600        740-ADVANCE.
056700            IF MKT-AT-EOF
056800                GO TO 740-EXIT
056900            END-IF
057000            IF WCM-MKT-ID < SNAP-MARKET-ID
057100                PERFORM 720-READ-MARKET THRU 720-EXIT
057200                GO TO 740-ADVANCE
057300            END-IF
057400            MOVE WCM-MKT-ID TO WS-SAVE-MARKET-ID.
057500        740-EXIT.
057600            EXIT.
057700*----------------------------------------------------------
057800* OPEN / READ / CLOSE PARAGRAPHS
057900*----------------------------------------------------------
058000        700-OPEN-FILES.
058100            OPEN INPUT SNAPSHOTS MARKETS
058200            OPEN OUTPUT PROFILES RUNSUMRY
058300            MOVE ZERO TO WS-RT-SNAPSHOTS-READ
058400            MOVE ZERO TO WS-RT-BUCKETS-WRITTEN
058500            MOVE ZERO TO WS-RT-BUCKETS-SKIPPED
058600            MOVE ZERO TO WS-RT-INPLAY-SKIPPED
058700            MOVE ZERO TO WS-BK-COUNT.
058800        700-EXIT.
058900            EXIT.
059000*
059100        720-READ-MARKET.
059200            READ MARKETS INTO WS-CURRENT-MARKET
059300                AT END
059400                    MOVE 'Y' TO WS-MKT-EOF-SW
059500                    MOVE 999999999 TO WCM-MKT-ID
059600            END-READ.
059700        720-EXIT.
059800            EXIT.
059900*
060000        730-READ-SNAPSHOT.
060100            READ SNAPSHOTS
060200                AT END
060300                    MOVE 'Y' TO WS-SNAP-EOF-SW
060400            END-READ.
060500        730-EXIT.
060600            EXIT.
060700*
060800        790-CLOSE-FILES.
060900            CLOSE SNAPSHOTS MARKETS PROFILES RUNSUMRY.
061000        790-EXIT.
061100            EXIT.
061200*
061300        800-PRINT-RUN-SUMMARY.
061400            MOVE SPACES TO WS-REPORT-LINE
061500            MOVE 'MKTPROF RUN SUMMARY' TO WS-REPORT-LINE
061600            WRITE RPT-LINE FROM WS-REPORT-LINE
061700            MOVE SPACES TO WS-REPORT-LINE
061800            STRING 'SNAPSHOTS READ    ' DELIMITED BY SIZE
061900                WS-RT-SNAPSHOTS-READ DELIMITED BY SIZE
062000                INTO WS-REPORT-LINE
062100            WRITE RPT-LINE FROM WS-REPORT-LINE
062200            MOVE SPACES TO WS-REPORT-LINE
062300            STRING 'BUCKETS WRITTEN   ' DELIMITED BY SIZE
062400                WS-RT-BUCKETS-WRITTEN DELIMITED BY SIZE
062500                INTO WS-REPORT-LINE
062600            WRITE RPT-LINE FROM WS-REPORT-LINE
062700            MOVE SPACES TO WS-REPORT-LINE
062800            STRING 'BUCKETS SKIPPED   ' DELIMITED BY SIZE
062900                WS-RT-BUCKETS-SKIPPED DELIMITED BY SIZE
063000                INTO WS-REPORT-LINE
063100            WRITE RPT-LINE FROM WS-REPORT-LINE
063200            MOVE SPACES TO WS-REPORT-LINE
063300            STRING 'INPLAY SKIPPED    ' DELIMITED BY SIZE
063400                WS-RT-INPLAY-SKIPPED DELIMITED BY SIZE
063500                INTO WS-REPORT-LINE
063600            WRITE RPT-LINE FROM WS-REPORT-LINE.
063700        800-EXIT.
063800            EXIT.
