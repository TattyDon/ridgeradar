000100***************************************************************
000200* HYPOREC  - TRADING HYPOTHESIS RECORD
000300* ONE ENTRY PER CONFIGURED PAPER-TRADING STRATEGY.  READ
000400* WHOLE INTO THE WS-HYPOTHESIS-TABLE BY MOMSIG AT STARTUP.
000500***************************************************************
000600        01  HYP-RECORD.
000700            05  HYP-ID                   PIC 9(5).
000800            05  HYP-NAME                 PIC X(30).
000900            05  HYP-ENABLED              PIC X(01).
001000                88  HYP-IS-ENABLED           VALUE 'Y'.
001100            05  HYP-DECISION-TYPE        PIC X(04).
001200                88  HYP-DEFAULT-BACK         VALUE 'BACK'.
001300                88  HYP-DEFAULT-LAY          VALUE 'LAY'.
001400            05  HYP-SELECTION-LOGIC      PIC X(12).
001500                88  HYP-LOGIC-MOMENTUM       VALUE 'momentum'.
001600                88  HYP-LOGIC-CONTRARIAN     VALUE 'contrarian'.
001700            05  HYP-MIN-SCORE            PIC 9(3)V99.
001800            05  HYP-MIN-MINUTES-TO-START PIC 9(5).
001900            05  HYP-MAX-MINUTES-TO-START PIC 9(5).
002000            05  HYP-MAX-SPREAD-PCT       PIC 9(3)V99.
002100            05  HYP-MIN-TOTAL-MATCHED    PIC 9(13)V99.
002200            05  HYP-MARKET-TYPE-FILTER   PIC X(20).
002300            05  HYP-PRICE-CHANGE-DIRECTION PIC X(10).
002400                88  HYP-DIR-STEAMING         VALUE 'STEAMING'.
002500                88  HYP-DIR-DRIFTING         VALUE 'DRIFTING'.
002600                88  HYP-DIR-ANY              VALUE SPACES.
002700            05  HYP-MIN-PRICE-CHANGE-PCT PIC 9(3)V99.
002800            05  HYP-CHANGE-WINDOW-MINUTES PIC 9(4).
002900            05  FILLER                   PIC X(07).
