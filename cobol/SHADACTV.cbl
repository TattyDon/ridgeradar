000100**********************************************************
000200* PROGRAM-ID. SHADACTV.
000300* AUTHOR.     P. QUINCY-SMITH.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 05/20/97.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     SHADOW-TRADING ACTIVATION CHECK.  COUNTS HOW MUCH
001100*     DATA THE SYSTEM HAS COLLECTED SO FAR AND COMPARES
001200*     EACH COUNT AGAINST A MINIMUM BEFORE THE SHADOW-TRADE
001300*     DECISION STEP (MOMSIG) IS TRUSTED TO RUN LIVE.  THE
001400*     FOUR COUNTS ARE:
001500*         - CLOSING-DATA RECORDS ON FILE            (>= 500)
001600*         - EVENT-RESULT RECORDS ON FILE             (>= 200)
001700*         - HIGH-SCORE MARKETS (SCORE OVER 60) SEEN   (>= 50)
001800*         - DISTINCT DAYS SCORING HAS RUN ON          (>= 2)
001900*     THIS IS A COUNT-AND-COMPARE RUN, NOT A WINDOW/SELECT
002000*     ONE - IT READS EVERY RECORD ON EACH FILE ONCE AND
002100*     WRITES A SIX-LINE READINESS SECTION TO RUN-SUMMARY.
002200**********************************************************
002300*                   C H A N G E   L O G
002400**********************************************************
002500* DATE     BY   TICKET    DESCRIPTION
002600* -------- ---- --------- ------------------------------
002700* 05/20/97 PQS  RR-0175   ORIGINAL VERSION, FOUR COUNTERS.
002800* 02/02/98 PQS  RR-0264   Y2K REVIEW - DAY-NUMBER FORMULA
002900*                         NOW FULL CCYY, SEE 780/781.
003000* 10/19/99 PQS  RR-0264   Y2K REGRESSION SIGNOFF.
003100* 06/02/00 DMH  RR-0271   HIGH-SCORE THRESHOLD NOW READ
003200*                         FROM WCM-... NO - STILL A
003300*                         LITERAL (61.0), PER ANALYST
003400*                         DECISION NOT TO PARAMETERISE.
003500* 01/23/02 JTW  RR-0307   DISASTER-RECOVERY TEST RUN - NO
003600*                         SOURCE CHANGE REQUIRED.
003700* 08/14/03 SAK  RR-0321   ANNUAL AUDIT OF DAY-NUMBER TABLE -
003800*                         NO CHANGE REQUIRED.
003900* 03/02/05 LTV  RR-0337   COMPILER UPGRADE REGRESSION RUN -
004000*                         NO SOURCE CHANGE REQUIRED.
004100* 09/19/06 JTW  RR-0354   HIGH-SCORE COUNTER REVIEWED PER
004200*                         ANALYTICS - NO CHANGE REQUIRED.
004300* 04/06/08 SAK  RR-0369   ANNUAL AUDIT OF CLOSING/RESULT
004400*                         COUNTERS - NO CHANGE REQUIRED.
004500* 10/23/09 LTV  RR-0383   COMPILER UPGRADE REGRESSION RUN -
004600*                         NO SOURCE CHANGE REQUIRED.
004700**********************************************************
004800        IDENTIFICATION DIVISION.
004900        PROGRAM-ID. SHADACTV.
005000        AUTHOR. P. QUINCY-SMITH.
005100        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
005200        DATE-WRITTEN. 05/20/97.
005300        DATE-COMPILED.
005400        SECURITY. RIDGERADAR INTERNAL USE ONLY.
005500        ENVIRONMENT DIVISION.
005600        CONFIGURATION SECTION.
005700        SOURCE-COMPUTER. IBM-370.
005800        OBJECT-COMPUTER. IBM-370.
005900        SPECIAL-NAMES.
006000            C01 IS TOP-OF-FORM.
006100        INPUT-OUTPUT SECTION.
006200        FILE-CONTROL.
006300            SELECT CLOSING ASSIGN TO CLOSING
006400                FILE STATUS IS WS-CLS-STATUS.
006500            SELECT RESULTS ASSIGN TO RESULTS
006600                FILE STATUS IS WS-RES-STATUS.
006700            SELECT SCORES ASSIGN TO SCORES
006800                FILE STATUS IS WS-SCR-STATUS.
006900            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
007000                FILE STATUS IS WS-RPT-STATUS.
007100        DATA DIVISION.
007200        FILE SECTION.
007300        FD  CLOSING
007400            RECORDING MODE IS F.
007500        01  CLS-FILE-RECORD.
007600            COPY CLOSEREC.
007700        FD  RESULTS
007800            RECORDING MODE IS F.
007900        01  RES-FILE-RECORD.
008000            COPY RESLTREC.
008100        FD  SCORES
008200            RECORDING MODE IS F.
008300        01  SCR-FILE-RECORD.
008400            COPY SCORREC.
008500        FD  RUNSUMRY
008600            RECORDING MODE IS F.
008700        01  RPT-LINE                    PIC X(80).
008800        WORKING-STORAGE SECTION.
008900*---------------------------------------------------------
009000* FILE STATUS / END-OF-FILE SWITCHES.  WS-FILE-STATUSES-ALT
009100* IS A SINGLE-FIELD VIEW OF ALL FOUR CODES TOGETHER, USEFUL
009200* FOR A ONE-LINE ABEND DUMP IF THE OPERATOR NEEDS ONE.
009300*---------------------------------------------------------
009400        01  WS-FILE-STATUSES.
009500            05  WS-CLS-STATUS            PIC X(02) VALUE '00'.
009600            05  WS-RES-STATUS            PIC X(02) VALUE '00'.
009700            05  WS-SCR-STATUS            PIC X(02) VALUE '00'.
009800            05  WS-RPT-STATUS            PIC X(02) VALUE '00'.
009900        01  WS-FILE-STATUSES-ALT REDEFINES WS-FILE-STATUSES
010000                                 PIC X(08).
010100        01  WS-EOF-SWITCHES.
010200            05  WS-CLS-EOF-SW            PIC X(01) VALUE 'N'.
010300                88  CLS-AT-EOF               VALUE 'Y'.
010400            05  WS-RES-EOF-SW            PIC X(01) VALUE 'N'.
010500                88  RES-AT-EOF               VALUE 'Y'.
010600            05  WS-SCR-EOF-SW            PIC X(01) VALUE 'N'.
010700                88  SCR-AT-EOF               VALUE 'Y'.
010800*---------------------------------------------------------
010900* DISTINCT-DAY TABLE - ONE ENTRY PER CALENDAR DAY ANY
011000* SCORES RECORD WAS SCORED ON.  STANDS IN FOR A GROUP BY
011100* DAY WITHOUT A SORT ON THE SCORES FILE.  WS-DAY-TBL-USED
011200* IS ALSO THE "DAYS COLLECTING" COUNT ITSELF.
011300*---------------------------------------------------------
011400        01  WS-DAY-TABLE-LIMITS.
011500            05  WS-DAY-TBL-MAX           PIC S9(4) COMP VALUE 400.
011600            05  WS-DAY-TBL-USED          PIC S9(4) COMP
011700                VALUE ZERO.
011800            05  WS-DAY-OVERFLOWS         PIC S9(4) COMP
011900                VALUE ZERO.
012000        01  WS-DAY-TABLE.
012100            05  WDY-ENTRY OCCURS 400 TIMES.
012200                10  WDY-DAYNUM              PIC 9(07).
012300        01  WS-SUBSCRIPTS.
012400            05  WS-DAY-LOOK-IX           PIC S9(4) COMP.
012500        01  WS-FOUND-SWITCHES.
012600            05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
012700                88  WS-ENTRY-FOUND           VALUE 'Y'.
012800*---------------------------------------------------------
012900* DAY-NUMBER MATH - SAME FORMULA AS MOMANLYZ/MOMSIG/
013000* COMPSTAT.  NO MINUTE PRECISION NEEDED HERE - THE COUNT
013100* IS OF DISTINCT CALENDAR DAYS, NOT A WINDOW TEST.
013200*---------------------------------------------------------
013300        01  WS-DAYNUM-WORK.
013400            05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
013500            05  WS-CALC-TS               PIC 9(14).
013600            05  WS-TS-YY                 PIC 9(04).
013700            05  WS-TS-MM                 PIC 9(02).
013800            05  WS-TS-DD                 PIC 9(02).
013900            05  WS-DAYNUM                PIC 9(07).
014000            05  WS-LEAP-REM              PIC 9(02).
014100        01  WS-CALC-TS-CENTURY REDEFINES WS-CALC-TS.
014200            05  WS-CALC-TS-CCYY          PIC 9(04).
014300            05  FILLER                   PIC 9(10).
014400*---------------------------------------------------------
014500* RUN TOTALS - THE FOUR RAW COUNTS BEHIND THE READINESS
014600* CHECK.
014700*---------------------------------------------------------
014800        01  WS-RUN-TOTALS.
014900            05  WS-RT-CLOSING-COUNT      PIC 9(07) COMP-3
015000                VALUE ZERO.
015100            05  WS-RT-RESULT-COUNT       PIC 9(07) COMP-3
015200                VALUE ZERO.
015300            05  WS-RT-HIGHSCORE-COUNT    PIC 9(07) COMP-3
015400                VALUE ZERO.
015500*---------------------------------------------------------
015600* MINIMUM THRESHOLDS (U10 - NOT PARAMETERISED, SEE RR-0271
015700* ABOVE).
015800*---------------------------------------------------------
015900        01  WS-THRESHOLDS.
016000            05  WS-CLOSING-TARGET        PIC 9(07) VALUE 500.
016100            05  WS-RESULT-TARGET         PIC 9(07) VALUE 200.
016200            05  WS-HIGHSCORE-TARGET      PIC 9(07) VALUE 50.
016300            05  WS-DAYS-TARGET           PIC 9(07) VALUE 2.
016400*---------------------------------------------------------
016500* READINESS SWITCHES.  WS-READINESS-BYTE-MAP IS A SINGLE
016600* FIVE-CHARACTER VIEW OF ALL FIVE FLAGS TOGETHER, FOR A
016700* QUICK EYEBALL ON THE CONSOLE LOG.
016800*---------------------------------------------------------
016900        01  WS-READINESS-SWITCHES.
017000            05  WS-CLOSING-MET-SW        PIC X(01) VALUE 'N'.
017100                88  WS-CLOSING-MET           VALUE 'Y'.
017200            05  WS-RESULT-MET-SW         PIC X(01) VALUE 'N'.
017300                88  WS-RESULT-MET            VALUE 'Y'.
017400            05  WS-HIGHSCORE-MET-SW      PIC X(01) VALUE 'N'.
017500                88  WS-HIGHSCORE-MET         VALUE 'Y'.
017600            05  WS-DAYS-MET-SW           PIC X(01) VALUE 'N'.
017700                88  WS-DAYS-MET              VALUE 'Y'.
017800            05  WS-OVERALL-READY-SW      PIC X(01) VALUE 'N'.
017900                88  WS-OVERALL-READY         VALUE 'Y'.
018000                88  WS-OVERALL-NOT-READY     VALUE 'N'.
018100        01  WS-READINESS-BYTE-MAP REDEFINES WS-READINESS-SWITCHES
018200                                 PIC X(05).
018300        01  WS-REPORT-LINE               PIC X(80).
018400        LINKAGE SECTION.
018500        PROCEDURE DIVISION.
018600        000-SHADACTV-MAIN.
018700            PERFORM 700-OPEN-FILES THRU 700-EXIT
018800            PERFORM 710-LOAD-CUM-DAYS THRU 710-EXIT
018900            PERFORM 100-COUNT-CLOSING-RECORDS THRU 100-EXIT
019000            PERFORM 110-COUNT-RESULT-RECORDS THRU 110-EXIT
019100            PERFORM 120-COUNT-HIGHSCORE-AND-DAYS THRU 120-EXIT
019200            PERFORM 200-EVALUATE-READINESS THRU 200-EXIT
019300            PERFORM 790-CLOSE-FILES THRU 790-EXIT
019400            PERFORM 800-PRINT-READINESS-REPORT THRU 800-EXIT
019500            STOP RUN.
019600*----------------------------------------------------------
019700* RAW COUNTS.
019800*----------------------------------------------------------
019900        100-COUNT-CLOSING-RECORDS.
020000            PERFORM 720-READ-CLOSING THRU 720-EXIT
020100            PERFORM 105-COUNT-ONE-CLOSING THRU 105-EXIT
020200                UNTIL CLS-AT-EOF.
020300        100-EXIT.
020400            EXIT.
020500*
020600        105-COUNT-ONE-CLOSING.
020700            ADD 1 TO WS-RT-CLOSING-COUNT
020800            PERFORM 720-READ-CLOSING THRU 720-EXIT.
020900        105-EXIT.
021000            EXIT.
021100*
021200        110-COUNT-RESULT-RECORDS.
021300            PERFORM 721-READ-RESULT THRU 721-EXIT
021400            PERFORM 115-COUNT-ONE-RESULT THRU 115-EXIT
021500                UNTIL RES-AT-EOF.
021600        110-EXIT.
021700            EXIT.
021800*
021900        115-COUNT-ONE-RESULT.
022000            ADD 1 TO WS-RT-RESULT-COUNT
022100            PERFORM 721-READ-RESULT THRU 721-EXIT.
022200        115-EXIT.
022300            EXIT.
022400*
022500        120-COUNT-HIGHSCORE-AND-DAYS.
022600            PERFORM 722-READ-SCORE THRU 722-EXIT
022700            PERFORM 122-COUNT-ONE-SCORE THRU 122-EXIT
022800                UNTIL SCR-AT-EOF.
022900        120-EXIT.
023000            EXIT.
023100*
023200        122-COUNT-ONE-SCORE.
023300            IF SCR-TOTAL-SCORE > 60
023400                ADD 1 TO WS-RT-HIGHSCORE-COUNT
023500            END-IF
023600            MOVE SCR-SCORED-AT TO WS-CALC-TS
023700            PERFORM 780-SPLIT-TIMESTAMP THRU 780-EXIT
023800            PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
023900            PERFORM 125-FIND-OR-INSERT-DAY THRU 125-EXIT
024000            PERFORM 722-READ-SCORE THRU 722-EXIT.
024100        122-EXIT.
024200            EXIT.
024300*
024400        125-FIND-OR-INSERT-DAY.
024500            MOVE 'N' TO WS-FOUND-SW
024600            PERFORM 127-SCAN-DAY-TABLE THRU 127-EXIT
024700                    VARYING WS-DAY-LOOK-IX FROM 1 BY 1
024800                    UNTIL WS-DAY-LOOK-IX > WS-DAY-TBL-USED
024900                       OR WS-ENTRY-FOUND
025000            IF NOT WS-ENTRY-FOUND
025100                ADD 1 TO WS-DAY-TBL-USED
025200                IF WS-DAY-TBL-USED > WS-DAY-TBL-MAX
025300                    SUBTRACT 1 FROM WS-DAY-TBL-USED
025400                    ADD 1 TO WS-DAY-OVERFLOWS
025500                ELSE
025600                    MOVE WS-DAYNUM TO WDY-DAYNUM(WS-DAY-TBL-USED)
025700                END-IF
025800            END-IF.
025900        125-EXIT.
026000            EXIT.
026100*
026200        127-SCAN-DAY-TABLE.
026300            IF WDY-DAYNUM(WS-DAY-LOOK-IX) = WS-DAYNUM
026400                SET WS-ENTRY-FOUND TO TRUE
026500            END-IF.
026600        127-EXIT.
026700            EXIT.
026800*----------------------------------------------------------
026900* COMPARE EACH COUNT AGAINST ITS MINIMUM.
027000*----------------------------------------------------------
027100        200-EVALUATE-READINESS.
027200            IF WS-RT-CLOSING-COUNT >= WS-CLOSING-TARGET
027300                MOVE 'Y' TO WS-CLOSING-MET-SW
027400            END-IF
027500            IF WS-RT-RESULT-COUNT >= WS-RESULT-TARGET
027600                MOVE 'Y' TO WS-RESULT-MET-SW
027700            END-IF
027800            IF WS-RT-HIGHSCORE-COUNT >= WS-HIGHSCORE-TARGET
027900                MOVE 'Y' TO WS-HIGHSCORE-MET-SW
028000            END-IF
028100            IF WS-DAY-TBL-USED >= WS-DAYS-TARGET
028200                MOVE 'Y' TO WS-DAYS-MET-SW
028300            END-IF
028400            IF WS-CLOSING-MET AND WS-RESULT-MET
028500               AND WS-HIGHSCORE-MET AND WS-DAYS-MET
028600                SET WS-OVERALL-READY TO TRUE
028700            ELSE
028800                SET WS-OVERALL-NOT-READY TO TRUE
028900            END-IF.
029000        200-EXIT.
029100            EXIT.
029200*----------------------------------------------------------
029300* OPEN / READ / CLOSE.
029400*----------------------------------------------------------
029500        700-OPEN-FILES.
029600            OPEN INPUT CLOSING RESULTS SCORES
029700            OPEN OUTPUT RUNSUMRY.
029800        700-EXIT.
029900            EXIT.
030000*
030100        710-LOAD-CUM-DAYS.
030200            MOVE 0   TO WS-CUM-DAYS(1)
030300            MOVE 31  TO WS-CUM-DAYS(2)
030400            MOVE 59  TO WS-CUM-DAYS(3)
030500            MOVE 90  TO WS-CUM-DAYS(4)
030600            MOVE 120 TO WS-CUM-DAYS(5)
030700            MOVE 151 TO WS-CUM-DAYS(6)
030800            MOVE 181 TO WS-CUM-DAYS(7)
030900            MOVE 212 TO WS-CUM-DAYS(8)
031000            MOVE 243 TO WS-CUM-DAYS(9)
031100            MOVE 273 TO WS-CUM-DAYS(10)
031200            MOVE 304 TO WS-CUM-DAYS(11)
031300            MOVE 334 TO WS-CUM-DAYS(12).
031400        710-EXIT.
031500            EXIT.
031600*
031700        720-READ-CLOSING.
031800            READ CLOSING
031900                AT END MOVE 'Y' TO WS-CLS-EOF-SW.
032000        720-EXIT.
032100            EXIT.
032200*
032300        721-READ-RESULT.
032400            READ RESULTS
032500                AT END MOVE 'Y' TO WS-RES-EOF-SW.
032600        721-EXIT.
032700            EXIT.
032800*
032900        722-READ-SCORE.
033000            READ SCORES
033100                AT END MOVE 'Y' TO WS-SCR-EOF-SW.
033200        722-EXIT.
033300            EXIT.
033400*
033500        780-SPLIT-TIMESTAMP.
033600            MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
033700            MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
033800            MOVE WS-CALC-TS(7:2)  TO WS-TS-DD.
033900        780-EXIT.
034000            EXIT.
034100*
034200        781-DATE-TO-DAYNUM.
034300            COMPUTE WS-DAYNUM =
034400                (365 * WS-TS-YY) + (WS-TS-YY / 4) -
034500                (WS-TS-YY / 100) + (WS-TS-YY / 400) +
034600                WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
034700            IF WS-TS-MM > 2
034800                DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
034900                    REMAINDER WS-LEAP-REM
035000                IF WS-LEAP-REM = 0
035100                    DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
035200                        REMAINDER WS-LEAP-REM
035300                    IF WS-LEAP-REM = 0
035400                        DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
035500                            REMAINDER WS-LEAP-REM
035600                        IF WS-LEAP-REM = 0
035700                            ADD 1 TO WS-DAYNUM
035800                        END-IF
035900                    ELSE
036000                        ADD 1 TO WS-DAYNUM
036100                    END-IF
036200                END-IF
036300            END-IF.
036400        781-EXIT.
036500            EXIT.
036600*
036700        790-CLOSE-FILES.
036800            CLOSE CLOSING RESULTS SCORES RUNSUMRY.
036900        790-EXIT.
037000            EXIT.
037100*----------------------------------------------------------
037200* READINESS REPORT - SIX LINES, ONE PER COUNTER PLUS THE
037300* OVERALL VERDICT.
037400*----------------------------------------------------------
037500        800-PRINT-READINESS-REPORT.
037600            MOVE SPACES TO WS-REPORT-LINE
037700            MOVE 'SHADACTV ACTIVATION READINESS' TO WS-REPORT-LINE
037800            WRITE RPT-LINE FROM WS-REPORT-LINE
037900            MOVE SPACES TO WS-REPORT-LINE
038000            STRING 'CLOSING  CUR ' DELIMITED BY SIZE
038100                WS-RT-CLOSING-COUNT DELIMITED BY SIZE
038200                ' TGT ' DELIMITED BY SIZE
038300                WS-CLOSING-TARGET DELIMITED BY SIZE
038400                ' MET ' DELIMITED BY SIZE
038500                WS-CLOSING-MET-SW DELIMITED BY SIZE
038600                INTO WS-REPORT-LINE
038700            WRITE RPT-LINE FROM WS-REPORT-LINE
038800            MOVE SPACES TO WS-REPORT-LINE
038900            STRING 'RESULTS  CUR ' DELIMITED BY SIZE
039000                WS-RT-RESULT-COUNT DELIMITED BY SIZE
039100                ' TGT ' DELIMITED BY SIZE
039200                WS-RESULT-TARGET DELIMITED BY SIZE
039300                ' MET ' DELIMITED BY SIZE
039400                WS-RESULT-MET-SW DELIMITED BY SIZE
039500                INTO WS-REPORT-LINE
039600            WRITE RPT-LINE FROM WS-REPORT-LINE
039700            MOVE SPACES TO WS-REPORT-LINE
039800            STRING 'HISCORE  CUR ' DELIMITED BY SIZE
039900                WS-RT-HIGHSCORE-COUNT DELIMITED BY SIZE
040000                ' TGT ' DELIMITED BY SIZE
040100                WS-HIGHSCORE-TARGET DELIMITED BY SIZE
040200                ' MET ' DELIMITED BY SIZE
040300                WS-HIGHSCORE-MET-SW DELIMITED BY SIZE
040400                INTO WS-REPORT-LINE
040500            WRITE RPT-LINE FROM WS-REPORT-LINE
040600            MOVE SPACES TO WS-REPORT-LINE
040700            STRING 'DAYS     CUR ' DELIMITED BY SIZE
040800                WS-DAY-TBL-USED DELIMITED BY SIZE
040900                ' TGT ' DELIMITED BY SIZE
041000                WS-DAYS-TARGET DELIMITED BY SIZE
041100                ' MET ' DELIMITED BY SIZE
041200                WS-DAYS-MET-SW DELIMITED BY SIZE
041300                INTO WS-REPORT-LINE
041400            WRITE RPT-LINE FROM WS-REPORT-LINE
041500            MOVE SPACES TO WS-REPORT-LINE
041600            IF WS-OVERALL-READY
041700                STRING 'OVERALL READY FOR SHADOW TRADING'
041800                    DELIMITED BY SIZE INTO WS-REPORT-LINE
041900            ELSE
042000                STRING 'OVERALL NOT YET READY'
042100                    DELIMITED BY SIZE INTO WS-REPORT-LINE
042200            END-IF
042300            WRITE RPT-LINE FROM WS-REPORT-LINE.
042400        800-EXIT.
042500            EXIT.
