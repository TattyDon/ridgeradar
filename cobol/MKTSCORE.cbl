000100**********************************************************
000200* PROGRAM-ID. MKTSCORE.
000300* AUTHOR.     R. KEMNER.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 04/30/91.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     DAILY SCORING RUN.  READS TODAY'S MARKET PROFILES,
001100*     MATCHED AGAINST THE MARKET MASTER, AND FOR EACH OPEN
001200*     MARKET IN AN ENABLED COMPETITION CALLS SCOREALG ONCE
001300*     TO WRITE ONE EXPLOITABILITY-SCORE RECORD.
001400**********************************************************
001500*                   C H A N G E   L O G
001600**********************************************************
001700* DATE     BY   TICKET    DESCRIPTION
001800* -------- ---- --------- ------------------------------
001900* 04/30/91 RK   RR-0016   ORIGINAL VERSION.
002000* 08/14/92 RK   RR-0060   ODDS-BAND DERIVATION ADDED.
002100* 02/02/98 DMH  RR-0260   Y2K - CENTURY WINDOW ON RUN DATE.
002200* 10/19/99 DMH  RR-0260   Y2K REGRESSION SIGNOFF.
002300* 06/03/00 PQS  RR-0271   INSUFFICIENT-DATA COUNTER ADDED.
002400* 11/21/02 LTV  RR-0305   HIGH-SCORE COUNTER (TOTAL > 60).
002500* 08/06/03 JTW  RR-0319   DISASTER-RECOVERY TEST RUN - NO
002600*                         SOURCE CHANGE REQUIRED.
002700* 02/17/05 SAK  RR-0338   COMPETITION-DISABLED SKIP REVIEWED
002800*                         PER ANALYTICS - NO CHANGE REQUIRED.
002900* 10/30/06 LTV  RR-0356   ANNUAL AUDIT OF SCORE RECORD
003000*                         LAYOUT - NO CHANGE REQUIRED.
003100* 04/12/08 JTW  RR-0371   COMPILER UPGRADE REGRESSION RUN -
003200*                         NO SOURCE CHANGE REQUIRED.
003300**********************************************************
003400        IDENTIFICATION DIVISION.
003500        PROGRAM-ID. MKTSCORE.
003600        AUTHOR. R. KEMNER.
003700        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
003800        DATE-WRITTEN. 04/30/91.
003900        DATE-COMPILED.
004000        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004100        ENVIRONMENT DIVISION.
004200        CONFIGURATION SECTION.
004300        SOURCE-COMPUTER. IBM-370.
004400        OBJECT-COMPUTER. IBM-370.
004500        SPECIAL-NAMES.
004600            C01 IS TOP-OF-FORM.
004700        INPUT-OUTPUT SECTION.
004800        FILE-CONTROL.
004900            SELECT PROFILES ASSIGN TO PROFILES
005000                ORGANIZATION IS SEQUENTIAL
005100                FILE STATUS IS WS-PRF-STATUS.
005200            SELECT MARKETS ASSIGN TO MARKETS
005300                ORGANIZATION IS SEQUENTIAL
005400                FILE STATUS IS WS-MKT-STATUS.
005500            SELECT SCORES ASSIGN TO SCORES
005600                ORGANIZATION IS SEQUENTIAL
005700                FILE STATUS IS WS-SCR-STATUS.
005800            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
005900                ORGANIZATION IS LINE SEQUENTIAL
006000                FILE STATUS IS WS-RPT-STATUS.
006100        DATA DIVISION.
006200        FILE SECTION.
006300        FD  PROFILES.
006400        01  PRF-FILE-RECORD.
006500            COPY PROFREC.
006600        FD  MARKETS.
006700        01  MKT-FILE-RECORD.
006800            COPY MKTMSTR.
006900        FD  SCORES.
007000        01  SCR-FILE-RECORD.
007100            COPY SCORREC.
007200        FD  RUNSUMRY.
007300        01  RPT-LINE               PIC X(80).
007400        WORKING-STORAGE SECTION.
007500*----------------------------------------------------------
007600* FILE STATUS AND END-OF-FILE SWITCHES
007700*----------------------------------------------------------
007800        01  WS-FILE-STATUSES.
007900            05  WS-PRF-STATUS       PIC X(02).
008000            05  WS-MKT-STATUS       PIC X(02).
008100            05  WS-SCR-STATUS       PIC X(02).
008200            05  WS-RPT-STATUS       PIC X(02).
008300        01  WS-SWITCHES.
008400            05  WS-PRF-EOF-SW       PIC X(01) VALUE 'N'.
008500                88  PRF-AT-EOF          VALUE 'Y'.
008600            05  WS-MKT-EOF-SW       PIC X(01) VALUE 'N'.
008700                88  MKT-AT-EOF          VALUE 'Y'.
008800*----------------------------------------------------------
008900* CURRENT MARKET MASTER ROW AND ITS SAVE-KEY, USED BY THE
009000* POSITION-AHEAD MATCH AGAINST THE PROFILE TRANSACTIONS.
009100*----------------------------------------------------------
009200        01  WS-CURRENT-MARKET.
009300            COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
009400        01  WS-SAVE-MARKET-ID       PIC 9(9) VALUE ZERO.
009500        01  WS-LAST-SCORED-ID       PIC 9(9) VALUE ZERO.
009600*----------------------------------------------------------
009700* LINKAGE AREAS PASSED TO THE SCOREALG SUBPROGRAM.
009800*----------------------------------------------------------
009900        01  WS-PROFILE-METRICS.
010000            05  WS-PM-AVG-SPREAD-TICKS   PIC 9(4)V9(4).
010100            05  WS-PM-PRICE-VOLATILITY   PIC 9(2)V9(6).
010200            05  WS-PM-UPDATE-RATE        PIC 9(4)V9(4).
010300            05  WS-PM-AVG-DEPTH-BEST     PIC 9(13)V99.
010400            05  WS-PM-TOTAL-MATCHED-VOL  PIC 9(13)V99.
010500            05  WS-PM-SNAPSHOT-COUNT     PIC 9(5).
010600        01  WS-SCORE-RESULT.
010700            05  WS-SR-SPREAD-SCORE       PIC 9(3)V99.
010800            05  WS-SR-VOLATILITY-SCORE   PIC 9(3)V99.
010900            05  WS-SR-UPDATE-SCORE       PIC 9(3)V99.
011000            05  WS-SR-DEPTH-SCORE        PIC 9(3)V99.
011100            05  WS-SR-VOLUME-PENALTY     PIC 9(3)V99.
011200            05  WS-SR-TOTAL-SCORE        PIC 9(3)V99.
011300            05  WS-SR-GUARDS-FAILED      PIC X(40).
011400*----------------------------------------------------------
011500* RUN-DATE/TIME WORK AREA.  TWO-DIGIT YEAR FROM THE SYSTEM
011600* CLOCK IS WINDOWED TO FOUR DIGITS PER THE RR-0260 FIX
011700* (BELOW 50 IS 20XX, OTHERWISE 19XX - SHOP STANDARD).
011800*----------------------------------------------------------
011900        01  WS-SYSTEM-DATE-AND-TIME.
012000            05  WS-CURRENT-DATE.
012100                10  WS-CURRENT-YEAR      PIC 9(2).
012200                10  WS-CURRENT-MONTH     PIC 9(2).
012300                10  WS-CURRENT-DAY       PIC 9(2).
012400            05  WS-CURRENT-TIME.
012500                10  WS-CURRENT-HOUR      PIC 9(2).
012600                10  WS-CURRENT-MINUTE    PIC 9(2).
012700                10  WS-CURRENT-SECOND    PIC 9(2).
012800                10  WS-CURRENT-HNDSEC    PIC 9(2).
012900        01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZERO.
013000        01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
013100            05  WS-RUN-CCYY              PIC 9(4).
013200            05  FILLER                   PIC 9(10).
013300*----------------------------------------------------------
013400* ODDS-BAND WORK AREA.  THREE REDEFINES GIVE A SIGNED,
013500* UNSIGNED AND DISPLAY VIEW OF THE SAME MEAN-PRICE SLOT
013600* USED ACROSS THE BAND-LOOKUP AND TOTAL-ACCUMULATOR WORK.
013700*----------------------------------------------------------
013800        01  WS-BAND-PRICE.
013900            05  WS-BP-SIGNED             PIC S9(6)V9(4) COMP-3.
014000        01  WS-BAND-PRICE-UNSIGNED REDEFINES WS-BAND-PRICE.
014100            05  WS-BP-UNSIGNED           PIC 9(6)V9(4) COMP-3.
014200        01  WS-BAND-PRICE-DISPLAY REDEFINES WS-BAND-PRICE.
014300            05  FILLER                   PIC X(03).
014400            05  WS-BP-DISPLAY            PIC 9(3)V99.
014500*----------------------------------------------------------
014600* RUN TOTALS PRINTED TO THE RUN SUMMARY
014700*----------------------------------------------------------
014800        01  WS-RUN-TOTALS.
014900            05  WS-RT-PROFILES-READ      PIC S9(7) COMP-3.
015000            05  WS-RT-MARKETS-SCORED     PIC S9(7) COMP-3.
015100            05  WS-RT-HIGH-SCORES        PIC S9(7) COMP-3.
015200            05  WS-RT-NOT-OPEN           PIC S9(7) COMP-3.
015300            05  WS-RT-COMP-DISABLED      PIC S9(7) COMP-3.
015400            05  WS-RT-INSUFFICIENT       PIC S9(7) COMP-3.
015500            05  WS-RT-DUPLICATE          PIC S9(7) COMP-3.
015600        01  WS-REPORT-LINE               PIC X(80).
015700        LINKAGE SECTION.
015800        PROCEDURE DIVISION.
015900        000-MKTSCORE-MAIN.
016000            PERFORM 700-OPEN-FILES THRU 700-EXIT
016100            PERFORM 790-GET-RUN-TIMESTAMP THRU 790-EXIT
016200            PERFORM 720-READ-MARKET THRU 720-EXIT
016300            PERFORM 730-READ-PROFILE THRU 730-EXIT
016400            PERFORM 200-PROCESS-PROFILE THRU 200-EXIT
016500                UNTIL PRF-AT-EOF
016600            PERFORM 795-CLOSE-FILES THRU 795-EXIT
016700            PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT
016800            STOP RUN.
016900*----------------------------------------------------------
017000* DRIVE EACH PROFILE RECORD THROUGH THE U3 FILTER CHAIN.
017100*----------------------------------------------------------
017200        200-PROCESS-PROFILE.
017300            ADD 1 TO WS-RT-PROFILES-READ
017400            PERFORM 740-POSITION-MARKET THRU 740-EXIT
017500            IF PRF-MARKET-ID = WS-LAST-SCORED-ID
017600                ADD 1 TO WS-RT-DUPLICATE
017700            ELSE
017800                IF WCM-MKT-ID NOT = PRF-MARKET-ID
017900                    OR WCM-STATUS NOT = 'OPEN'
018000                    ADD 1 TO WS-RT-NOT-OPEN
018100                ELSE
018200                    IF WCM-COMP-ENABLED NOT = 'Y'
018300                        ADD 1 TO WS-RT-COMP-DISABLED
018400                    ELSE
018500                        IF PRF-SNAPSHOT-COUNT < 5
018600                            ADD 1 TO WS-RT-INSUFFICIENT
018700                        ELSE
018800                            PERFORM 220-INVOKE-SCOREALG
018900                                THRU 220-EXIT
019000                            PERFORM 300-WRITE-SCORE-RECORD
019100                                THRU 300-EXIT
019200                            MOVE PRF-MARKET-ID TO
019300                                WS-LAST-SCORED-ID
019400                            ADD 1 TO WS-RT-MARKETS-SCORED
019500                            IF WS-SR-TOTAL-SCORE > 60
019600                                ADD 1 TO WS-RT-HIGH-SCORES
019700                            END-IF
019800                        END-IF
019900                    END-IF
020000                END-IF
020100            END-IF
020200            PERFORM 730-READ-PROFILE THRU 730-EXIT.
020300        200-EXIT.
020400            EXIT.
020500*----------------------------------------------------------
020600* LOAD THE LINKAGE AREA FROM THE PROFILE AND CALL SCOREALG.
020700*----------------------------------------------------------
020800        220-INVOKE-SCOREALG.
020900            MOVE PRF-AVG-SPREAD-TICKS TO WS-PM-AVG-SPREAD-TICKS
021000            MOVE PRF-PRICE-VOLATILITY TO WS-PM-PRICE-VOLATILITY
021100            MOVE PRF-UPDATE-RATE TO WS-PM-UPDATE-RATE
021200            MOVE PRF-AVG-DEPTH-BEST TO WS-PM-AVG-DEPTH-BEST
021300            MOVE PRF-TOTAL-MATCHED-VOLUME TO
021400                WS-PM-TOTAL-MATCHED-VOL
021500            MOVE PRF-SNAPSHOT-COUNT TO WS-PM-SNAPSHOT-COUNT
021600            CALL 'SCOREALG' USING WS-PROFILE-METRICS
021700                WS-SCORE-RESULT.
021800        220-EXIT.
021900            EXIT.
022000*----------------------------------------------------------
022100* WRITE THE EXPLOITABILITY-SCORE RECORD FOR THIS MARKET.
022200* ODDS BAND COMES FROM THE PROFILE'S MEAN PRICE, DEFAULTED
022300* TO EVENS (2.00) WHEN THE MEAN PRICE IS ABSENT (ZERO).
022400*----------------------------------------------------------
022500        300-WRITE-SCORE-RECORD.
022600            MOVE SPACES TO SCR-FILE-RECORD
022700            MOVE PRF-MARKET-ID TO SCR-MARKET-ID
022800            MOVE WS-RUN-TIMESTAMP TO SCR-SCORED-AT
022900            MOVE PRF-TIME-BUCKET TO SCR-TIME-BUCKET
023000            MOVE PRF-MEAN-PRICE TO WS-BP-SIGNED
023100            IF WS-BP-SIGNED = ZERO
023200                MOVE 2.00 TO WS-BP-SIGNED
023300            END-IF
023400            PERFORM 310-DERIVE-ODDS-BAND THRU 310-EXIT
023500            MOVE WS-SR-SPREAD-SCORE TO SCR-SPREAD-SCORE
023600            MOVE WS-SR-VOLATILITY-SCORE TO SCR-VOLATILITY-SCORE
023700            MOVE WS-SR-UPDATE-SCORE TO SCR-UPDATE-SCORE
023800            MOVE WS-SR-DEPTH-SCORE TO SCR-DEPTH-SCORE
023900            MOVE WS-SR-VOLUME-PENALTY TO SCR-VOLUME-PENALTY
024000            MOVE WS-SR-TOTAL-SCORE TO SCR-TOTAL-SCORE
024100            MOVE WS-SR-GUARDS-FAILED TO SCR-GUARDS-FAILED
024200            WRITE SCR-FILE-RECORD.
024300        300-EXIT.
024400            EXIT.
024500*
024600        310-DERIVE-ODDS-BAND.
024700            IF WS-BP-SIGNED < 1.01
024800                MOVE 'Unknown' TO SCR-ODDS-BAND
024900            ELSE
025000                IF WS-BP-SIGNED NOT > 1.50
025100                    MOVE 'Heavy Fav' TO SCR-ODDS-BAND
025200                ELSE
025300                    IF WS-BP-SIGNED NOT > 2.00
025400                        MOVE 'Favourite' TO SCR-ODDS-BAND
025500                    ELSE
025600                        IF WS-BP-SIGNED NOT > 3.00
025700                            MOVE 'Even' TO SCR-ODDS-BAND
025800                        ELSE
025900                            IF WS-BP-SIGNED NOT > 5.00
026000                                MOVE 'Underdog' TO SCR-ODDS-BAND
026100                            ELSE
026200                                MOVE 'Longshot' TO SCR-ODDS-BAND
026300                            END-IF
026400                        END-IF
026500                    END-IF
026600                END-IF
026700            END-IF.
026800        310-EXIT.
026900            EXIT.
027000*----------------------------------------------------------
027100* POSITION-AHEAD MATCH OF THE MARKET MASTER TO THE CURRENT
027200* PROFILE KEY.
027300*----------------------------------------------------------
027400        740-POSITION-MARKET.
027500            IF PRF-MARKET-ID = WS-SAVE-MARKET-ID
027600                GO TO 740-EXIT
027700            END-IF
027800        740-ADVANCE.
027900            IF MKT-AT-EOF
028000                MOVE ZERO TO WCM-MKT-ID
028100                GO TO 740-EXIT
028200            END-IF
028300            IF WCM-MKT-ID < PRF-MARKET-ID
028400                PERFORM 720-READ-MARKET THRU 720-EXIT
028500                GO TO 740-ADVANCE
028600            END-IF
028700            MOVE WCM-MKT-ID TO WS-SAVE-MARKET-ID.
028800        740-EXIT.
028900            EXIT.
029000*----------------------------------------------------------
029100* RUN TIMESTAMP - SEE CHANGE-LOG RR-0260 FOR THE CENTURY
029200* WINDOW RULE APPLIED TO THE TWO-DIGIT SYSTEM CLOCK YEAR.
029300*----------------------------------------------------------
029400        790-GET-RUN-TIMESTAMP.
029500            ACCEPT WS-CURRENT-DATE FROM DATE
029600            ACCEPT WS-CURRENT-TIME FROM TIME
029700            IF WS-CURRENT-YEAR < 50
029800                COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YEAR
029900            ELSE
030000                COMPUTE WS-RUN-CCYY = 1900 + WS-CURRENT-YEAR
030100            END-IF
030200            MOVE WS-CURRENT-MONTH TO WS-RUN-TIMESTAMP(5:2)
030300            MOVE WS-CURRENT-DAY TO WS-RUN-TIMESTAMP(7:2)
030400            MOVE WS-CURRENT-HOUR TO WS-RUN-TIMESTAMP(9:2)
030500            MOVE WS-CURRENT-MINUTE TO WS-RUN-TIMESTAMP(11:2)
030600            MOVE WS-CURRENT-SECOND TO WS-RUN-TIMESTAMP(13:2).
030700        790-EXIT.
030800            EXIT.
030900*----------------------------------------------------------
031000* OPEN / READ / CLOSE PARAGRAPHS
031100*----------------------------------------------------------
031200        700-OPEN-FILES.
031300            OPEN INPUT PROFILES MARKETS
031400            OPEN OUTPUT SCORES RUNSUMRY
031500            MOVE ZERO TO WS-RT-PROFILES-READ WS-RT-MARKETS-SCORED
031600            MOVE ZERO TO WS-RT-HIGH-SCORES WS-RT-NOT-OPEN
031700            MOVE ZERO TO WS-RT-COMP-DISABLED WS-RT-INSUFFICIENT
031800            MOVE ZERO TO WS-RT-DUPLICATE.
031900        700-EXIT.
032000            EXIT.
032100*
032200        720-READ-MARKET.
032300            READ MARKETS INTO WS-CURRENT-MARKET
032400                AT END
032500                    MOVE 'Y' TO WS-MKT-EOF-SW
032600                    MOVE 999999999 TO WCM-MKT-ID
032700            END-READ.
032800        720-EXIT.
032900            EXIT.
033000*
033100        730-READ-PROFILE.
033200            READ PROFILES
033300                AT END
033400                    MOVE 'Y' TO WS-PRF-EOF-SW
033500            END-READ.
033600        730-EXIT.
033700            EXIT.
033800*
033900        795-CLOSE-FILES.
034000            CLOSE PROFILES MARKETS SCORES RUNSUMRY.
034100        795-EXIT.
034200            EXIT.
034300*
034400        800-PRINT-RUN-SUMMARY.
034500            MOVE SPACES TO WS-REPORT-LINE
034600            MOVE 'MKTSCORE RUN SUMMARY' TO WS-REPORT-LINE
034700            WRITE RPT-LINE FROM WS-REPORT-LINE
034800            MOVE SPACES TO WS-REPORT-LINE
034900            STRING 'PROFILES READ     ' DELIMITED BY SIZE
035000                WS-RT-PROFILES-READ DELIMITED BY SIZE
035100                INTO WS-REPORT-LINE
035200            WRITE RPT-LINE FROM WS-REPORT-LINE
035300            MOVE SPACES TO WS-REPORT-LINE
035400            STRING 'MARKETS SCORED    ' DELIMITED BY SIZE
035500                WS-RT-MARKETS-SCORED DELIMITED BY SIZE
035600                INTO WS-REPORT-LINE
035700            WRITE RPT-LINE FROM WS-REPORT-LINE
035800            MOVE SPACES TO WS-REPORT-LINE
035900            STRING 'HIGH SCORES >60   ' DELIMITED BY SIZE
036000                WS-RT-HIGH-SCORES DELIMITED BY SIZE
036100                INTO WS-REPORT-LINE
036200            WRITE RPT-LINE FROM WS-REPORT-LINE
036300            MOVE SPACES TO WS-REPORT-LINE
036400            STRING 'NOT OPEN/NO MKT   ' DELIMITED BY SIZE
036500                WS-RT-NOT-OPEN DELIMITED BY SIZE
036600                INTO WS-REPORT-LINE
036700            WRITE RPT-LINE FROM WS-REPORT-LINE
036800            MOVE SPACES TO WS-REPORT-LINE
036900            STRING 'COMP DISABLED     ' DELIMITED BY SIZE
037000                WS-RT-COMP-DISABLED DELIMITED BY SIZE
037100                INTO WS-REPORT-LINE
037200            WRITE RPT-LINE FROM WS-REPORT-LINE
037300            MOVE SPACES TO WS-REPORT-LINE
037400            STRING 'INSUFFICIENT DATA ' DELIMITED BY SIZE
037500                WS-RT-INSUFFICIENT DELIMITED BY SIZE
037600                INTO WS-REPORT-LINE
037700            WRITE RPT-LINE FROM WS-REPORT-LINE
037800            MOVE SPACES TO WS-REPORT-LINE
037900            STRING 'DUPLICATE MARKET  ' DELIMITED BY SIZE
038000                WS-RT-DUPLICATE DELIMITED BY SIZE
038100                INTO WS-REPORT-LINE
038200            WRITE RPT-LINE FROM WS-REPORT-LINE.
038300        800-EXIT.
038400            EXIT.
