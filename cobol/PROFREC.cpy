000100***************************************************************
000200* PROFREC  - MARKET PROFILE RECORD
000300* OUTPUT OF THE PROFILING STEP (MKTPROF), INPUT TO SCORING
000400* (MKTSCORE).  ONE ENTRY PER MARKET PER TIME BUCKET PER DAY,
000500* WRITTEN ON THE MARKET/BUCKET CONTROL BREAK.
000600***************************************************************
000700        01  PRF-RECORD.
000800            05  PRF-MARKET-ID            PIC 9(9).
000900            05  PRF-DATE                 PIC 9(8).
001000            05  PRF-TIME-BUCKET          PIC X(08).
001100                88  PRF-BUCKET-72H-PLUS      VALUE '72H+'.
001200                88  PRF-BUCKET-24-72H        VALUE '24-72H'.
001300                88  PRF-BUCKET-6-24H         VALUE '6-24H'.
001400                88  PRF-BUCKET-2-6H          VALUE '2-6H'.
001500                88  PRF-BUCKET-UNDER-2H      VALUE '<2H'.
001600            05  PRF-AVG-SPREAD-TICKS     PIC 9(4)V9(4).
001700            05  PRF-SPREAD-VOLATILITY    PIC 9(4)V9(4).
001800            05  PRF-AVG-DEPTH-BEST       PIC 9(13)V99.
001900            05  PRF-DEPTH-5-TICKS        PIC 9(13)V99.
002000            05  PRF-TOTAL-MATCHED-VOLUME PIC 9(13)V99.
002100            05  PRF-UPDATE-RATE          PIC 9(4)V9(4).
002200            05  PRF-PRICE-VOLATILITY     PIC 9(2)V9(6).
002300            05  PRF-MEAN-PRICE           PIC 9(6)V9(4).
002400            05  PRF-SNAPSHOT-COUNT       PIC 9(5).
002500            05  FILLER                   PIC X(20).
