000100**********************************************************
000200* PROGRAM-ID. SCOREALG.
000300* AUTHOR.     R. KEMNER.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 04/12/91.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     EXPLOITABILITY SCORING ENGINE.  CALLED FROM MKTSCORE
001100*     WITH ONE MARKET'S PROFILE METRICS AND RETURNS THE
001200*     FIVE SCORE COMPONENTS AND THE WEIGHTED TOTAL, 0-100.
001300*     CONDITIONS ARE CHECKED FIRST - IF ANY GUARD FAILS ALL
001400*     COMPONENTS AND THE TOTAL COME BACK ZERO AND WS-GUARD-
001500*     TEXT IDENTIFIES WHICH GUARD(S) TRIPPED.
001600*
001700*     THIS IS A PURE CALCULATION SUBPROGRAM.  IT OPENS NO
001800*     FILES AND KEEPS NO STATE BETWEEN CALLS.
001900**********************************************************
002000*                   C H A N G E   L O G
002100**********************************************************
002200* DATE     BY   TICKET    DESCRIPTION
002300* -------- ---- --------- ------------------------------
002400* 04/12/91 RK   RR-0012   ORIGINAL VERSION, FIVE PARTS.
002500* 09/03/92 RK   RR-0048   ADDED HARD VOLUME CAP GUARD.
002600* 02/11/93 DMH  RR-0097   CORRECTED SPREAD SWEET-SPOT MATH.
002700* 07/22/94 DMH  RR-0118   UPDATE-SCORE NOW USES LN TABLE.
002800* 01/05/95 RK   RR-0140   DEPTH-SCORE OPTIMAL-BAND REWORK.
002900* 11/30/96 PQS  RR-0201   GUARD TEXT LISTS ALL FAILURES.
003000* 08/14/97 PQS  RR-0233   ROUNDING ALIGNED TO SHOP RULES.
003100* 02/02/98 DMH  RR-0260   Y2K - SCORED-AT IS 4-DIGIT CCYY.
003200* 10/19/99 DMH  RR-0260   Y2K REGRESSION SIGNOFF.
003300* 06/06/00 RK   RR-0288   VOLATILITY TARGET MADE A PARM.
003400* 03/15/02 LTV  RR-0315   VOLUME PENALTY CLAMP TIGHTENED.
003500* 06/09/04 JTW  RR-0332   LN TABLE EXTENDED TO ENTRY 31 (U=
003600*                         0.0-3.0) - UPDATE-MAX DENOMINATOR
003700*                         WAS SHARING THE NUMERATOR'S ENTRY-
003800*                         22 SATURATION CAP AND UNDERSTATING
003900*                         LN(1+MAX) AT THE SHOP DEFAULT.
004000**********************************************************
004100        IDENTIFICATION DIVISION.
004200        PROGRAM-ID. SCOREALG.
004300        AUTHOR. R. KEMNER.
004400        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
004500        DATE-WRITTEN. 04/12/91.
004600        DATE-COMPILED.
004700        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004800        ENVIRONMENT DIVISION.
004900        CONFIGURATION SECTION.
005000        SOURCE-COMPUTER. IBM-370.
005100        OBJECT-COMPUTER. IBM-370.
005200        SPECIAL-NAMES.
005300            C01 IS TOP-OF-FORM
005400            CLASS SA-NUMERIC-CLASS IS "0123456789".
005500        DATA DIVISION.
005600        WORKING-STORAGE SECTION.
005700*---------------------------------------------------------
005800* SCORING PARAMETERS (DEFAULTS FROM BUSINESS RULES U1)
005900*---------------------------------------------------------
006000        01  WS-WEIGHTS.
006100            05  WS-WT-SPREAD            PIC 9V9(4) VALUE 0.2500.
006200            05  WS-WT-VOLATILITY        PIC 9V9(4) VALUE 0.2500.
006300            05  WS-WT-UPDATE            PIC 9V9(4) VALUE 0.1500.
006400            05  WS-WT-DEPTH             PIC 9V9(4) VALUE 0.2000.
006500            05  WS-WT-VOLUME            PIC 9V9(4) VALUE 0.1500.
006600        01  WS-SPREAD-PARMS.
006700            05  WS-SP-MIN               PIC 9(4)V99 VALUE 2.00.
006800            05  WS-SP-SWEET             PIC 9(4)V99 VALUE 8.00.
006900            05  WS-SP-MAX               PIC 9(4)V99 VALUE 12.00.
007000        01  WS-VOLATILITY-PARMS.
007100            05  WS-VP-TARGET       PIC 9(2)V9(6) VALUE 0.040000.
007200            05  WS-VP-MAX          PIC 9(2)V9(6) VALUE 0.120000.
007300        01  WS-UPDATE-PARMS.
007400            05  WS-UP-MIN          PIC 9(4)V9(4) VALUE 0.2000.
007500            05  WS-UP-MAX          PIC 9(4)V9(4) VALUE 3.0000.
007600        01  WS-DEPTH-PARMS.
007700            05  WS-DP-MIN          PIC 9(13)V99 VALUE 150.00.
007800            05  WS-DP-OPTIMAL      PIC 9(13)V99 VALUE 1500.00.
007900            05  WS-DP-MAX          PIC 9(13)V99 VALUE 8000.00.
008000        01  WS-VOLUME-PARMS.
008100            05  WS-VL-THRESHOLD    PIC 9(13)V99 VALUE 30000.00.
008200            05  WS-VL-MAX          PIC 9(13)V99 VALUE 200000.00.
008300            05  WS-VL-HARD-CAP     PIC 9(13)V99 VALUE 500000.00.
008400*---------------------------------------------------------
008500* WORKING ACCUMULATORS - INTERMEDIATE MATH KEPT TO 6 DP
008600*---------------------------------------------------------
008700        01  WS-MATH-AREA.
008800            05  WS-RATIO           PIC S9(4)V9(6) COMP-3.
008900            05  WS-NUMERATOR       PIC S9(13)V9(6) COMP-3.
009000            05  WS-DENOMINATOR     PIC S9(13)V9(6) COMP-3.
009100            05  WS-LN-1-PLUS-U     PIC S9(4)V9(6) COMP-3.
009200            05  WS-LN-1-PLUS-MAX   PIC S9(4)V9(6) COMP-3.
009300            05  WS-SCORE-WORK      PIC S9(4)V9(6) COMP-3.
009400*---------------------------------------------------------
009500* LN(1+U) LOOKUP - UPDATE-RATE RUNS 0.0 TO 2.1 PER MIN IN
009600* PRACTICE, SO THE FIRST 22 ENTRIES AT 0.1 STEPS COVER THE
009700* RANGE THE SHOP ACTUALLY SEES; 221-LOOKUP-LN SATURATES THE
009800* NUMERATOR LOOKUP AT ENTRY 22.  THE TABLE RUNS ON OUT TO
009900* ENTRY 31 (U=3.0) SO THE DENOMINATOR LOOKUP - DRIVEN OFF
010000* WS-UP-MAX, NOT OFF THE SATURATING NUMERATOR INDEX - CAN
010100* REACH LN(1+WS-UP-MAX) EVEN AT THE SHOP-DEFAULT MAX OF 3.0.
010200* ONE FILLER PER ENTRY, NOT PACKED, SO A NEW ENTRY CAN BE
010300* BE SLOTTED IN WITHOUT RECOUNTING COLUMN POSITIONS.
010400*---------------------------------------------------------
010500        01  WS-LN-TABLE-VALUES.
010600            05  FILLER PIC X(07) VALUE '0000000'.
010700            05  FILLER PIC X(07) VALUE '0095310'.
010800            05  FILLER PIC X(07) VALUE '0182322'.
010900            05  FILLER PIC X(07) VALUE '0262364'.
011000            05  FILLER PIC X(07) VALUE '0336472'.
011100            05  FILLER PIC X(07) VALUE '0405465'.
011200            05  FILLER PIC X(07) VALUE '0470004'.
011300            05  FILLER PIC X(07) VALUE '0530628'.
011400            05  FILLER PIC X(07) VALUE '0587787'.
011500            05  FILLER PIC X(07) VALUE '0641854'.
011600            05  FILLER PIC X(07) VALUE '0693147'.
011700            05  FILLER PIC X(07) VALUE '0741937'.
011800            05  FILLER PIC X(07) VALUE '0788457'.
011900            05  FILLER PIC X(07) VALUE '0832909'.
012000            05  FILLER PIC X(07) VALUE '0875469'.
012100            05  FILLER PIC X(07) VALUE '0916291'.
012200            05  FILLER PIC X(07) VALUE '0955511'.
012300            05  FILLER PIC X(07) VALUE '0993252'.
012400            05  FILLER PIC X(07) VALUE '1029619'.
012500            05  FILLER PIC X(07) VALUE '1064711'.
012600            05  FILLER PIC X(07) VALUE '1098612'.
012700            05  FILLER PIC X(07) VALUE '1131402'.
012800            05  FILLER PIC X(07) VALUE '1163151'.
012900            05  FILLER PIC X(07) VALUE '1193922'.
013000            05  FILLER PIC X(07) VALUE '1223775'.
013100            05  FILLER PIC X(07) VALUE '1252763'.
013200            05  FILLER PIC X(07) VALUE '1280934'.
013300            05  FILLER PIC X(07) VALUE '1308333'.
013400            05  FILLER PIC X(07) VALUE '1335001'.
013500            05  FILLER PIC X(07) VALUE '1360977'.
013600            05  FILLER PIC X(07) VALUE '1386294'.
013700        01  WS-LN-TABLE REDEFINES WS-LN-TABLE-VALUES.
013800            05  WS-LN-ENTRY PIC 9V9(6) OCCURS 31 TIMES.
013900        01  WS-SUBSCRIPTS.
014000            05  WS-LN-IX                PIC S9(4) COMP.
014100            05  WS-LN-LOW                PIC S9(4) COMP.
014200            05  WS-LN-HIGH                PIC S9(4) COMP.
014300        01  WS-GUARD-SWITCHES.
014400            05  WS-GUARD-FAILED          PIC X(01) VALUE 'N'.
014500                88  SA-GUARD-TRIPPED         VALUE 'Y'.
014600            05  WS-GUARD-TEXT-WORK       PIC X(40) VALUE SPACES.
014700            05  WS-GUARD-TEXT-LEN     PIC S9(4) COMP VALUE ZERO.
014800*---------------------------------------------------------
014900* THREE REDEFINES ON THE SAME SIGN/ROUNDING SCRATCH AREA -
015000* ONE VIEW FOR THE RAW SIGNED INTERMEDIATE, ONE FOR THE
015100* UNSIGNED MAGNITUDE USED BY THE CLAMPS, ONE FOR THE
015200* TWO-DECIMAL REPORTED FORM.
015300*---------------------------------------------------------
015400        01  WS-CLAMP-AREA.
015500            05  WS-CLAMP-SIGNED          PIC S9(5)V9(6) COMP-3.
015600        01  WS-CLAMP-MAGNITUDE REDEFINES WS-CLAMP-AREA.
015700            05  WS-CLAMP-UNSIGNED        PIC 9(5)V9(6) COMP-3.
015800        01  WS-CLAMP-REPORTED REDEFINES WS-CLAMP-AREA.
015900            05  FILLER                   PIC X(04).
016000            05  WS-CLAMP-2DP             PIC 9(3)V99.
016100        LINKAGE SECTION.
016200        01  LK-PROFILE-METRICS.
016300            05  LK-AVG-SPREAD-TICKS      PIC 9(4)V9(4).
016400            05  LK-PRICE-VOLATILITY      PIC 9(2)V9(6).
016500            05  LK-UPDATE-RATE           PIC 9(4)V9(4).
016600            05  LK-AVG-DEPTH-BEST        PIC 9(13)V99.
016700            05  LK-TOTAL-MATCHED-VOLUME  PIC 9(13)V99.
016800            05  LK-SNAPSHOT-COUNT        PIC 9(5).
016900        01  LK-SCORE-RESULT.
017000            05  LK-SPREAD-SCORE          PIC 9(3)V99.
017100            05  LK-VOLATILITY-SCORE      PIC 9(3)V99.
017200            05  LK-UPDATE-SCORE          PIC 9(3)V99.
017300            05  LK-DEPTH-SCORE           PIC 9(3)V99.
017400            05  LK-VOLUME-PENALTY        PIC 9(3)V99.
017500            05  LK-TOTAL-SCORE           PIC 9(3)V99.
017600            05  LK-GUARDS-FAILED         PIC X(40).
017700        PROCEDURE DIVISION USING LK-PROFILE-METRICS
017800                LK-SCORE-RESULT.
017900        000-SCOREALG-MAIN.
018000            PERFORM 100-CHECK-GUARDS THRU 100-EXIT.
018100            IF SA-GUARD-TRIPPED
018200                PERFORM 900-ZERO-ALL-SCORES THRU 900-EXIT
018300            ELSE
018400                PERFORM 200-CALC-SPREAD-SCORE THRU 200-EXIT
018500                PERFORM 210-CALC-VOLATILITY-SCORE THRU 210-EXIT
018600                PERFORM 220-CALC-UPDATE-SCORE THRU 220-EXIT
018700                PERFORM 230-CALC-DEPTH-SCORE THRU 230-EXIT
018800                PERFORM 240-CALC-VOLUME-PENALTY THRU 240-EXIT
018900                PERFORM 300-CALC-TOTAL-SCORE THRU 300-EXIT
019000            END-IF
019100            MOVE WS-GUARD-TEXT-WORK TO LK-GUARDS-FAILED
019200            GOBACK.
019300*
019400        100-CHECK-GUARDS.
019500            MOVE SPACES TO WS-GUARD-TEXT-WORK
019600            MOVE ZERO TO WS-GUARD-TEXT-LEN
019700            SET SA-GUARD-TRIPPED TO FALSE
019800            IF LK-AVG-DEPTH-BEST < 100.00
019900                PERFORM 110-APPEND-GUARD-TEXT THRU 110-EXIT
020000                MOVE 'depth<100' TO WS-GUARD-TEXT-WORK
020100                    (WS-GUARD-TEXT-LEN + 1:9)
020200                ADD 9 TO WS-GUARD-TEXT-LEN
020300                SET SA-GUARD-TRIPPED TO TRUE
020400            END-IF
020500            IF LK-AVG-SPREAD-TICKS > 20.0000
020600                PERFORM 110-APPEND-GUARD-TEXT THRU 110-EXIT
020700                MOVE 'spread>20' TO WS-GUARD-TEXT-WORK
020800                    (WS-GUARD-TEXT-LEN + 1:9)
020900                ADD 9 TO WS-GUARD-TEXT-LEN
021000                SET SA-GUARD-TRIPPED TO TRUE
021100            END-IF
021200            IF LK-SNAPSHOT-COUNT < 5
021300                PERFORM 110-APPEND-GUARD-TEXT THRU 110-EXIT
021400                MOVE 'snapcount<5' TO WS-GUARD-TEXT-WORK
021500                    (WS-GUARD-TEXT-LEN + 1:11)
021600                ADD 11 TO WS-GUARD-TEXT-LEN
021700                SET SA-GUARD-TRIPPED TO TRUE
021800            END-IF
021900            IF LK-TOTAL-MATCHED-VOLUME > 500000.00
022000                PERFORM 110-APPEND-GUARD-TEXT THRU 110-EXIT
022100                MOVE 'volume>500000' TO WS-GUARD-TEXT-WORK
022200                    (WS-GUARD-TEXT-LEN + 1:13)
022300                ADD 13 TO WS-GUARD-TEXT-LEN
022400                SET SA-GUARD-TRIPPED TO TRUE
022500            END-IF.
022600        100-EXIT.
022700            EXIT.
022800*
022900        110-APPEND-GUARD-TEXT.
023000            IF WS-GUARD-TEXT-LEN > 0
023100                MOVE ',' TO WS-GUARD-TEXT-WORK
023200                    (WS-GUARD-TEXT-LEN + 1:1)
023300                ADD 1 TO WS-GUARD-TEXT-LEN
023400            END-IF.
023500        110-EXIT.
023600            EXIT.
023700*
023800        200-CALC-SPREAD-SCORE.
023900* F-SPREAD(S): S < MIN => (S/MIN) X 0.3
024000*   MIN<=S<=SWEET => 0.3+((S-MIN)/(SWEET-MIN))X0.7
024100*   S>SWEET => MAX(0, 1-(S-SWEET)/(MAX-SWEET))
024200            IF LK-AVG-SPREAD-TICKS < WS-SP-MIN
024300                COMPUTE WS-SCORE-WORK ROUNDED =
024400                    (LK-AVG-SPREAD-TICKS / WS-SP-MIN) * 0.3
024500            ELSE
024600                IF LK-AVG-SPREAD-TICKS <= WS-SP-SWEET
024700                    COMPUTE WS-SCORE-WORK ROUNDED =
024800                        0.3 + ((LK-AVG-SPREAD-TICKS - WS-SP-MIN) /
024900                        (WS-SP-SWEET - WS-SP-MIN)) * 0.7
025000                ELSE
025100                    COMPUTE WS-SCORE-WORK ROUNDED =
025200                        1 - ((LK-AVG-SPREAD-TICKS - WS-SP-SWEET) /
025300                        (WS-SP-MAX - WS-SP-SWEET))
025400                    IF WS-SCORE-WORK < 0
025500                        MOVE 0 TO WS-SCORE-WORK
025600                    END-IF
025700                END-IF
025800            END-IF
025900            COMPUTE LK-SPREAD-SCORE ROUNDED = WS-SCORE-WORK * 100.
026000        200-EXIT.
026100            EXIT.
026200*
026300        210-CALC-VOLATILITY-SCORE.
026400* F-VOLATILITY(V): V <= 0 => 0
026500*                  V < TARGET => V/TARGET
026600*                  ELSE MAX(0, 1 - (V-TARGET)/(MAX-TARGET))
026700            IF LK-PRICE-VOLATILITY <= 0
026800                MOVE 0 TO WS-SCORE-WORK
026900            ELSE
027000                IF LK-PRICE-VOLATILITY < WS-VP-TARGET
027100                    COMPUTE WS-SCORE-WORK ROUNDED =
027200                        LK-PRICE-VOLATILITY / WS-VP-TARGET
027300                ELSE
027400                    IF WS-VP-MAX <= WS-VP-TARGET
027500                        MOVE 0 TO WS-SCORE-WORK
027600                    ELSE
027700                        COMPUTE WS-SCORE-WORK ROUNDED =
027800                            1 - ((LK-PRICE-VOLATILITY -
027900                            WS-VP-TARGET) / (WS-VP-MAX -
028000                            WS-VP-TARGET))
028100                        IF WS-SCORE-WORK < 0
028200                            MOVE 0 TO WS-SCORE-WORK
028300                        END-IF
028400                    END-IF
028500                END-IF
028600            END-IF
028700            COMPUTE LK-VOLATILITY-SCORE ROUNDED =
028800                WS-SCORE-WORK * 100.
028900        210-EXIT.
029000            EXIT.
029100*
029200        220-CALC-UPDATE-SCORE.
029300* F-UPDATE(U): U <= 0 => 0; U < MIN => (U/MIN) X 0.3
029400*              ELSE CLAMP(LN(1+U)/LN(1+MAX), 0, 1)
029500            IF LK-UPDATE-RATE <= 0
029600                MOVE 0 TO WS-SCORE-WORK
029700            ELSE
029800                IF LK-UPDATE-RATE < WS-UP-MIN
029900                    COMPUTE WS-SCORE-WORK ROUNDED =
030000                        (LK-UPDATE-RATE / WS-UP-MIN) * 0.3
030100                ELSE
030200                    PERFORM 221-LOOKUP-LN THRU 221-EXIT
030300                    COMPUTE WS-SCORE-WORK ROUNDED =
030400                        WS-LN-1-PLUS-U / WS-LN-1-PLUS-MAX
030500                    IF WS-SCORE-WORK < 0
030600                        MOVE 0 TO WS-SCORE-WORK
030700                    END-IF
030800                    IF WS-SCORE-WORK > 1
030900                        MOVE 1 TO WS-SCORE-WORK
031000                    END-IF
031100                END-IF
031200            END-IF
031300            COMPUTE LK-UPDATE-SCORE ROUNDED = WS-SCORE-WORK * 100.
031400        220-EXIT.
031500            EXIT.
031600*
031700        221-LOOKUP-LN.
031800* WS-LN-ENTRY(N) HOLDS LN(1+(N-1)/10) FOR N=1 TO 31, I.E.
031900* THE RANGE 0.0 TO 3.0 PER MINUTE AT 0.1 STEPS.  ENTRY 22
032000* (U=2.1) IS WHERE THE NUMERATOR LOOKUP SATURATES - THAT
032100* IS THE RANGE THE SHOP'S DATA ACTUALLY REACHES.  THE
032200* DENOMINATOR LOOKUP IS DRIVEN OFF WS-UP-MAX, NOT OFF THE
032300* NUMERATOR'S SATURATED INDEX, SO IT IS CLAMPED AT ENTRY
032400* 31 INSTEAD - LN(1+WS-UP-MAX) MUST COME OUT RIGHT EVEN
032500* WHEN WS-UP-MAX SITS ABOVE THE NUMERATOR'S OWN CEILING.
032600            COMPUTE WS-LN-IX ROUNDED = (LK-UPDATE-RATE * 10) + 1
032700            IF WS-LN-IX < 1
032800                MOVE 1 TO WS-LN-IX
032900            END-IF
033000            IF WS-LN-IX > 22
033100                MOVE 22 TO WS-LN-IX
033200            END-IF
033300            MOVE WS-LN-ENTRY (WS-LN-IX) TO WS-LN-1-PLUS-U
033400            COMPUTE WS-LN-HIGH ROUNDED = (WS-UP-MAX * 10) + 1
033500            IF WS-LN-HIGH < 1
033600                MOVE 1 TO WS-LN-HIGH
033700            END-IF
033800            IF WS-LN-HIGH > 31
033900                MOVE 31 TO WS-LN-HIGH
034000            END-IF
034100            MOVE WS-LN-ENTRY (WS-LN-HIGH) TO WS-LN-1-PLUS-MAX.
034200        221-EXIT.
034300            EXIT.
034400*
034500        230-CALC-DEPTH-SCORE.
034600*   D<MIN=>0; D<=OPTIMAL=>(D-MIN)/(OPTIMAL-MIN)
034700*   ELSE MAX(.7, 1-((D-OPTIMAL)/(MAX-OPTIMAL))X.3)
034800            IF LK-AVG-DEPTH-BEST < WS-DP-MIN
034900                MOVE 0 TO WS-SCORE-WORK
035000            ELSE
035100                IF LK-AVG-DEPTH-BEST <= WS-DP-OPTIMAL
035200                    COMPUTE WS-SCORE-WORK ROUNDED =
035300                        (LK-AVG-DEPTH-BEST - WS-DP-MIN) /
035400                        (WS-DP-OPTIMAL - WS-DP-MIN)
035500                ELSE
035600                    IF WS-DP-MAX <= WS-DP-OPTIMAL
035700                        MOVE 1 TO WS-SCORE-WORK
035800                    ELSE
035900                        COMPUTE WS-SCORE-WORK ROUNDED =
036000                            1 - (((LK-AVG-DEPTH-BEST -
036100                            WS-DP-OPTIMAL) / (WS-DP-MAX -
036200                            WS-DP-OPTIMAL)) * 0.3)
036300                        IF WS-SCORE-WORK < 0.7
036400                            MOVE 0.7 TO WS-SCORE-WORK
036500                        END-IF
036600                    END-IF
036700                END-IF
036800            END-IF
036900            COMPUTE LK-DEPTH-SCORE ROUNDED = WS-SCORE-WORK * 100.
037000        230-EXIT.
037100            EXIT.
037200*
037300        240-CALC-VOLUME-PENALTY.
037400* F-VOLUME(VOL) PENALTY: VOL <= THRESHOLD => 0
037500*                        VOL >= HARD-CAP => 1
037600*   ELSE CLAMP((VOL-THRESHOLD)/(MAX-THRESHOLD),0,1)
037700            IF LK-TOTAL-MATCHED-VOLUME <= WS-VL-THRESHOLD
037800                MOVE 0 TO WS-SCORE-WORK
037900            ELSE
038000                IF LK-TOTAL-MATCHED-VOLUME >= WS-VL-HARD-CAP
038100                    MOVE 1 TO WS-SCORE-WORK
038200                ELSE
038300                    COMPUTE WS-SCORE-WORK ROUNDED =
038400                        (LK-TOTAL-MATCHED-VOLUME -
038500                        WS-VL-THRESHOLD) / (WS-VL-MAX -
038600                        WS-VL-THRESHOLD)
038700                    IF WS-SCORE-WORK < 0
038800                        MOVE 0 TO WS-SCORE-WORK
038900                    END-IF
039000                    IF WS-SCORE-WORK > 1
039100                        MOVE 1 TO WS-SCORE-WORK
039200                    END-IF
039300                END-IF
039400            END-IF
039500            COMPUTE LK-VOLUME-PENALTY ROUNDED =
039600                WS-SCORE-WORK * 100.
039700        240-EXIT.
039800            EXIT.
039900*
040000        300-CALC-TOTAL-SCORE.
040100            COMPUTE WS-SCORE-WORK ROUNDED =
040200                100 * ((WS-WT-SPREAD *
040300                    (LK-SPREAD-SCORE / 100)) +
040400                    (WS-WT-VOLATILITY *
040500                    (LK-VOLATILITY-SCORE / 100)) +
040600                    (WS-WT-UPDATE *
040700                    (LK-UPDATE-SCORE / 100)) +
040800                    (WS-WT-DEPTH *
040900                    (LK-DEPTH-SCORE / 100)) -
041000                    (WS-WT-VOLUME *
041100                    (LK-VOLUME-PENALTY / 100)))
041200            IF WS-SCORE-WORK < 0
041300                MOVE 0 TO WS-SCORE-WORK
041400            END-IF
041500            IF WS-SCORE-WORK > 100
041600                MOVE 100 TO WS-SCORE-WORK
041700            END-IF
041800            MOVE WS-SCORE-WORK TO LK-TOTAL-SCORE.
041900        300-EXIT.
042000            EXIT.
042100*
042200        900-ZERO-ALL-SCORES.
042300            MOVE 0 TO LK-SPREAD-SCORE
042400            MOVE 0 TO LK-VOLATILITY-SCORE
042500            MOVE 0 TO LK-UPDATE-SCORE
042600            MOVE 0 TO LK-DEPTH-SCORE
042700            MOVE 0 TO LK-VOLUME-PENALTY
042800            MOVE 0 TO LK-TOTAL-SCORE.
042900        900-EXIT.
043000            EXIT.
