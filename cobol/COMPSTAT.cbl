000100**********************************************************
000200* PROGRAM-ID. COMPSTAT.
000300* AUTHOR.     D. HALVORSEN.
000400* INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
000500* DATE-WRITTEN. 01/18/94.
000600* DATE-COMPILED.
000700* SECURITY.   RIDGERADAR INTERNAL USE ONLY.
000800**********************************************************
000900* REMARKS.
001000*     DAILY COMPETITION STATISTICS.  READS TODAY'S SCORES
001100*     JOINED TO THE MARKET MASTER, GROUPS BY COMPETITION
001200*     (NO SORT VERB - AN IN-MEMORY TABLE STANDS IN FOR THE
001300*     GROUP BY), WRITES ONE COMPETITION-STATS RECORD PER
001400*     COMPETITION, BLENDS IN THE 30-DAY SCORE HISTORY FOR
001500*     THE ROLLING AVERAGE, AND PRINTS THE COMPETITION
001600*     RANKINGS REPORT OVER THE SAME 30-DAY WINDOW.
001700**********************************************************
001800*                   C H A N G E   L O G
001900**********************************************************
002000* DATE     BY   TICKET    DESCRIPTION
002100* -------- ---- --------- ------------------------------
002200* 01/18/94 DMH  RR-0105   ORIGINAL VERSION.
002300* 05/02/95 DMH  RR-0151   SAMPLE STDEV ADDED (NEWTON SQRT -
002400*                         NO SQRT FUNCTION IN THIS COMPILER).
002500* 02/02/98 RK   RR-0260   Y2K - CENTURY WINDOW ON RUN DATE.
002600* 10/19/99 RK   RR-0260   Y2K REGRESSION SIGNOFF.
002700* 07/11/00 PQS  RR-0277   ROLLING 30-DAY AVERAGE ADDED.
002800* 04/09/03 LTV  RR-0322   RANKINGS REPORT, 10-MARKET FLOOR.
002900* 11/19/04 JTW  RR-0336   DISASTER-RECOVERY TEST RUN - NO
003000*                         SOURCE CHANGE REQUIRED.
003100* 06/06/06 SAK  RR-0353   ANNUAL AUDIT OF NEWTON-RAPHSON
003200*                         ITERATION COUNT - NO CHANGE
003300*                         REQUIRED.
003400* 12/14/07 LTV  RR-0368   COMPILER UPGRADE REGRESSION RUN -
003500*                         NO SOURCE CHANGE REQUIRED.
003600* 05/20/09 JTW  RR-0380   COMPETITION RANKINGS SORT REVIEWED
003700*                         PER ANALYTICS - NO CHANGE REQUIRED.
003800**********************************************************
003900        IDENTIFICATION DIVISION.
004000        PROGRAM-ID. COMPSTAT.
004100        AUTHOR. D. HALVORSEN.
004200        INSTALLATION. RIDGERADAR ANALYTICS - BATCH SYSTEMS UNIT.
004300        DATE-WRITTEN. 01/18/94.
004400        DATE-COMPILED.
004500        SECURITY. RIDGERADAR INTERNAL USE ONLY.
004600        ENVIRONMENT DIVISION.
004700        CONFIGURATION SECTION.
004800        SOURCE-COMPUTER. IBM-370.
004900        OBJECT-COMPUTER. IBM-370.
005000        SPECIAL-NAMES.
005100            C01 IS TOP-OF-FORM.
005200        INPUT-OUTPUT SECTION.
005300        FILE-CONTROL.
005400            SELECT SCORES ASSIGN TO SCORES
005500                ORGANIZATION IS SEQUENTIAL
005600                FILE STATUS IS WS-SCR-STATUS.
005700            SELECT MARKETS ASSIGN TO MARKETS
005800                ORGANIZATION IS SEQUENTIAL
005900                FILE STATUS IS WS-MKT-STATUS.
006000            SELECT SCOREHST ASSIGN TO SCOREHST
006100                ORGANIZATION IS SEQUENTIAL
006200                FILE STATUS IS WS-HST-STATUS.
006300            SELECT COMPSTAT ASSIGN TO COMPSTAT
006400                ORGANIZATION IS SEQUENTIAL
006500                FILE STATUS IS WS-CST-STATUS.
006600            SELECT RUNSUMRY ASSIGN TO RUNSUMRY
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS IS WS-RPT-STATUS.
006900        DATA DIVISION.
007000        FILE SECTION.
007100        FD  SCORES.
007200        01  SCR-FILE-RECORD.
007300            COPY SCORREC.
007400        FD  MARKETS.
007500        01  MKT-FILE-RECORD.
007600            COPY MKTMSTR.
007700        FD  SCOREHST.
007800        01  HST-FILE-RECORD.
007900            COPY CSTATREC REPLACING ==CST-== BY ==HST-==.
008000        FD  COMPSTAT.
008100        01  CST-FILE-RECORD.
008200            COPY CSTATREC.
008300        FD  RUNSUMRY.
008400        01  RPT-LINE               PIC X(80).
008500        WORKING-STORAGE SECTION.
008600*----------------------------------------------------------
008700* FILE STATUS AND END-OF-FILE SWITCHES
008800*----------------------------------------------------------
008900        01  WS-FILE-STATUSES.
009000            05  WS-SCR-STATUS       PIC X(02).
009100            05  WS-MKT-STATUS       PIC X(02).
009200            05  WS-HST-STATUS       PIC X(02).
009300            05  WS-CST-STATUS       PIC X(02).
009400            05  WS-RPT-STATUS       PIC X(02).
009500        01  WS-SWITCHES.
009600            05  WS-SCR-EOF-SW       PIC X(01) VALUE 'N'.
009700                88  SCR-AT-EOF          VALUE 'Y'.
009800            05  WS-MKT-EOF-SW       PIC X(01) VALUE 'N'.
009900                88  MKT-AT-EOF          VALUE 'Y'.
010000            05  WS-HST-EOF-SW       PIC X(01) VALUE 'N'.
010100                88  HST-AT-EOF          VALUE 'Y'.
010200            05  WS-SORT-SWAPPED-SW  PIC X(01) VALUE 'N'.
010300                88  WS-SORT-SWAPPED     VALUE 'Y'.
010400*----------------------------------------------------------
010500* CURRENT MARKET MASTER ROW, USED BY THE POSITION-AHEAD
010600* MATCH AGAINST THE SCORE TRANSACTIONS.
010700*----------------------------------------------------------
010800        01  WS-CURRENT-MARKET.
010900            COPY MKTMSTR REPLACING ==MKT-== BY ==WCM-==.
011000        77  WS-SAVE-MARKET-ID       PIC 9(9) VALUE ZERO.
011100*----------------------------------------------------------
011200* TODAY'S PER-COMPETITION ACCUMULATOR TABLE - ONE ENTRY PER
011300* COMPETITION WITH AT LEAST ONE SCORE TODAY.  STANDS IN FOR
011400* A GROUP BY COMPETITION WITHOUT A SORT ON THE SCORES FILE.
011500*----------------------------------------------------------
011600        01  WS-COMP-TABLE-LIMITS.
011700            05  WS-CMP-COUNT        PIC S9(4) COMP VALUE ZERO.
011800            05  WS-CMP-MAX          PIC S9(4) COMP VALUE 200.
011900            05  WS-CMP-OVERFLOWS    PIC S9(4) COMP VALUE ZERO.
012000        01  WS-COMP-TABLE.
012100            05  WCT-ENTRY OCCURS 200 TIMES.
012200                10  WCT-COMP-ID         PIC 9(9).
012300                10  WCT-SCORE-COUNT     PIC S9(6) COMP-3
012400                                        VALUE ZERO.
012500                10  WCT-SUM-SCORE       PIC S9(9)V99 COMP-3
012600                                        VALUE ZERO.
012700                10  WCT-SUM-SQ-SCORE    PIC S9(11)V9(6) COMP-3
012800                                        VALUE ZERO.
012900                10  WCT-MAX-SCORE       PIC 9(3)V99 VALUE ZERO.
013000                10  WCT-MIN-SCORE       PIC 9(3)V99 VALUE ZERO.
013100                10  WCT-ABOVE-40        PIC S9(6) COMP-3
013200                                        VALUE ZERO.
013300                10  WCT-ABOVE-55        PIC S9(6) COMP-3
013400                                        VALUE ZERO.
013500                10  WCT-ABOVE-70        PIC S9(6) COMP-3
013600                                        VALUE ZERO.
013700*----------------------------------------------------------
013800* 30-DAY ROLLING TABLE - ONE ENTRY PER COMPETITION SEEN IN
013900* THE SCORE-HISTORY WINDOW OR IN TODAY'S RUN.  FEEDS BOTH
014000* THE ROLLING-30D-AVG FIELD AND THE RANKINGS REPORT.
014100*----------------------------------------------------------
014200        01  WS-RANK-TABLE-LIMITS.
014300            05  WS-RNK-COUNT         PIC S9(4) COMP VALUE ZERO.
014400            05  WS-RNK-MAX           PIC S9(4) COMP VALUE 200.
014500            05  WS-RNK-OVERFLOWS     PIC S9(4) COMP VALUE ZERO.
014600        01  WS-RANK-TABLE.
014700            05  WRK-ENTRY OCCURS 201 TIMES.
014800                10  WRK-COMP-ID          PIC 9(9).
014900                10  WRK-DAYS-COUNT       PIC S9(4) COMP-3
015000                                         VALUE ZERO.
015100                10  WRK-SUM-AVG          PIC S9(7)V99 COMP-3
015200                                         VALUE ZERO.
015300                10  WRK-MAX-SCORE        PIC 9(3)V99 VALUE ZERO.
015400                10  WRK-TOTAL-MARKETS    PIC S9(9) COMP-3
015500                                         VALUE ZERO.
015600                10  WRK-SUM-ABOVE55      PIC S9(9) COMP-3
015700                                         VALUE ZERO.
015800                10  WRK-SUM-ABOVE70      PIC S9(9) COMP-3
015900                                         VALUE ZERO.
016000        01  WS-RANK-SPARE-SLOT           PIC S9(4) COMP VALUE 201.
016100*----------------------------------------------------------
016200* SEARCH/SORT SUBSCRIPTS AND SCRATCH FLAGS
016300*----------------------------------------------------------
016400        77  WS-TBL-IX                PIC S9(4) COMP.
016500        77  WS-FOUND-IX              PIC S9(4) COMP VALUE ZERO.
016600        77  WS-SORT-IX               PIC S9(4) COMP.
016700        77  WS-SORT-JX               PIC S9(4) COMP.
016800        77  WS-PRINT-IX              PIC S9(4) COMP.
016900        01  WS-FOUND-SWITCHES.
017000            05  WS-FOUND-SW          PIC X(01) VALUE 'N'.
017100                88  WS-ENTRY-FOUND       VALUE 'Y'.
017200*----------------------------------------------------------
017300* SAMPLE STDEV WORK AREA - VARIANCE THEN NEWTON-RAPHSON
017400* SQUARE ROOT (THIS COMPILER HAS NO SQRT FUNCTION).
017500*----------------------------------------------------------
017600        01  WS-STDEV-WORK.
017700            05  WS-MEAN-SCORE        PIC S9(5)V9(6) COMP-3
017800                                     VALUE ZERO.
017900            05  WS-SQRT-GUESS        PIC S9(5)V9(6) COMP-3
018000                                     VALUE ZERO.
018100            05  WS-SQRT-IX           PIC S9(4) COMP.
018200*----------------------------------------------------------
018300* VARIANCE WORK SLOT - THREE REDEFINES GIVE A SIGNED WORK
018400* VIEW (SIGN NEVER ACTUALLY GOES NEGATIVE, BUT 310-CALC-
018500* STDDEV COMPUTES IT AS SIGNED), AN UNSIGNED VIEW FOR THE
018600* NEWTON-RAPHSON DIVIDE, AND A TWO-DECIMAL DISPLAY VIEW FOR
018700* THE RANKINGS REPORT.
018800*----------------------------------------------------------
018900        01  WS-VARIANCE-AREA.
019000            05  WS-VARIANCE          PIC S9(7)V9(6) COMP-3
019100                                     VALUE ZERO.
019200        01  WS-VARIANCE-UNSIGNED REDEFINES WS-VARIANCE-AREA.
019300            05  WS-VARIANCE-UNS      PIC 9(7)V9(6) COMP-3.
019400        01  WS-VARIANCE-DISPLAY REDEFINES WS-VARIANCE-AREA.
019500            05  FILLER               PIC X(05).
019600            05  WS-VARIANCE-DISP     PIC 9(2)V99.
019700*----------------------------------------------------------
019800* ROLLING-30D-AVERAGE WORK AREA
019900*----------------------------------------------------------
020000        01  WS-ROLLING-WORK.
020100            05  WS-TODAY-AVG         PIC 9(3)V99 VALUE ZERO.
020200            05  WS-HIST-MEAN         PIC S9(3)V99 COMP-3
020300                                     VALUE ZERO.
020400            05  WS-ROLLING-RESULT    PIC 9(3)V99 VALUE ZERO.
020500*----------------------------------------------------------
020600* RUN-DATE/TIME AND DAY-NUMBER WORK AREA.  TWO-DIGIT YEAR
020700* FROM THE SYSTEM CLOCK IS WINDOWED PER THE RR-0260 FIX.
020800* THE DAY-NUMBER MATH IS SHARED BY TODAY'S DATE AND EVERY
020900* SCORE-HISTORY ROW TO DECIDE IF IT FALLS IN THE 30-DAY
021000* ROLLING WINDOW.
021100*----------------------------------------------------------
021200        01  WS-SYSTEM-DATE-AND-TIME.
021300            05  WS-CURRENT-DATE.
021400                10  WS-CURRENT-YEAR      PIC 9(2).
021500                10  WS-CURRENT-MONTH     PIC 9(2).
021600                10  WS-CURRENT-DAY       PIC 9(2).
021700            05  WS-CURRENT-TIME.
021800                10  WS-CURRENT-HOUR      PIC 9(2).
021900                10  WS-CURRENT-MINUTE    PIC 9(2).
022000                10  WS-CURRENT-SECOND    PIC 9(2).
022100                10  WS-CURRENT-HNDSEC    PIC 9(2).
022200        01  WS-RUN-TIMESTAMP             PIC 9(14) VALUE ZERO.
022300        01  WS-RUN-CENTURY REDEFINES WS-RUN-TIMESTAMP.
022400            05  WS-RUN-CCYY              PIC 9(4).
022500            05  FILLER                   PIC 9(10).
022600        01  WS-TODAY-DATE-8              PIC 9(8) VALUE ZERO.
022700        01  WS-CALC-TS                   PIC 9(14).
022800        01  WS-CALC-TS-CENTURY REDEFINES WS-CALC-TS.
022900            05  WS-CALC-TS-CCYY          PIC 9(04).
023000            05  FILLER                   PIC 9(10).
023100        01  WS-DAYNUM-WORK.
023200            05  WS-CUM-DAYS PIC 9(3) OCCURS 12 TIMES.
023300            05  WS-TS-YY              PIC 9(04).
023400            05  WS-TS-MM              PIC 9(02).
023500            05  WS-TS-DD              PIC 9(02).
023600            05  WS-DAYNUM             PIC 9(07) COMP-3.
023700            05  WS-LEAP-REM           PIC 9(05).
023800        01  WS-TODAY-DAYNUM              PIC 9(07) COMP-3
023900                                         VALUE ZERO.
024000        01  WS-HIST-DAYNUM               PIC 9(07) COMP-3
024100                                         VALUE ZERO.
024200        01  WS-DAY-DIFF                  PIC S9(07) COMP-3.
024300*----------------------------------------------------------
024400* RUN TOTALS PRINTED TO THE RUN SUMMARY
024500*----------------------------------------------------------
024600        01  WS-RUN-TOTALS.
024700            05  WS-RT-SCORES-READ        PIC S9(7) COMP-3.
024800            05  WS-RT-COMPS-WRITTEN      PIC S9(7) COMP-3.
024900            05  WS-RT-HISTORY-READ       PIC S9(7) COMP-3.
025000            05  WS-RT-HISTORY-IN-WINDOW  PIC S9(7) COMP-3.
025100            05  WS-RT-RANKED             PIC S9(7) COMP-3.
025200        01  WS-REPORT-LINE               PIC X(80).
025300*----------------------------------------------------------
025400* COMPUTED-ON-THE-FLY AVERAGE USED ONLY DURING THE SORT AND
025500* THE RANKINGS PRINT - PARALLEL TO WS-RANK-TABLE BY SUBSCRIPT.
025600*----------------------------------------------------------
025700        01  WS-RANK-AVG-WORK.
025800            05  WS-RANK-AVG OCCURS 201 TIMES
025900                            PIC 9(3)V99 COMP-3.
026000*----------------------------------------------------------
026100* LINKAGE AREA PASSED TO THE EXCLCOMP SUBPROGRAM - BELT AND
026200* BRACES CHECK ON TOP OF MKT-COMP-ENABLED (RR-0322).
026300*----------------------------------------------------------
026400        01  WS-EXCLUDE-RESULT            PIC X(01).
026500            88  WS-COMPETITION-EXCLUDED      VALUE 'Y'.
026600        LINKAGE SECTION.
026700        PROCEDURE DIVISION.
026800        000-COMPSTAT-MAIN.
026900            PERFORM 700-OPEN-FILES THRU 700-EXIT
027000            PERFORM 705-GET-RUN-TIMESTAMP THRU 705-EXIT
027100            PERFORM 710-LOAD-CUM-DAYS THRU 710-EXIT
027200            MOVE WS-RUN-TIMESTAMP(1:8) TO WS-CALC-TS(1:8)
027300            MOVE ZERO TO WS-CALC-TS(9:6)
027400            PERFORM 780-SPLIT-TIMESTAMP THRU 780-EXIT
027500            PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
027600            MOVE WS-DAYNUM TO WS-TODAY-DAYNUM
027700            PERFORM 720-READ-MARKET THRU 720-EXIT
027800            PERFORM 725-READ-SCORE THRU 725-EXIT
027900            PERFORM 100-BUILD-TODAY-STATS THRU 100-EXIT
028000                UNTIL SCR-AT-EOF
028100            PERFORM 730-READ-HISTORY THRU 730-EXIT
028200            PERFORM 200-LOAD-HISTORY-WINDOW THRU 200-EXIT
028300                UNTIL HST-AT-EOF
028400            PERFORM 300-WRITE-TODAY-RECORDS
028500                VARYING WS-TBL-IX FROM 1 BY 1
028600                UNTIL WS-TBL-IX > WS-CMP-COUNT
028700            PERFORM 400-SORT-RANK-TABLE THRU 400-EXIT
028800            PERFORM 450-PRINT-RANKINGS-REPORT THRU 450-EXIT
028900            PERFORM 790-CLOSE-FILES THRU 790-EXIT
029000            PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT
029100            STOP RUN.
029200*----------------------------------------------------------
029300* PASS A - ACCUMULATE TODAY'S SCORES INTO THE COMPETITION
029400* TABLE.  SCORES AND MARKETS ARE BOTH SORTED BY MARKET ID.
029500*----------------------------------------------------------
029600        100-BUILD-TODAY-STATS.
029700            ADD 1 TO WS-RT-SCORES-READ
029800            PERFORM 105-POSITION-MARKET THRU 105-EXIT
029900            IF WCM-MKT-ID = SCR-MARKET-ID
030000                AND WCM-STATUS = 'OPEN'
030100                AND WCM-COMP-ENABLED = 'Y'
030200                CALL 'EXCLCOMP' USING WCM-COMPETITION-NAME
030300                    WS-EXCLUDE-RESULT
030400                IF NOT WS-COMPETITION-EXCLUDED
030500                    PERFORM 110-ACCUMULATE-SCORE THRU 110-EXIT
030600                END-IF
030700            END-IF
030800            PERFORM 725-READ-SCORE THRU 725-EXIT.
030900        100-EXIT.
031000            EXIT.
031100*
031200        105-POSITION-MARKET.
031300            IF SCR-MARKET-ID = WS-SAVE-MARKET-ID
031400                GO TO 105-EXIT
031500            END-IF.
031600        105-ADVANCE.
031700            IF MKT-AT-EOF
031800                MOVE ZERO TO WCM-MKT-ID
031900                GO TO 105-EXIT
032000            END-IF
032100            IF WCM-MKT-ID < SCR-MARKET-ID
032200                PERFORM 720-READ-MARKET THRU 720-EXIT
032300                GO TO 105-ADVANCE
032400            END-IF
032500            MOVE SCR-MARKET-ID TO WS-SAVE-MARKET-ID.
032600        105-EXIT.
032700            EXIT.
032800*
032900        110-ACCUMULATE-SCORE.
033000            PERFORM 120-FIND-OR-INSERT-COMP THRU 120-EXIT
033100            IF WS-FOUND-IX > 0
033200                ADD 1 TO WCT-SCORE-COUNT(WS-FOUND-IX)
033300                ADD SCR-TOTAL-SCORE TO WCT-SUM-SCORE(WS-FOUND-IX)
033400                COMPUTE WCT-SUM-SQ-SCORE(WS-FOUND-IX) =
033500                    WCT-SUM-SQ-SCORE(WS-FOUND-IX) +
033600                    (SCR-TOTAL-SCORE ** 2)
033700                IF WCT-SCORE-COUNT(WS-FOUND-IX) = 1
033800                    MOVE SCR-TOTAL-SCORE TO
033900                        WCT-MAX-SCORE(WS-FOUND-IX)
034000                    MOVE SCR-TOTAL-SCORE TO
034100                        WCT-MIN-SCORE(WS-FOUND-IX)
034200                ELSE
034300                    IF SCR-TOTAL-SCORE >
034400                       WCT-MAX-SCORE(WS-FOUND-IX)
034500                        MOVE SCR-TOTAL-SCORE TO
034600                            WCT-MAX-SCORE(WS-FOUND-IX)
034700                    END-IF
034800                    IF SCR-TOTAL-SCORE <
034900                       WCT-MIN-SCORE(WS-FOUND-IX)
035000                        MOVE SCR-TOTAL-SCORE TO
035100                            WCT-MIN-SCORE(WS-FOUND-IX)
035200                    END-IF
035300                END-IF
035400                IF SCR-TOTAL-SCORE >= 40
035500                    ADD 1 TO WCT-ABOVE-40(WS-FOUND-IX)
035600                END-IF
035700                IF SCR-TOTAL-SCORE >= 55
035800                    ADD 1 TO WCT-ABOVE-55(WS-FOUND-IX)
035900                END-IF
036000                IF SCR-TOTAL-SCORE >= 70
036100                    ADD 1 TO WCT-ABOVE-70(WS-FOUND-IX)
036200                END-IF
036300            END-IF.
036400        110-EXIT.
036500            EXIT.
036600*
036700        120-FIND-OR-INSERT-COMP.
036800            SET WS-ENTRY-FOUND TO FALSE
036900            MOVE ZERO TO WS-FOUND-IX
037000            PERFORM 125-SCAN-COMP-TABLE THRU 125-EXIT
037100                    VARYING WS-TBL-IX FROM 1 BY 1
037200                    UNTIL WS-TBL-IX > WS-CMP-COUNT
037300                       OR WS-ENTRY-FOUND
037400            IF NOT WS-ENTRY-FOUND
037500                IF WS-CMP-COUNT >= WS-CMP-MAX
037600                    ADD 1 TO WS-CMP-OVERFLOWS
037700                ELSE
037800                    ADD 1 TO WS-CMP-COUNT
037900                    MOVE WS-CMP-COUNT TO WS-FOUND-IX
038000                    MOVE WCM-COMPETITION-ID TO
038100                        WCT-COMP-ID(WS-FOUND-IX)
038200                END-IF
038300            END-IF.
038400        120-EXIT.
038500            EXIT.
038600*
038700        125-SCAN-COMP-TABLE.
038800            IF WCT-COMP-ID(WS-TBL-IX) = WCM-COMPETITION-ID
038900                SET WS-ENTRY-FOUND TO TRUE
039000                MOVE WS-TBL-IX TO WS-FOUND-IX
039100            END-IF.
039200        125-EXIT.
039300            EXIT.
039400*----------------------------------------------------------
039500* PASS B - BUILD THE 30-DAY ROLLING TABLE FROM THE SCORE
039600* HISTORY FILE, PRIOR DAYS ONLY (STRICTLY BEFORE TODAY).
039700*----------------------------------------------------------
039800        200-LOAD-HISTORY-WINDOW.
039900            ADD 1 TO WS-RT-HISTORY-READ
040000            MOVE ZERO TO WS-CALC-TS
040100            MOVE HST-STATS-DATE TO WS-CALC-TS(1:8)
040200            PERFORM 780-SPLIT-TIMESTAMP THRU 780-EXIT
040300            PERFORM 781-DATE-TO-DAYNUM THRU 781-EXIT
040400            MOVE WS-DAYNUM TO WS-HIST-DAYNUM
040500            COMPUTE WS-DAY-DIFF =
040600                WS-TODAY-DAYNUM - WS-HIST-DAYNUM
040700            IF WS-DAY-DIFF >= 1 AND WS-DAY-DIFF <= 30
040800                ADD 1 TO WS-RT-HISTORY-IN-WINDOW
040900                PERFORM 220-FIND-OR-INSERT-RANK THRU 220-EXIT
041000                IF WS-FOUND-IX > 0
041100                    ADD 1 TO WRK-DAYS-COUNT(WS-FOUND-IX)
041200                    ADD HST-AVG-SCORE TO WRK-SUM-AVG(WS-FOUND-IX)
041300                    IF HST-MAX-SCORE > WRK-MAX-SCORE(WS-FOUND-IX)
041400                        MOVE HST-MAX-SCORE TO
041500                            WRK-MAX-SCORE(WS-FOUND-IX)
041600                    END-IF
041700                    ADD HST-MARKETS-SCORED TO
041800                        WRK-TOTAL-MARKETS(WS-FOUND-IX)
041900                    ADD HST-ABOVE-55 TO
042000                        WRK-SUM-ABOVE55(WS-FOUND-IX)
042100                    ADD HST-ABOVE-70 TO
042200                        WRK-SUM-ABOVE70(WS-FOUND-IX)
042300                END-IF
042400            END-IF
042500            PERFORM 730-READ-HISTORY THRU 730-EXIT.
042600        200-EXIT.
042700            EXIT.
042800*
042900        220-FIND-OR-INSERT-RANK.
043000            SET WS-ENTRY-FOUND TO FALSE
043100            MOVE ZERO TO WS-FOUND-IX
043200            PERFORM 225-SCAN-RANK-TABLE THRU 225-EXIT
043300                    VARYING WS-TBL-IX FROM 1 BY 1
043400                    UNTIL WS-TBL-IX > WS-RNK-COUNT
043500                       OR WS-ENTRY-FOUND
043600            IF NOT WS-ENTRY-FOUND
043700                IF WS-RNK-COUNT >= WS-RNK-MAX
043800                    ADD 1 TO WS-RNK-OVERFLOWS
043900                ELSE
044000                    ADD 1 TO WS-RNK-COUNT
044100                    MOVE WS-RNK-COUNT TO WS-FOUND-IX
044200                    MOVE HST-COMPETITION-ID TO
044300                        WRK-COMP-ID(WS-FOUND-IX)
044400                END-IF
044500            END-IF.
044600        220-EXIT.
044700            EXIT.
044800*
044900        225-SCAN-RANK-TABLE.
045000            IF WRK-COMP-ID(WS-TBL-IX) = HST-COMPETITION-ID
045100                SET WS-ENTRY-FOUND TO TRUE
045200                MOVE WS-TBL-IX TO WS-FOUND-IX
045300            END-IF.
045400        225-EXIT.
045500            EXIT.
045600*----------------------------------------------------------
045700* PASS C - FOR EACH COMPETITION SCORED TODAY, FINISH THE
045800* STATS, WRITE ITS COMPSTAT RECORD, AND MERGE TODAY INTO
045900* THE ROLLING TABLE SO THE RANKINGS REPORT SEES IT TOO.
046000*----------------------------------------------------------
046100        300-WRITE-TODAY-RECORDS.
046200            MOVE SPACES TO CST-FILE-RECORD
046300            MOVE WCT-COMP-ID(WS-TBL-IX) TO CST-COMPETITION-ID
046400            MOVE WS-RUN-TIMESTAMP(1:8) TO CST-STATS-DATE
046500            MOVE WCT-SCORE-COUNT(WS-TBL-IX) TO CST-MARKETS-SCORED
046600            COMPUTE WS-MEAN-SCORE ROUNDED =
046700                WCT-SUM-SCORE(WS-TBL-IX) /
046800                WCT-SCORE-COUNT(WS-TBL-IX)
046900            MOVE WS-MEAN-SCORE TO CST-AVG-SCORE
047000            MOVE WS-MEAN-SCORE TO WS-TODAY-AVG
047100            MOVE WCT-MAX-SCORE(WS-TBL-IX) TO CST-MAX-SCORE
047200            MOVE WCT-MIN-SCORE(WS-TBL-IX) TO CST-MIN-SCORE
047300            PERFORM 310-CALC-STDDEV THRU 310-EXIT
047400            MOVE WCT-ABOVE-40(WS-TBL-IX) TO CST-ABOVE-40
047500            MOVE WCT-ABOVE-55(WS-TBL-IX) TO CST-ABOVE-55
047600            MOVE WCT-ABOVE-70(WS-TBL-IX) TO CST-ABOVE-70
047700            PERFORM 320-CALC-ROLLING-AVG THRU 320-EXIT
047800            MOVE WS-ROLLING-RESULT TO CST-ROLLING-30D-AVG
047900            IF WS-MEAN-SCORE >= 60
048000                SET CST-FLAG-HIGH TO TRUE
048100            ELSE
048200                IF WS-MEAN-SCORE < 35
048300                    SET CST-FLAG-LOW TO TRUE
048400                ELSE
048500                    SET CST-FLAG-MID TO TRUE
048600                END-IF
048700            END-IF
048800            WRITE CST-FILE-RECORD
048900            ADD 1 TO WS-RT-COMPS-WRITTEN
049000            PERFORM 330-MERGE-TODAY-INTO-RANK THRU 330-EXIT.
049100        300-EXIT.
049200            EXIT.
049300*
049400        310-CALC-STDDEV.
049500* SAMPLE STDEV - ZERO WHEN ONLY ONE SCORE.  VARIANCE IS
049600* (SUM-SQ - N*MEAN*MEAN) / (N-1); THE ROOT COMES FROM TEN
049700* NEWTON-RAPHSON ITERATIONS, NOT A SQRT FUNCTION.
049800            IF WCT-SCORE-COUNT(WS-TBL-IX) < 2
049900                MOVE ZERO TO CST-SCORE-STD-DEV
050000            ELSE
050100                COMPUTE WS-VARIANCE ROUNDED =
050200                    (WCT-SUM-SQ-SCORE(WS-TBL-IX) -
050300                    (WCT-SCORE-COUNT(WS-TBL-IX) * WS-MEAN-SCORE *
050400                    WS-MEAN-SCORE)) /
050500                    (WCT-SCORE-COUNT(WS-TBL-IX) - 1)
050600                IF WS-VARIANCE <= ZERO
050700                    MOVE ZERO TO CST-SCORE-STD-DEV
050800                ELSE
050900                    MOVE WS-VARIANCE TO WS-SQRT-GUESS
051000                    PERFORM 315-SQRT-ITERATE THRU 315-EXIT
051100                            VARYING WS-SQRT-IX FROM 1 BY 1
051200                            UNTIL WS-SQRT-IX > 10
051300                    MOVE WS-SQRT-GUESS TO CST-SCORE-STD-DEV
051400                END-IF
051500            END-IF.
051600        310-EXIT.
051700            EXIT.
051800*
051900        315-SQRT-ITERATE.
052000            COMPUTE WS-SQRT-GUESS ROUNDED =
052100                (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS))
052200                / 2.
052300        315-EXIT.
052400            EXIT.
052500*
052600        320-CALC-ROLLING-AVG.
052700* (MEAN OF PRIOR <=30 DAYS' STORED AVG-SCORES + TODAY'S
052800* AVG) / 2 - OR JUST TODAY'S AVG WHEN THERE IS NO HISTORY.
052900            PERFORM 220-FIND-OR-INSERT-RANK THRU 220-EXIT
053000            IF WS-FOUND-IX > 0 AND WRK-DAYS-COUNT(WS-FOUND-IX) > 0
053100                COMPUTE WS-HIST-MEAN ROUNDED =
053200                    WRK-SUM-AVG(WS-FOUND-IX) /
053300                    WRK-DAYS-COUNT(WS-FOUND-IX)
053400                COMPUTE WS-ROLLING-RESULT ROUNDED =
053500                    (WS-HIST-MEAN + WS-TODAY-AVG) / 2
053600            ELSE
053700                MOVE WS-TODAY-AVG TO WS-ROLLING-RESULT
053800            END-IF.
053900        320-EXIT.
054000            EXIT.
054100*
054200        330-MERGE-TODAY-INTO-RANK.
054300* 220-FIND-OR-INSERT-RANK (JUST CALLED BY 320 ABOVE) LEFT
054400* WS-FOUND-IX POINTING AT THIS COMPETITION'S ROLLING-TABLE
054500* ENTRY, INSERTING ONE IF TODAY IS ITS FIRST APPEARANCE.
054600            IF WS-FOUND-IX > 0
054700                ADD 1 TO WRK-DAYS-COUNT(WS-FOUND-IX)
054800                ADD WS-TODAY-AVG TO WRK-SUM-AVG(WS-FOUND-IX)
054900                IF WCT-MAX-SCORE(WS-TBL-IX) >
055000                   WRK-MAX-SCORE(WS-FOUND-IX)
055100                    MOVE WCT-MAX-SCORE(WS-TBL-IX) TO
055200                        WRK-MAX-SCORE(WS-FOUND-IX)
055300                END-IF
055400                ADD WCT-SCORE-COUNT(WS-TBL-IX) TO
055500                    WRK-TOTAL-MARKETS(WS-FOUND-IX)
055600                ADD WCT-ABOVE-55(WS-TBL-IX) TO
055700                    WRK-SUM-ABOVE55(WS-FOUND-IX)
055800                ADD WCT-ABOVE-70(WS-TBL-IX) TO
055900                    WRK-SUM-ABOVE70(WS-FOUND-IX)
056000            END-IF.
056100        330-EXIT.
056200            EXIT.
056300*----------------------------------------------------------
056400* RANKINGS REPORT SORT - BUBBLE SORT DESCENDING ON THE
056500* AVERAGE-OF-DAILY-AVERAGES (NO SORT VERB IN THIS SHOP'S
056600* BATCH PROGRAMS).  AVERAGE IS COMPUTED ON THE FLY INTO
056700* WS-RANK-AVG-WORK, PARALLEL TO WS-RANK-TABLE BY SUBSCRIPT.
056800*----------------------------------------------------------
056900        400-SORT-RANK-TABLE.
057000            PERFORM 405-CALC-RANK-AVERAGES
057100                VARYING WS-SORT-IX FROM 1 BY 1
057200                UNTIL WS-SORT-IX > WS-RNK-COUNT
057300            IF WS-RNK-COUNT > 1
057400                PERFORM 410-BUBBLE-PASS
057500                    VARYING WS-SORT-IX FROM 1 BY 1
057600                    UNTIL WS-SORT-IX >= WS-RNK-COUNT
057700            END-IF.
057800        400-EXIT.
057900            EXIT.
058000*
058100        405-CALC-RANK-AVERAGES.
058200            IF WRK-DAYS-COUNT(WS-SORT-IX) > 0
058300                COMPUTE WS-RANK-AVG(WS-SORT-IX) ROUNDED =
058400                    WRK-SUM-AVG(WS-SORT-IX) /
058500                    WRK-DAYS-COUNT(WS-SORT-IX)
058600            ELSE
058700                MOVE ZERO TO WS-RANK-AVG(WS-SORT-IX)
058800            END-IF.
058900*
059000        410-BUBBLE-PASS.
059100            MOVE 'N' TO WS-SORT-SWAPPED-SW
059200            PERFORM 420-BUBBLE-COMPARE
059300                VARYING WS-SORT-JX FROM 1 BY 1
059400                UNTIL WS-SORT-JX > WS-RNK-COUNT - 1.
059500*
059600        420-BUBBLE-COMPARE.
059700            IF WS-RANK-AVG(WS-SORT-JX) <
059800               WS-RANK-AVG(WS-SORT-JX + 1)
059900                PERFORM 430-SWAP-ENTRIES THRU 430-EXIT
060000            END-IF.
060100*
060200        430-SWAP-ENTRIES.
060300            MOVE WRK-ENTRY(WS-SORT-JX) TO
060400                WRK-ENTRY(WS-RANK-SPARE-SLOT)
060500            MOVE WS-RANK-AVG(WS-SORT-JX) TO
060600                WS-RANK-AVG(WS-RANK-SPARE-SLOT)
060700            MOVE WRK-ENTRY(WS-SORT-JX + 1) TO
060800                WRK-ENTRY(WS-SORT-JX)
060900            MOVE WS-RANK-AVG(WS-SORT-JX + 1) TO
061000                WS-RANK-AVG(WS-SORT-JX)
061100            MOVE WRK-ENTRY(WS-RANK-SPARE-SLOT) TO
061200                WRK-ENTRY(WS-SORT-JX + 1)
061300            MOVE WS-RANK-AVG(WS-RANK-SPARE-SLOT) TO
061400                WS-RANK-AVG(WS-SORT-JX + 1).
061500        430-EXIT.
061600            EXIT.
061700*----------------------------------------------------------
061800* RANKINGS REPORT - COMPETITIONS WITH >= 10 MARKETS SCORED
061900* OVER THE LAST 30 DAYS (HISTORY PLUS TODAY), ALREADY IN
062000* DESCENDING AVERAGE ORDER FROM THE SORT ABOVE.
062100*----------------------------------------------------------
062200        450-PRINT-RANKINGS-REPORT.
062300            MOVE 'COMPETITION RANKINGS - LAST 30 DAYS' TO
062400                WS-REPORT-LINE
062500            WRITE RPT-LINE FROM WS-REPORT-LINE
062600            PERFORM 460-PRINT-ONE-RANKING
062700                VARYING WS-PRINT-IX FROM 1 BY 1
062800                UNTIL WS-PRINT-IX > WS-RNK-COUNT.
062900        450-EXIT.
063000            EXIT.
063100*
063200        460-PRINT-ONE-RANKING.
063300            IF WRK-TOTAL-MARKETS(WS-PRINT-IX) >= 10
063400                ADD 1 TO WS-RT-RANKED
063500                MOVE SPACES TO WS-REPORT-LINE
063600                STRING 'COMP ' DELIMITED BY SIZE
063700                    WRK-COMP-ID(WS-PRINT-IX) DELIMITED BY SIZE
063800                    ' AVG ' DELIMITED BY SIZE
063900                    WS-RANK-AVG(WS-PRINT-IX) DELIMITED BY SIZE
064000                    ' MKTS ' DELIMITED BY SIZE
064100                    WRK-TOTAL-MARKETS(WS-PRINT-IX)
064200                    DELIMITED BY SIZE
064300                    ' MAX ' DELIMITED BY SIZE
064400                    WRK-MAX-SCORE(WS-PRINT-IX) DELIMITED BY SIZE
064500                    ' A55 ' DELIMITED BY SIZE
064600                    WRK-SUM-ABOVE55(WS-PRINT-IX) DELIMITED BY SIZE
064700                    ' A70 ' DELIMITED BY SIZE
064800                    WRK-SUM-ABOVE70(WS-PRINT-IX) DELIMITED BY SIZE
064900                    INTO WS-REPORT-LINE
065000                WRITE RPT-LINE FROM WS-REPORT-LINE
065100            END-IF.
065200*----------------------------------------------------------
065300* RUN TIMESTAMP - SEE CHANGE-LOG RR-0260 FOR THE CENTURY
065400* WINDOW RULE APPLIED TO THE TWO-DIGIT SYSTEM CLOCK YEAR.
065500*----------------------------------------------------------
065600        705-GET-RUN-TIMESTAMP.
065700            ACCEPT WS-CURRENT-DATE FROM DATE
065800            ACCEPT WS-CURRENT-TIME FROM TIME
065900            IF WS-CURRENT-YEAR < 50
066000                COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YEAR
066100            ELSE
066200                COMPUTE WS-RUN-CCYY = 1900 + WS-CURRENT-YEAR
066300            END-IF
066400            MOVE WS-CURRENT-MONTH TO WS-RUN-TIMESTAMP(5:2)
066500            MOVE WS-CURRENT-DAY TO WS-RUN-TIMESTAMP(7:2)
066600            MOVE WS-CURRENT-HOUR TO WS-RUN-TIMESTAMP(9:2)
066700            MOVE WS-CURRENT-MINUTE TO WS-RUN-TIMESTAMP(11:2)
066800            MOVE WS-CURRENT-SECOND TO WS-RUN-TIMESTAMP(13:2).
066900        705-EXIT.
067000            EXIT.
067100*
067200        710-LOAD-CUM-DAYS.
067300            MOVE 0   TO WS-CUM-DAYS(1)
067400            MOVE 31  TO WS-CUM-DAYS(2)
067500            MOVE 59  TO WS-CUM-DAYS(3)
067600            MOVE 90  TO WS-CUM-DAYS(4)
067700            MOVE 120 TO WS-CUM-DAYS(5)
067800            MOVE 151 TO WS-CUM-DAYS(6)
067900            MOVE 181 TO WS-CUM-DAYS(7)
068000            MOVE 212 TO WS-CUM-DAYS(8)
068100            MOVE 243 TO WS-CUM-DAYS(9)
068200            MOVE 273 TO WS-CUM-DAYS(10)
068300            MOVE 304 TO WS-CUM-DAYS(11)
068400            MOVE 334 TO WS-CUM-DAYS(12).
068500        710-EXIT.
068600            EXIT.
068700*
068800        780-SPLIT-TIMESTAMP.
068900            MOVE WS-CALC-TS(1:4)  TO WS-TS-YY
069000            MOVE WS-CALC-TS(5:2)  TO WS-TS-MM
069100            MOVE WS-CALC-TS(7:2)  TO WS-TS-DD.
069200        780-EXIT.
069300            EXIT.
069400*
069500        781-DATE-TO-DAYNUM.
069600            COMPUTE WS-DAYNUM =
069700                (365 * WS-TS-YY) + (WS-TS-YY / 4) -
069800                (WS-TS-YY / 100) + (WS-TS-YY / 400) +
069900                WS-CUM-DAYS(WS-TS-MM) + WS-TS-DD
070000            IF WS-TS-MM > 2
070100                DIVIDE WS-TS-YY BY 4 GIVING WS-LEAP-REM
070200                    REMAINDER WS-LEAP-REM
070300                IF WS-LEAP-REM = 0
070400                    DIVIDE WS-TS-YY BY 100 GIVING WS-LEAP-REM
070500                        REMAINDER WS-LEAP-REM
070600                    IF WS-LEAP-REM = 0
070700                        DIVIDE WS-TS-YY BY 400 GIVING WS-LEAP-REM
070800                            REMAINDER WS-LEAP-REM
070900                        IF WS-LEAP-REM = 0
071000                            ADD 1 TO WS-DAYNUM
071100                        END-IF
071200                    ELSE
071300                        ADD 1 TO WS-DAYNUM
071400                    END-IF
071500                END-IF
071600            END-IF.
071700        781-EXIT.
071800            EXIT.
071900*----------------------------------------------------------
072000* OPEN / READ / CLOSE PARAGRAPHS
072100*----------------------------------------------------------
072200        700-OPEN-FILES.
072300            OPEN INPUT SCORES MARKETS SCOREHST
072400            OPEN OUTPUT COMPSTAT RUNSUMRY
072500            MOVE ZERO TO WS-RT-SCORES-READ WS-RT-COMPS-WRITTEN
072600            MOVE ZERO TO WS-RT-HISTORY-READ
072700            MOVE ZERO TO WS-RT-HISTORY-IN-WINDOW WS-RT-RANKED.
072800        700-EXIT.
072900            EXIT.
073000*
073100        720-READ-MARKET.
073200            READ MARKETS
073300                AT END MOVE 'Y' TO WS-MKT-EOF-SW
073400                    MOVE 999999999 TO WCM-MKT-ID
073500                NOT AT END
073600                    MOVE MKT-FILE-RECORD TO WS-CURRENT-MARKET
073700            END-READ.
073800        720-EXIT.
073900            EXIT.
074000*
074100        725-READ-SCORE.
074200            READ SCORES
074300                AT END MOVE 'Y' TO WS-SCR-EOF-SW
074400                    MOVE 999999999 TO SCR-MARKET-ID
074500            END-READ.
074600        725-EXIT.
074700            EXIT.
074800*
074900        730-READ-HISTORY.
075000            READ SCOREHST
075100                AT END MOVE 'Y' TO WS-HST-EOF-SW
075200            END-READ.
075300        730-EXIT.
075400            EXIT.
075500*
075600        790-CLOSE-FILES.
075700            CLOSE SCORES MARKETS SCOREHST COMPSTAT RUNSUMRY.
075800        790-EXIT.
075900            EXIT.
076000*
076100        800-PRINT-RUN-SUMMARY.
076200            MOVE SPACES TO WS-REPORT-LINE
076300            MOVE 'COMPSTAT RUN SUMMARY' TO WS-REPORT-LINE
076400            WRITE RPT-LINE FROM WS-REPORT-LINE
076500            MOVE SPACES TO WS-REPORT-LINE
076600            STRING 'SCORES READ       ' DELIMITED BY SIZE
076700                WS-RT-SCORES-READ DELIMITED BY SIZE
076800                INTO WS-REPORT-LINE
076900            WRITE RPT-LINE FROM WS-REPORT-LINE
077000            MOVE SPACES TO WS-REPORT-LINE
077100            STRING 'COMPETITIONS WROTE ' DELIMITED BY SIZE
077200                WS-RT-COMPS-WRITTEN DELIMITED BY SIZE
077300                INTO WS-REPORT-LINE
077400            WRITE RPT-LINE FROM WS-REPORT-LINE
077500            MOVE SPACES TO WS-REPORT-LINE
077600            STRING 'HISTORY READ       ' DELIMITED BY SIZE
077700                WS-RT-HISTORY-READ DELIMITED BY SIZE
077800                INTO WS-REPORT-LINE
077900            WRITE RPT-LINE FROM WS-REPORT-LINE
078000            MOVE SPACES TO WS-REPORT-LINE
078100            STRING 'HISTORY IN WINDOW  ' DELIMITED BY SIZE
078200                WS-RT-HISTORY-IN-WINDOW DELIMITED BY SIZE
078300                INTO WS-REPORT-LINE
078400            WRITE RPT-LINE FROM WS-REPORT-LINE
078500            MOVE SPACES TO WS-REPORT-LINE
078600            STRING 'COMPETITIONS RANKED' DELIMITED BY SIZE
078700                WS-RT-RANKED DELIMITED BY SIZE
078800                INTO WS-REPORT-LINE
078900            WRITE RPT-LINE FROM WS-REPORT-LINE.
079000        800-EXIT.
079100            EXIT.
