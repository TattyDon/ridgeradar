000100***************************************************************
000200* SHADREC  - SHADOW DECISION RECORD
000300* OUTPUT OF THE HYPOTHESIS-SIGNAL STEP (MOMSIG).  ONE ENTRY
000400* PER PAPER TRADE, AT MOST ONE PER MARKET/HYPOTHESIS PAIR.
000500***************************************************************
000600        01  SHD-RECORD.
000700            05  SHD-MARKET-ID            PIC 9(9).
000800            05  SHD-RUNNER-ID            PIC 9(9).
000900            05  SHD-DECISION-TYPE        PIC X(04).
001000            05  SHD-TRIGGER-SCORE        PIC 9(3)V99.
001100            05  SHD-TRIGGER-REASON       PIC X(80).
001200            05  SHD-DECISION-AT          PIC 9(14).
001300            05  SHD-MINUTES-TO-START     PIC 9(5).
001400            05  SHD-ENTRY-BACK-PRICE     PIC 9(4)V99.
001500            05  SHD-ENTRY-LAY-PRICE      PIC 9(4)V99.
001600            05  SHD-ENTRY-SPREAD         PIC 9(3)V9(4).
001700            05  SHD-AVAILABLE-TO-BACK    PIC 9(10)V99.
001800            05  SHD-AVAILABLE-TO-LAY     PIC 9(10)V99.
001900            05  SHD-THEORETICAL-STAKE    PIC 9(6)V99.
002000            05  SHD-OUTCOME              PIC X(08).
002100                88  SHD-OUTCOME-PENDING      VALUE 'PENDING'.
002200            05  SHD-NICHE                PIC X(70).
002300            05  SHD-HYPOTHESIS-ID        PIC 9(5).
002400            05  SHD-HYPOTHESIS-NAME      PIC X(30).
002500            05  SHD-CHANGE-WINDOWS.
002600                10  SHD-CHANGE-30M       PIC S9(3)V9(4).
002700                10  SHD-CHANGE-1H        PIC S9(3)V9(4).
002800                10  SHD-CHANGE-2H        PIC S9(3)V9(4).
002900            05  FILLER                   PIC X(13).
